000100 IDENTIFICATION DIVISION.                                               CHLDALRT
000200 ******************************************************************     CHLDALRT
000300 PROGRAM-ID.  CHLDALRT.                                                 CHLDALRT
000400 AUTHOR. R L HASKINS.                                                   CHLDALRT
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                CHLDALRT
000600 DATE-WRITTEN. 04/11/94.                                                CHLDALRT
000700 DATE-COMPILED. 04/11/94.                                               CHLDALRT
000800 SECURITY. NON-CONFIDENTIAL.                                            CHLDALRT
000900 ******************************************************************     CHLDALRT
001000 *  CHLDALRT -- CHILD-ALERT ROSTER (FIRST-RESPONDER QUERY 2).     *     CHLDALRT
001100 *                                                                *     CHLDALRT
001200 *  GIVEN A HOUSEHOLD ADDRESS ON CHLDREQ, LISTS EVERY PERSON AT   *     CHLDALRT
001300 *  THAT ADDRESS (MATCHED CASE-INSENSITIVELY -- SEE SN-0083)      *     CHLDALRT
001400 *  WHO IS 18 YEARS OF AGE OR YOUNGER.  FOR EACH SUCH CHILD A     *     CHLDALRT
001500 *  CHILD: LINE CARRIES THE NAME AND AGE, FOLLOWED BY A MEMBER:   *     CHLDALRT
001600 *  LINE FOR EVERY OTHER PERSON COLLECTED AT THE ADDRESS (NAME,   *     CHLDALRT
001700 *  ADDRESS, PHONE) -- ONLY THE CHILD'S OWN NAME IS LEFT OFF ITS  *     CHLDALRT
001800 *  OWN MEMBER LIST, SO A SECOND CHILD IN THE HOUSEHOLD STILL     *     CHLDALRT
001900 *  SHOWS UP AS A MEMBER UNDER THE FIRST CHILD'S LINE -- SEE      *     CHLDALRT
002000 *  SN-0086.                                                     *     CHLDALRT
002100 *  IF NO CHILD LIVES AT THE ADDRESS NO ROSTER IS PRINTED FOR     *     CHLDALRT
002200 *  THAT REQUEST -- SEE 100-MAINLINE.  A PERSON WITH NO MEDICAL   *     CHLDALRT
002300 *  RECORD HAS NO BIRTHDATE AND IS TREATED AS A CHILD -- SAME     *     CHLDALRT
002400 *  RULE AS STACOVR.                                             *     CHLDALRT
002500 *                                                                *     CHLDALRT
002600 *  CHANGE LOG                                                   *     CHLDALRT
002700 *  DATE     BY   TICKET    DESCRIPTION                          *     CHLDALRT
002800 *  01/01/89 JS   ---       ORIGINAL DALYEDIT PATIENT/ROOM        *     CHLDALRT
002900 *                          CHARGES EDIT JOB (SUPERSEDED -- SEE   *     CHLDALRT
003000 *                          BELOW).                               *     CHLDALRT
003100 *  04/11/94 RLH  SN-0024   REWRITTEN AS THE CHILD-ALERT QUERY    *     CHLDALRT
003200 *                          FOR THE COMMUNITY ALERTS SYSTEM --    *     CHLDALRT
003300 *                          DROPPED THE DB2 DIAGNOSIS-CODE AND    *     CHLDALRT
003400 *                          WARD/BED EDITS, THEY DO NOT APPLY.    *     CHLDALRT
003500 *  09/19/95 RLH  SN-0040   RAISED PERSON-TABLE TO 500 ENTRIES TO *     CHLDALRT
003600 *                          MATCH PERSMNT.                        *     CHLDALRT
003700 *  08/19/99 TKO  SN-Y2K01  Y2K REVIEW -- AGE CALCULATION USES     *     CHLDALRT
003800 *                          THE 4-DIGIT PROCESSING YEAR PASSED IN  *     CHLDALRT
003900 *                          ON THE REQUEST RECORD.  NO CHANGE      *     CHLDALRT
004000 *                          REQUIRED.                             *     CHLDALRT
004100 *  03/03/03 MPQ  SN-0080   SKIP THE ROSTER ENTIRELY WHEN NO       *     CHLDALRT
004200 *                          CHILD IS FOUND AT THE ADDRESS -- FIELD *     CHLDALRT
004300 *                          OFFICE DID NOT WANT BLANK ROSTERS.     *     CHLDALRT
004400 *  09/14/04 MPQ  SN-0083   ADDRESS MATCH AND THE MEDICAL-RECORD   *     CHLDALRT
004500 *                          NAME LOOKUP NOW FOLD CASE BEFORE       *     CHLDALRT
004600 *                          COMPARING -- DISPATCH WAS KEYING       *     CHLDALRT
004700 *                          ADDRESSES IN MIXED CASE AND GETTING     *     CHLDALRT
004800 *                          EMPTY ROSTERS.  CALLS FOLDCASE.         *     CHLDALRT
004900 *  11/10/04 MPQ  SN-0085   STANDALONE SWITCHES RELAID OUT AS       *     CHLDALRT
005000 *                          77-LEVEL ENTRIES, SHOP STANDARD --      *     CHLDALRT
005100 *                          NO LOGIC CHANGE.                        *     CHLDALRT
005200 *  02/08/05 MPQ  SN-0086   REBUILT THE ROSTER AROUND SPEC --       *     CHLDALRT
005300 *                          CHILD: AND MEMBER: NOW PRINT PER CHILD, *     CHLDALRT
005400 *                          MEMBER LINES CARRY ADDRESS/PHONE, AND A *     CHLDALRT
005500 *                          SECOND CHILD AT THE ADDRESS NO LONGER   *     CHLDALRT
005600 *                          DROPS OFF THE OTHER CHILD'S MEMBER      *     CHLDALRT
005700 *                          LIST.  ONLY THE CHILD'S OWN NAME IS     *     CHLDALRT
005800 *                          EXCLUDED, BY FOLDED NAME COMPARE.       *     CHLDALRT
005900 ******************************************************************     CHLDALRT
006000 ENVIRONMENT DIVISION.                                                  CHLDALRT
006100 CONFIGURATION SECTION.                                                 CHLDALRT
006200 SOURCE-COMPUTER. IBM-390.                                              CHLDALRT
006300 OBJECT-COMPUTER. IBM-390.                                              CHLDALRT
006400 SPECIAL-NAMES.                                                        CHLDALRT
006500     C01 IS TOP-OF-FORM                                                CHLDALRT
006600     UPSI-0 ON STATUS IS SN-TRACE-ON                                   CHLDALRT
006700            OFF STATUS IS SN-TRACE-OFF.                                CHLDALRT
006800 INPUT-OUTPUT SECTION.                                                 CHLDALRT
006900 FILE-CONTROL.                                                        CHLDALRT
007000     SELECT SYSOUT                                                    CHLDALRT
007100     ASSIGN TO UT-S-SYSOUT                                            CHLDALRT
007200       ORGANIZATION IS SEQUENTIAL.                                    CHLDALRT
007300                                                                      CHLDALRT
007400     SELECT CHLDREQ                                                   CHLDALRT
007500     ASSIGN TO UT-S-CHLDREQ                                           CHLDALRT
007600       ACCESS MODE IS SEQUENTIAL                                      CHLDALRT
007700       FILE STATUS IS IFCODE.                                         CHLDALRT
007800                                                                      CHLDALRT
007900     SELECT PERSMSTR                                                  CHLDALRT
008000     ASSIGN TO PERSMSTR                                               CHLDALRT
008100       ACCESS MODE IS SEQUENTIAL                                      CHLDALRT
008200       FILE STATUS IS PERSMSTR-STATUS.                                CHLDALRT
008300                                                                      CHLDALRT
008400     SELECT MEDMSTR                                                   CHLDALRT
008500     ASSIGN TO MEDMSTR                                                CHLDALRT
008600       ACCESS MODE IS SEQUENTIAL                                      CHLDALRT
008700       FILE STATUS IS MEDMSTR-STATUS.                                 CHLDALRT
008800                                                                      CHLDALRT
008900     SELECT CHLDALRT-RPT                                              CHLDALRT
009000     ASSIGN TO UT-S-CHLDALRT                                          CHLDALRT
009100       ORGANIZATION IS SEQUENTIAL.                                    CHLDALRT
009200                                                                      CHLDALRT
009300 DATA DIVISION.                                                       CHLDALRT
009400 FILE SECTION.                                                        CHLDALRT
009500 FD  SYSOUT                                                           CHLDALRT
009600     RECORDING MODE IS F                                              CHLDALRT
009700     LABEL RECORDS ARE STANDARD                                      CHLDALRT
009800     RECORD CONTAINS 132 CHARACTERS                                  CHLDALRT
009900     BLOCK CONTAINS 0 RECORDS                                        CHLDALRT
010000     DATA RECORD IS SYSOUT-REC.                                      CHLDALRT
010100 01  SYSOUT-REC                  PIC X(132).                         CHLDALRT
010200                                                                     CHLDALRT
010300 ****** CHLDREQ CARRIES ONE CHILD-ALERT REQUEST PER RECORD -- THE    CHLDALRT
010400 ****** HOUSEHOLD ADDRESS TO REPORT ON AND THE PROCESSING DATE TO    CHLDALRT
010500 ****** AGE RESIDENTS AGAINST.  ADDRESS COMPARE IS CASE-INSENSITIVE  CHLDALRT
010600 ****** PER SN-0083 -- DISPATCH DOES NOT KEY IT THE SAME WAY TWICE.  CHLDALRT
010700 FD  CHLDREQ                                                         CHLDALRT
010800     RECORDING MODE IS F                                             CHLDALRT
010900     LABEL RECORDS ARE STANDARD                                      CHLDALRT
011000     RECORD CONTAINS 38 CHARACTERS                                   CHLDALRT
011100     BLOCK CONTAINS 0 RECORDS                                        CHLDALRT
011200     DATA RECORD IS CHLDREQ-REC.                                     CHLDALRT
011300 01  CHLDREQ-REC.                                                    CHLDALRT
011400     05  CR-ADDRESS              PIC X(30).                          CHLDALRT
011500     05  CR-PROCESS-DATE.                                            CHLDALRT
011600         10  CR-PD-YEAR           PIC 9(04).                         CHLDALRT
011700         10  CR-PD-MONTH          PIC 99.                            CHLDALRT
011800         10  CR-PD-DAY            PIC 99.                            CHLDALRT
011900                                                                      CHLDALRT
012000 FD  PERSMSTR                                                        CHLDALRT
012100     RECORDING MODE IS F                                             CHLDALRT
012200     LABEL RECORDS ARE STANDARD                                      CHLDALRT
012300     RECORD CONTAINS 136 CHARACTERS                                  CHLDALRT
012400     BLOCK CONTAINS 0 RECORDS                                        CHLDALRT
012500     DATA RECORD IS PERSON-REC.                                      CHLDALRT
012600 COPY PERSON.                                                        CHLDALRT
012700                                                                      CHLDALRT
012800 FD  MEDMSTR                                                         CHLDALRT
012900     RECORDING MODE IS F                                             CHLDALRT
013000     LABEL RECORDS ARE STANDARD                                      CHLDALRT
013100     RECORD CONTAINS 230 CHARACTERS                                  CHLDALRT
013200     BLOCK CONTAINS 0 RECORDS                                        CHLDALRT
013300     DATA RECORD IS MEDICAL-REC.                                     CHLDALRT
013400 COPY MEDREC.                                                        CHLDALRT
013500                                                                      CHLDALRT
013600 FD  CHLDALRT-RPT                                                    CHLDALRT
013700     RECORDING MODE IS F                                             CHLDALRT
013800     LABEL RECORDS ARE STANDARD                                      CHLDALRT
013900     RECORD CONTAINS 132 CHARACTERS                                  CHLDALRT
014000     BLOCK CONTAINS 0 RECORDS                                        CHLDALRT
014100     DATA RECORD IS CHLDALRT-REC.                                    CHLDALRT
014200 01  CHLDALRT-REC                PIC X(132).                        CHLDALRT
014300                                                                     CHLDALRT
014400 WORKING-STORAGE SECTION.                                            CHLDALRT
014500 01  FILE-STATUS-CODES.                                              CHLDALRT
014600     05  IFCODE                  PIC X(2).                          CHLDALRT
014700         88  CODE-READ           VALUE SPACES.                      CHLDALRT
014800         88  NO-MORE-DATA        VALUE "10".                        CHLDALRT
014900     05  PERSMSTR-STATUS         PIC X(2).                          CHLDALRT
015000         88  NO-MORE-PERSMSTR    VALUE "10".                        CHLDALRT
015100     05  MEDMSTR-STATUS          PIC X(2).                          CHLDALRT
015200         88  NO-MORE-MEDMSTR     VALUE "10".                        CHLDALRT
015300                                                                     CHLDALRT
015400 77  MORE-CHLDREQ-SW             PIC X(1) VALUE SPACE.               CHLDALRT
015500     88  NO-MORE-CHLDREQ-RECS    VALUE "N".                         CHLDALRT
015600 77  MORE-PERSMSTR-SW            PIC X(1) VALUE SPACE.               CHLDALRT
015700     88  NO-MORE-PERSMSTR-RECS   VALUE "N".                         CHLDALRT
015800 77  MORE-MEDMSTR-SW             PIC X(1) VALUE SPACE.               CHLDALRT
015900     88  NO-MORE-MEDMSTR-RECS    VALUE "N".                         CHLDALRT
016000                                                                     CHLDALRT
016100 01  COUNTERS-AND-ACCUMULATORS.                                     CHLDALRT
016200     05  AP-COUNT                PIC 9(04) COMP.                    CHLDALRT
016300     05  PN-COUNT                PIC 9(04) COMP.                    CHLDALRT
016400     05  MD-COUNT                PIC 9(04) COMP.                    CHLDALRT
016500     05  WS-CHILD-COUNT          PIC 9(04) COMP.                    CHLDALRT
016600     05  WS-AGE-YEARS            PIC 9(03).                         CHLDALRT
016700     05  LK-RETURN-CD            PIC 9(04) COMP.                    CHLDALRT
016800                                                                     CHLDALRT
016900 77  WS-ADDR-MATCH-SW            PIC X(01) VALUE "N".               CHLDALRT
017000     88  ADDR-MATCHES            VALUE "Y".                        CHLDALRT
017100 77  WS-MED-FOUND-SW             PIC X(01) VALUE "N".               CHLDALRT
017200     88  MED-FOUND               VALUE "Y".                        CHLDALRT
017300 77  WS-NAME-MATCH-SW            PIC X(01) VALUE "N".               CHLDALRT
017400     88  NAME-MATCHES            VALUE "Y".                        CHLDALRT
017500                                                                     CHLDALRT
017600 01  WS-COMPARE-FIELDS.                                             CHLDALRT
017700     05  WS-REQ-ADDR-FOLDED      PIC X(30).                         CHLDALRT
017800     05  WS-PER-ADDR-FOLDED      PIC X(30).                         CHLDALRT
017900     05  WS-REQ-FIRST-FOLDED     PIC X(30).                         CHLDALRT
018000     05  WS-REQ-LAST-FOLDED      PIC X(30).                         CHLDALRT
018100     05  WS-MED-FIRST-FOLDED     PIC X(30).                         CHLDALRT
018200     05  WS-MED-LAST-FOLDED      PIC X(30).                         CHLDALRT
018300     05  WS-CHD-FIRST-FOLDED     PIC X(30).                         CHLDALRT
018400     05  WS-CHD-LAST-FOLDED      PIC X(30).                         CHLDALRT
018500     05  WS-MBR-FIRST-FOLDED     PIC X(30).                         CHLDALRT
018600     05  WS-MBR-LAST-FOLDED      PIC X(30).                         CHLDALRT
018700                                                                     CHLDALRT
018800 01  WS-AGE-HOLD-FIELDS.                                            CHLDALRT
018900     05  LK-BD-MONTH-HOLD        PIC 99.                            CHLDALRT
019000     05  LK-BD-DAY-HOLD          PIC 99.                            CHLDALRT
019100     05  LK-BD-YEAR-HOLD         PIC 9(04).                         CHLDALRT
019200                                                                     CHLDALRT
019300 01  WS-MED-BD-HOLD              PIC X(10).                         CHLDALRT
019400 ******************************************************************  CHLDALRT
019500 *  ALTERNATE VIEW OF WS-MED-BD-HOLD -- BREAKS THE MATCHED MEDICAL*  CHLDALRT
019600 *  RECORD'S BIRTHDATE INTO MM/DD/YYYY PARTS FOR AGECALC -- SEE   *  CHLDALRT
019700 *  350-GET-AGE AND 360-SCAN-MEDICAL-TABLE.                      *  CHLDALRT
019800 ******************************************************************  CHLDALRT
019900 01  WS-MED-BD-PARTS REDEFINES WS-MED-BD-HOLD.                      CHLDALRT
020000     05  LK-BD-MONTH-PARTS       PIC 99.                            CHLDALRT
020100     05  FILLER                  PIC X.                             CHLDALRT
020200     05  LK-BD-DAY-PARTS         PIC 99.                            CHLDALRT
020300     05  FILLER                  PIC X.                             CHLDALRT
020400     05  LK-BD-YEAR-PARTS        PIC 9(04).                         CHLDALRT
020500                                                                     CHLDALRT
020600 ****** THE FULL PERSON REGISTER IS LOADED HERE ONCE AT STARTUP --   CHLDALRT
020700 ****** EACH REQUEST THEN SCANS THIS IN-MEMORY COPY RATHER THAN     CHLDALRT
020800 ****** REWINDING PERSMSTR, SINCE QSAM HAS NO REWIND VERB.          CHLDALRT
020900 01  ALL-PERSON-TABLE.                                              CHLDALRT
021000     05  AP-ENTRY OCCURS 500 TIMES                                  CHLDALRT
021100                 INDEXED BY AP-IDX.                                 CHLDALRT
021200         10  AP-FIRST-NAME       PIC X(15).                         CHLDALRT
021300         10  AP-LAST-NAME        PIC X(20).                         CHLDALRT
021400         10  AP-ADDRESS          PIC X(30).                         CHLDALRT
021500         10  AP-CITY             PIC X(20).                         CHLDALRT
021600         10  AP-ZIP              PIC X(05).                         CHLDALRT
021700         10  AP-PHONE            PIC X(12).                         CHLDALRT
021800         10  AP-EMAIL            PIC X(30).                         CHLDALRT
021900         10  FILLER              PIC X(04).                         CHLDALRT
022000 ****** THE HOUSEHOLD TABLE HOLDS ONLY THE RESIDENTS AT THE          CHLDALRT
022100 ****** ADDRESS NAMED ON THE CURRENT REQUEST -- REBUILT EACH TIME   CHLDALRT
022200 ****** 100-MAINLINE IS ENTERED.                                     CHLDALRT
022300 01  PERSON-TABLE.                                                  CHLDALRT
022400     05  PT-ENTRY OCCURS 500 TIMES                                  CHLDALRT
022500                 INDEXED BY PN-IDX PN-SUB.                          CHLDALRT
022600         10  PN-FIRST-NAME       PIC X(15).                         CHLDALRT
022700         10  PN-LAST-NAME        PIC X(20).                         CHLDALRT
022800         10  PN-ADDRESS          PIC X(30).                         CHLDALRT
022900         10  PN-PHONE            PIC X(12).                         CHLDALRT
023000         10  PN-AGE-YEARS        PIC 9(03).                         CHLDALRT
023100         10  FILLER              PIC X(13).                        CHLDALRT
023200                                                                     CHLDALRT
023300 01  MEDICAL-TABLE.                                                 CHLDALRT
023400     05  MD-ENTRY OCCURS 500 TIMES                                  CHLDALRT
023500                 INDEXED BY MD-IDX.                                 CHLDALRT
023600         10  MD-FIRST-NAME       PIC X(15).                         CHLDALRT
023700         10  MD-LAST-NAME        PIC X(20).                         CHLDALRT
023800         10  MD-BIRTHDATE        PIC X(10).                         CHLDALRT
023900         10  FILLER              PIC X(185).                       CHLDALRT
024000                                                                     CHLDALRT
024100 01  WS-HEADING-LINE-1.                                             CHLDALRT
024200     05  FILLER                  PIC X(10) VALUE SPACES.            CHLDALRT
024300     05  FILLER                  PIC X(50)                          CHLDALRT
024400         VALUE "CHILD ALERT ROSTER FOR HOUSEHOLD AT ".             CHLDALRT
024500     05  WS-HDG-ADDRESS          PIC X(30).                         CHLDALRT
024600     05  FILLER                  PIC X(42) VALUE SPACES.            CHLDALRT
024700 ****** PER SN-0086, THE OLD "CHILDREN AT THIS ADDRESS" / "OTHER       CHLDALRT
024800 ****** HOUSEHOLD MEMBERS" SECTION BANNERS ARE GONE -- EACH CHILD      CHLDALRT
024900 ****** NOW GETS ITS OWN CHILD: LINE FOLLOWED DIRECTLY BY ITS          CHLDALRT
025000 ****** MEMBER: LINES, SO ONE BANNER PER SECTION NO LONGER FITS.       CHLDALRT
025100 01  WS-DETAIL-LINE.                                                CHLDALRT
025200     05  WS-DL-LIT               PIC X(07) VALUE "CHILD: ".         CHLDALRT
025300     05  WS-DL-FIRST-NAME        PIC X(15).                         CHLDALRT
025400     05  FILLER                  PIC X(01) VALUE SPACE.             CHLDALRT
025500     05  WS-DL-LAST-NAME         PIC X(20).                         CHLDALRT
025600     05  FILLER                  PIC X(03) VALUE SPACES.            CHLDALRT
025700     05  WS-DL-AGE-LIT           PIC X(05) VALUE "AGE: ".           CHLDALRT
025800     05  WS-DL-AGE               PIC ZZ9.                           CHLDALRT
025900     05  FILLER                  PIC X(78) VALUE SPACES.            CHLDALRT
026000 ******************************************************************  CHLDALRT
026100 *  ALTERNATE VIEW OF WS-DETAIL-LINE -- THE INDENTED MEMBER: LINE *  CHLDALRT
026200 *  PRINTED FOR EVERY OTHER HOUSEHOLD RESIDENT UNDER THE CHILD'S  *  CHLDALRT
026300 *  CHILD: LINE -- NAME, ADDRESS AND PHONE, PER SPEC.  SEE         *  CHLDALRT
026400 *  210-PRINT-MEMBERS.  SN-0086.                                  *  CHLDALRT
026500 ******************************************************************  CHLDALRT
026600 01  WS-MEMBER-LINE REDEFINES WS-DETAIL-LINE.                       CHLDALRT
026700     05  FILLER                  PIC X(04) VALUE SPACES.            CHLDALRT
026800     05  WS-ML-LIT               PIC X(08) VALUE "MEMBER: ".        CHLDALRT
026900     05  WS-ML-FIRST-NAME        PIC X(15).                         CHLDALRT
027000     05  FILLER                  PIC X(01) VALUE SPACE.             CHLDALRT
027100     05  WS-ML-LAST-NAME         PIC X(20).                         CHLDALRT
027200     05  FILLER                  PIC X(01) VALUE SPACE.             CHLDALRT
027300     05  WS-ML-ADDRESS           PIC X(30).                         CHLDALRT
027400     05  FILLER                  PIC X(01) VALUE SPACE.             CHLDALRT
027500     05  WS-ML-PHONE             PIC X(12).                         CHLDALRT
027600     05  FILLER                  PIC X(40) VALUE SPACES.            CHLDALRT
027700 ******************************************************************  CHLDALRT
027800 *  ALTERNATE VIEW OF WS-DETAIL-LINE -- THE "NO CHILD" MESSAGE    *  CHLDALRT
027900 *  LINE NEVER ACTUALLY WRITTEN -- SEE 100-MAINLINE SN-0080 --    *  CHLDALRT
028000 *  RETAINED HERE SO THE LAYOUT STAYS DOCUMENTED FOR THE NEXT     *  CHLDALRT
028100 *  MAINTAINER WHO WANTS IT BACK.                                 *  CHLDALRT
028200 ******************************************************************  CHLDALRT
028300 01  WS-DETAIL-LINE-MSG-VIEW REDEFINES WS-DETAIL-LINE.              CHLDALRT
028400     05  FILLER                  PIC X(14).                        CHLDALRT
028500     05  WS-DL-MESSAGE           PIC X(50).                        CHLDALRT
028600     05  FILLER                  PIC X(56) VALUE SPACES.            CHLDALRT
028700     COPY ABENDREC.                                                 CHLDALRT
028800                                                                     CHLDALRT
028900 LINKAGE SECTION.                                                   CHLDALRT
029000 01  LK-BIRTHDATE.                                                  CHLDALRT
029100     05  LK-BD-MONTH             PIC 99.                            CHLDALRT
029200     05  FILLER                  PIC X.                             CHLDALRT
029300     05  LK-BD-DAY               PIC 99.                            CHLDALRT
029400     05  FILLER                  PIC X.                             CHLDALRT
029500     05  LK-BD-YEAR              PIC 9(04).                         CHLDALRT
029600 01  LK-PROCESS-DATE.                                               CHLDALRT
029700     05  LK-PD-YEAR              PIC 9(04).                         CHLDALRT
029800     05  LK-PD-MONTH             PIC 99.                            CHLDALRT
029900     05  LK-PD-DAY               PIC 99.                            CHLDALRT
030000 01  LK-AGE-YEARS                PIC 9(03).                         CHLDALRT
030100                                                                     CHLDALRT
030200 PROCEDURE DIVISION.                                                 CHLDALRT
030300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        CHLDALRT
030400     PERFORM 050-LOAD-PERSON-TABLE THRU 050-EXIT                    CHLDALRT
030500         VARYING AP-IDX FROM 1 BY 1                                 CHLDALRT
030600         UNTIL NO-MORE-PERSMSTR-RECS OR AP-IDX > 500.                CHLDALRT
030700     PERFORM 060-LOAD-MEDICAL-TABLE THRU 060-EXIT                   CHLDALRT
030800         VARYING MD-IDX FROM 1 BY 1                                 CHLDALRT
030900         UNTIL NO-MORE-MEDMSTR-RECS OR MD-IDX > 500.                CHLDALRT
031000     PERFORM 100-MAINLINE THRU 100-EXIT                             CHLDALRT
031100         UNTIL NO-MORE-CHLDREQ-RECS.                                CHLDALRT
031200     PERFORM 900-CLEANUP THRU 900-EXIT.                             CHLDALRT
031300     MOVE ZERO TO RETURN-CODE.                                      CHLDALRT
031400     GOBACK.                                                        CHLDALRT
031500                                                                     CHLDALRT
031600 000-HOUSEKEEPING.                                                  CHLDALRT
031700     DISPLAY "******** BEGIN JOB CHLDALRT ********".                CHLDALRT
031800     OPEN INPUT PERSMSTR, MEDMSTR, CHLDREQ.                         CHLDALRT
031900     OPEN OUTPUT SYSOUT, CHLDALRT-RPT.                              CHLDALRT
032000     READ CHLDREQ                                                   CHLDALRT
032100         AT END                                                     CHLDALRT
032200         MOVE "N" TO MORE-CHLDREQ-SW                               CHLDALRT
032300     END-READ.                                                      CHLDALRT
032400 000-EXIT.                                                          CHLDALRT
032500     EXIT.                                                          CHLDALRT
032600                                                                     CHLDALRT
032700 050-LOAD-PERSON-TABLE.                                              CHLDALRT
032800     READ PERSMSTR INTO AP-ENTRY (AP-IDX)                           CHLDALRT
032900         AT END                                                      CHLDALRT
033000         MOVE "N" TO MORE-PERSMSTR-SW                               CHLDALRT
033100         GO TO 050-EXIT                                             CHLDALRT
033200     END-READ.                                                       CHLDALRT
033300     ADD 1 TO AP-COUNT.                                              CHLDALRT
033400 050-EXIT.                                                           CHLDALRT
033500     EXIT.                                                           CHLDALRT
033600                                                                     CHLDALRT
033700 060-LOAD-MEDICAL-TABLE.                                            CHLDALRT
033800     READ MEDMSTR                                                   CHLDALRT
033900         AT END                                                     CHLDALRT
034000         MOVE "N" TO MORE-MEDMSTR-SW                               CHLDALRT
034100         GO TO 060-EXIT                                             CHLDALRT
034200     END-READ.                                                      CHLDALRT
034300     MOVE MED-FIRST-NAME TO MD-FIRST-NAME (MD-IDX).                 CHLDALRT
034400     MOVE MED-LAST-NAME  TO MD-LAST-NAME (MD-IDX).                  CHLDALRT
034500     MOVE MED-BIRTHDATE  TO MD-BIRTHDATE (MD-IDX).                  CHLDALRT
034600     ADD 1 TO MD-COUNT.                                             CHLDALRT
034700 060-EXIT.                                                          CHLDALRT
034800     EXIT.                                                          CHLDALRT
034900                                                                     CHLDALRT
035000 100-MAINLINE.                                                      CHLDALRT
035100     MOVE ZERO TO PN-COUNT.                                         CHLDALRT
035200     MOVE ZERO TO WS-CHILD-COUNT.                                  CHLDALRT
035300     PERFORM 070-LOAD-HOUSEHOLD THRU 070-EXIT                       CHLDALRT
035400         VARYING AP-IDX FROM 1 BY 1                                 CHLDALRT
035500         UNTIL AP-IDX > AP-COUNT.                                   CHLDALRT
035600     IF WS-CHILD-COUNT > 0                                          CHLDALRT
035700         MOVE CR-ADDRESS TO WS-HDG-ADDRESS                          CHLDALRT
035800         WRITE CHLDALRT-REC FROM WS-HEADING-LINE-1                  CHLDALRT
035900             AFTER TOP-OF-FORM                                      CHLDALRT
036000         PERFORM 200-PRINT-CHILD-AND-MEMBERS THRU 200-EXIT          CHLDALRT
036100             VARYING PN-IDX FROM 1 BY 1                             CHLDALRT
036200             UNTIL PN-IDX > PN-COUNT.                                CHLDALRT
036300 *    ELSE NO CHILD AT THE ADDRESS -- PRINT NOTHING, SEE SN-0080. CHLDALRT
036400     READ CHLDREQ                                                   CHLDALRT
036500         AT END                                                     CHLDALRT
036600         MOVE "N" TO MORE-CHLDREQ-SW                               CHLDALRT
036700     END-READ.                                                      CHLDALRT
036800 100-EXIT.                                                          CHLDALRT
036900     EXIT.                                                          CHLDALRT
037000                                                                     CHLDALRT
037100 ****** ADDRESS MATCH IS CASE-INSENSITIVE PER SN-0083 -- THIS QUERY  CHLDALRT
037200 ****** TAKES ITS ADDRESS FROM A DISPATCHER'S TERMINAL, NOT FROM     CHLDALRT
037300 ****** PERSMNT, SO IT CANNOT ASSUME THE CALLER TYPED IT IDENTICAL.  CHLDALRT
037400 070-LOAD-HOUSEHOLD.                                                CHLDALRT
037500     PERFORM 080-COMPARE-ADDRESS THRU 080-EXIT.                     CHLDALRT
037600     IF ADDR-MATCHES                                                CHLDALRT
037700         ADD 1 TO PN-COUNT                                          CHLDALRT
037800         MOVE AP-FIRST-NAME (AP-IDX) TO PN-FIRST-NAME (PN-COUNT)    CHLDALRT
037900         MOVE AP-LAST-NAME (AP-IDX)  TO PN-LAST-NAME (PN-COUNT)     CHLDALRT
038000         MOVE AP-ADDRESS (AP-IDX) TO PN-ADDRESS (PN-COUNT)          CHLDALRT
038100         PERFORM 350-GET-AGE THRU 350-EXIT                          CHLDALRT
038200         MOVE WS-AGE-YEARS TO PN-AGE-YEARS (PN-COUNT)               CHLDALRT
038300         IF WS-AGE-YEARS <= 18                                      CHLDALRT
038400             ADD 1 TO WS-CHILD-COUNT.                                CHLDALRT
038500 070-EXIT.                                                           CHLDALRT
038600     EXIT.                                                           CHLDALRT
038700                                                                     CHLDALRT
038800 080-COMPARE-ADDRESS.                                                CHLDALRT
038900     MOVE "N" TO WS-ADDR-MATCH-SW.                                   CHLDALRT
039000     MOVE CR-ADDRESS          TO WS-REQ-ADDR-FOLDED.                 CHLDALRT
039100     MOVE AP-ADDRESS (AP-IDX) TO WS-PER-ADDR-FOLDED.                 CHLDALRT
039200     CALL "FOLDCASE" USING WS-REQ-ADDR-FOLDED, WS-REQ-ADDR-FOLDED.   CHLDALRT
039300     CALL "FOLDCASE" USING WS-PER-ADDR-FOLDED, WS-PER-ADDR-FOLDED.   CHLDALRT
039400     IF WS-REQ-ADDR-FOLDED = WS-PER-ADDR-FOLDED                      CHLDALRT
039500         MOVE "Y" TO WS-ADDR-MATCH-SW.                               CHLDALRT
039600 080-EXIT.                                                           CHLDALRT
039700     EXIT.                                                           CHLDALRT
039800                                                                     CHLDALRT
039900 ****** FOR EACH CHILD IN THE HOUSEHOLD, PRINT THE CHILD: LINE AND THEN   CHLDALRT
040000 ****** EVERY OTHER COLLECTED PERSON'S MEMBER: LINE -- SEE SN-0086.  A    CHLDALRT
040100 ****** SECOND CHILD AT THE SAME ADDRESS IS A MEMBER ON THE FIRST         CHLDALRT
040200 ****** CHILD'S LIST AND VICE VERSA, NOT JUST THE ADULTS.                 CHLDALRT
040300 200-PRINT-CHILD-AND-MEMBERS.                                       CHLDALRT
040400     IF PN-AGE-YEARS (PN-IDX) <= 18                                 CHLDALRT
040500         MOVE PN-FIRST-NAME (PN-IDX) TO WS-DL-FIRST-NAME            CHLDALRT
040600         MOVE PN-LAST-NAME (PN-IDX)  TO WS-DL-LAST-NAME             CHLDALRT
040700         MOVE PN-AGE-YEARS (PN-IDX)  TO WS-DL-AGE                   CHLDALRT
040800         WRITE CHLDALRT-REC FROM WS-DETAIL-LINE                     CHLDALRT
040900         PERFORM 210-PRINT-MEMBERS THRU 210-EXIT                    CHLDALRT
041000             VARYING PN-SUB FROM 1 BY 1                             CHLDALRT
041100             UNTIL PN-SUB > PN-COUNT.                               CHLDALRT
041200 200-EXIT.                                                          CHLDALRT
041300     EXIT.                                                          CHLDALRT
041400                                                                    CHLDALRT
041500 ****** EXCLUDES THE CURRENT CHILD FROM ITS OWN MEMBER LIST BY FOLDED CHLDALRT
041600 ****** NAME COMPARE (SEE 220-COMPARE-CHILD-NAME) -- NOT BY INDEX AND CHLDALRT
041700 ****** NOT BY AGE, PER SPEC.  A SECOND PERSON WITH A DIFFERENT NAME CHLDALRT
041800 ****** PRINTS EVEN IF ALSO 18 OR UNDER.                            CHLDALRT
041900 210-PRINT-MEMBERS.                                                 CHLDALRT
042000     PERFORM 220-COMPARE-CHILD-NAME THRU 220-EXIT.                  CHLDALRT
042100     IF NOT NAME-MATCHES                                            CHLDALRT
042200         MOVE PN-FIRST-NAME (PN-SUB) TO WS-ML-FIRST-NAME            CHLDALRT
042300         MOVE PN-LAST-NAME (PN-SUB)  TO WS-ML-LAST-NAME             CHLDALRT
042400         MOVE PN-ADDRESS (PN-SUB)    TO WS-ML-ADDRESS               CHLDALRT
042500         MOVE PN-PHONE (PN-SUB)      TO WS-ML-PHONE                 CHLDALRT
042600         WRITE CHLDALRT-REC FROM WS-MEMBER-LINE.                    CHLDALRT
042700 210-EXIT.                                                          CHLDALRT
042800     EXIT.                                                          CHLDALRT
042900                                                                    CHLDALRT
043000 220-COMPARE-CHILD-NAME.                                            CHLDALRT
043100     MOVE "N" TO WS-NAME-MATCH-SW.                                  CHLDALRT
043200     MOVE PN-FIRST-NAME (PN-IDX) TO WS-CHD-FIRST-FOLDED.            CHLDALRT
043300     MOVE PN-LAST-NAME (PN-IDX)  TO WS-CHD-LAST-FOLDED.             CHLDALRT
043400     MOVE PN-FIRST-NAME (PN-SUB) TO WS-MBR-FIRST-FOLDED.            CHLDALRT
043500     MOVE PN-LAST-NAME (PN-SUB)  TO WS-MBR-LAST-FOLDED.             CHLDALRT
043600     CALL "FOLDCASE" USING WS-CHD-FIRST-FOLDED, WS-CHD-FIRST-FOLDED. CHLDALRT
043700     CALL "FOLDCASE" USING WS-CHD-LAST-FOLDED, WS-CHD-LAST-FOLDED.  CHLDALRT
043800     CALL "FOLDCASE" USING WS-MBR-FIRST-FOLDED, WS-MBR-FIRST-FOLDED. CHLDALRT
043900     CALL "FOLDCASE" USING WS-MBR-LAST-FOLDED, WS-MBR-LAST-FOLDED.  CHLDALRT
044000     IF WS-CHD-FIRST-FOLDED = WS-MBR-FIRST-FOLDED                   CHLDALRT
044100         AND WS-CHD-LAST-FOLDED = WS-MBR-LAST-FOLDED                CHLDALRT
044200         MOVE "Y" TO WS-NAME-MATCH-SW.                              CHLDALRT
044300 220-EXIT.                                                          CHLDALRT
044400     EXIT.                                                          CHLDALRT
044500                                                                           CHLDALRT
044600 350-GET-AGE.                                                       CHLDALRT
044700     MOVE ZERO TO WS-AGE-YEARS.                                     CHLDALRT
044800     MOVE "N" TO WS-MED-FOUND-SW.                                   CHLDALRT
044900     PERFORM 360-SCAN-MEDICAL-TABLE THRU 360-EXIT                   CHLDALRT
045000         VARYING MD-IDX FROM 1 BY 1                                 CHLDALRT
045100         UNTIL WS-MED-FOUND-SW = "Y" OR MD-IDX > MD-COUNT.          CHLDALRT
045200     IF WS-MED-FOUND-SW = "Y"                                       CHLDALRT
045300         MOVE LK-BD-MONTH-HOLD TO LK-BD-MONTH                       CHLDALRT
045400         MOVE LK-BD-DAY-HOLD   TO LK-BD-DAY                         CHLDALRT
045500         MOVE LK-BD-YEAR-HOLD  TO LK-BD-YEAR                        CHLDALRT
045600         MOVE CR-PD-YEAR       TO LK-PD-YEAR                       CHLDALRT
045700         MOVE CR-PD-MONTH      TO LK-PD-MONTH                      CHLDALRT
045800         MOVE CR-PD-DAY        TO LK-PD-DAY                        CHLDALRT
045900         CALL "AGECALC" USING LK-BIRTHDATE, LK-PROCESS-DATE,        CHLDALRT
046000             LK-AGE-YEARS, LK-RETURN-CD                             CHLDALRT
046100         MOVE LK-AGE-YEARS TO WS-AGE-YEARS.                         CHLDALRT
046200 350-EXIT.                                                          CHLDALRT
046300     EXIT.                                                          CHLDALRT
046400                                                                     CHLDALRT
046500 ****** NAME MATCH AGAINST THE MEDICAL REGISTER IS CASE-INSENSITIVE  CHLDALRT
046600 ****** PER SN-0083 -- SAME FOLDCASE ROUTINE AS 080-COMPARE-ADDRESS. CHLDALRT
046700 360-SCAN-MEDICAL-TABLE.                                            CHLDALRT
046800     MOVE PN-FIRST-NAME (PN-COUNT) TO WS-REQ-FIRST-FOLDED.          CHLDALRT
046900     MOVE PN-LAST-NAME (PN-COUNT)  TO WS-REQ-LAST-FOLDED.           CHLDALRT
047000     MOVE MD-FIRST-NAME (MD-IDX)   TO WS-MED-FIRST-FOLDED.          CHLDALRT
047100     MOVE MD-LAST-NAME (MD-IDX)    TO WS-MED-LAST-FOLDED.           CHLDALRT
047200     CALL "FOLDCASE" USING WS-REQ-FIRST-FOLDED, WS-REQ-FIRST-FOLDED. CHLDALRT
047300     CALL "FOLDCASE" USING WS-REQ-LAST-FOLDED, WS-REQ-LAST-FOLDED.  CHLDALRT
047400     CALL "FOLDCASE" USING WS-MED-FIRST-FOLDED, WS-MED-FIRST-FOLDED. CHLDALRT
047500     CALL "FOLDCASE" USING WS-MED-LAST-FOLDED, WS-MED-LAST-FOLDED. CHLDALRT
047600     IF WS-REQ-FIRST-FOLDED = WS-MED-FIRST-FOLDED                   CHLDALRT
047700         AND WS-REQ-LAST-FOLDED = WS-MED-LAST-FOLDED                CHLDALRT
047800         AND MD-BIRTHDATE (MD-IDX) NOT = SPACES                     CHLDALRT
047900         MOVE "Y" TO WS-MED-FOUND-SW                                CHLDALRT
048000         MOVE MD-BIRTHDATE (MD-IDX) TO WS-MED-BD-HOLD               CHLDALRT
048100         MOVE LK-BD-MONTH-PARTS TO LK-BD-MONTH-HOLD                 CHLDALRT
048200         MOVE LK-BD-DAY-PARTS   TO LK-BD-DAY-HOLD                   CHLDALRT
048300         MOVE LK-BD-YEAR-PARTS  TO LK-BD-YEAR-HOLD.                 CHLDALRT
048400 360-EXIT.                                                          CHLDALRT
048500     EXIT.                                                          CHLDALRT
048600                                                                     CHLDALRT
048700 700-CLOSE-FILES.                                                   CHLDALRT
048800     CLOSE PERSMSTR, MEDMSTR, CHLDREQ, SYSOUT, CHLDALRT-RPT.        CHLDALRT
048900 700-EXIT.                                                          CHLDALRT
049000     EXIT.                                                          CHLDALRT
049100                                                                     CHLDALRT
049200 900-CLEANUP.                                                       CHLDALRT
049300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                        CHLDALRT
049400     DISPLAY "******** NORMAL END OF JOB CHLDALRT ********".       CHLDALRT
049500 900-EXIT.                                                          CHLDALRT
049600     EXIT.                                                          CHLDALRT
