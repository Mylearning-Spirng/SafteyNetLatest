000100 IDENTIFICATION DIVISION.                                               PERSMNT
000200******************************************************************     PERSMNT
000300 PROGRAM-ID.  PERSMNT.                                                  PERSMNT
000400 AUTHOR. R L HASKINS.                                                   PERSMNT
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                PERSMNT
000600 DATE-WRITTEN. 03/14/94.                                                PERSMNT
000700 DATE-COMPILED. 03/14/94.                                               PERSMNT
000800 SECURITY. NON-CONFIDENTIAL.                                            PERSMNT
000900******************************************************************     PERSMNT
001000*  PERSMNT -- PERSON REGISTER MAINTENANCE.                      *     PERSMNT
001100*                                                                *     PERSMNT
001200*  LOADS THE PERSON REGISTER (PERSMSTR) INTO A WORKING-STORAGE   *     PERSMNT
001300*  TABLE, THEN APPLIES ONE TRANSACTION PER PERSTRAN RECORD --    *     PERSMNT
001400*  ADD, UPDATE, DELETE OR LIST.  ADD ALWAYS GOES IN AT THE       *     PERSMNT
001500*  FRONT OF THE TABLE.  UPDATE AND DELETE ACT ON THE FIRST       *     PERSMNT
001600*  RECORD WHOSE FIRST-NAME AND LAST-NAME BOTH MATCH EXACTLY --   *     PERSMNT
001700*  THIS IS A KEYED LOOKUP BY NAME, NOT BY RECORD NUMBER, SO A    *     PERSMNT
001800*  DUPLICATE NAME IN THE REGISTER ONLY EVER SEES ITS FIRST       *     PERSMNT
001900*  OCCURRENCE TOUCHED.  EVERY SUCCESSFUL ADD/UPDATE/DELETE       *     PERSMNT
002000*  REWRITES THE WHOLE REGISTER; A NOT-FOUND UPDATE OR DELETE     *     PERSMNT
002100*  DOES NOT.                                                    *     PERSMNT
002200*                                                                *     PERSMNT
002300*  CHANGE LOG                                                   *     PERSMNT
002400*  DATE     BY   TICKET    DESCRIPTION                          *     PERSMNT
002500*  01/01/08 JS   ---       ORIGINAL PATLIST PATIENT-LISTING JOB  *     PERSMNT
002600*                          (SUPERSEDED -- SEE BELOW).            *     PERSMNT
002700*  03/14/94 RLH  SN-0017   REWRITTEN AS PERSON REGISTER          *     PERSMNT
002800*                          MAINTENANCE FOR THE COMMUNITY         *     PERSMNT
002900*                          ALERTS SYSTEM.                       *     PERSMNT
003000*  04/02/94 RLH  SN-0019   ADD NOW INSERTS AT THE FRONT OF THE   *     PERSMNT
003100*                          TABLE TO MATCH THE OLD CARD-DECK      *     PERSMNT
003200*                          CONVENTION -- NEWEST RESIDENT FIRST.  *     PERSMNT
003300*  09/19/95 RLH  SN-0037   RAISED PERSON-TABLE OCCURS FROM 250   *     PERSMNT
003400*                          TO 500 -- ANNEXATION ADDED A SECOND   *     PERSMNT
003500*                          NEIGHBORHOOD.                        *     PERSMNT
003600*  08/19/99 TKO  SN-Y2K01  Y2K REVIEW -- NO DATE FIELDS ON THE   *     PERSMNT
003700*                          PERSON RECORD.  NO CHANGE REQUIRED.  *     PERSMNT
003800*  02/11/02 MPQ  SN-0076   A NOT-FOUND UPDATE OR DELETE NO       *     PERSMNT
003900*                          LONGER REWRITES PERSMSTR -- WAS       *     PERSMNT
004000*                          BURNING A GENERATION FOR NOTHING.     *     PERSMNT
004100*  06/05/03 MPQ  SN-0082   LIST TRANSACTION ADDED -- DISPATCH    *     PERSMNT
004200*                          OFFICE WANTED A PRINTED ROSTER        *     PERSMNT
004300*                          WITHOUT RUNNING A QUERY JOB.          *     PERSMNT
004400******************************************************************     PERSMNT
004500 ENVIRONMENT DIVISION.                                                  PERSMNT
004600 CONFIGURATION SECTION.                                                 PERSMNT
004700 SOURCE-COMPUTER. IBM-390.                                              PERSMNT
004800 OBJECT-COMPUTER. IBM-390.                                              PERSMNT
004900 SPECIAL-NAMES.                                                         PERSMNT
005000     C01 IS TOP-OF-FORM                                                 PERSMNT
005100     UPSI-0 ON STATUS IS SN-TRACE-ON                                    PERSMNT
005200            OFF STATUS IS SN-TRACE-OFF.                                 PERSMNT
005300 INPUT-OUTPUT SECTION.                                                  PERSMNT
005400 FILE-CONTROL.                                                         PERSMNT
005500     SELECT SYSOUT                                                     PERSMNT
005600     ASSIGN TO UT-S-SYSOUT                                             PERSMNT
005700       ORGANIZATION IS SEQUENTIAL.                                     PERSMNT
005800                                                                       PERSMNT
005900     SELECT PERSTRAN                                                   PERSMNT
006000     ASSIGN TO UT-S-PERSTRAN                                           PERSMNT
006100       ACCESS MODE IS SEQUENTIAL                                       PERSMNT
006200       FILE STATUS IS IFCODE.                                          PERSMNT
006300                                                                       PERSMNT
006400     SELECT PERSMSTR                                                   PERSMNT
006500     ASSIGN TO PERSMSTR                                                PERSMNT
006600       ACCESS MODE IS SEQUENTIAL                                       PERSMNT
006700       FILE STATUS IS PERSMSTR-STATUS.                                 PERSMNT
006800                                                                       PERSMNT
006900     SELECT PERSLIST-RPT                                               PERSMNT
007000     ASSIGN TO UT-S-PERSLST                                            PERSMNT
007100       ORGANIZATION IS SEQUENTIAL.                                     PERSMNT
007200                                                                       PERSMNT
007300 DATA DIVISION.                                                        PERSMNT
007400 FILE SECTION.                                                         PERSMNT
007500 FD  SYSOUT                                                            PERSMNT
007600     RECORDING MODE IS F                                               PERSMNT
007700     LABEL RECORDS ARE STANDARD                                       PERSMNT
007800     RECORD CONTAINS 132 CHARACTERS                                   PERSMNT
007900     BLOCK CONTAINS 0 RECORDS                                         PERSMNT
008000     DATA RECORD IS SYSOUT-REC.                                       PERSMNT
008100 01  SYSOUT-REC                  PIC X(132).                          PERSMNT
008200                                                                       PERSMNT
008300****** PERSTRAN CARRIES ONE MAINTENANCE REQUEST PER RECORD --         PERSMNT
008400****** ACTION CODE A/U/D/L FOLLOWED BY THE PERSON FIELDS TO           PERSMNT
008500****** ADD OR TO REPLACE.  ON UPDATE, ONLY ADDRESS/CITY/ZIP/          PERSMNT
008600****** PHONE/EMAIL ARE APPLIED -- THE NAME FIELDS ARE THE KEY.        PERSMNT
008700 FD  PERSTRAN                                                         PERSMNT
008800     RECORDING MODE IS F                                              PERSMNT
008900     LABEL RECORDS ARE STANDARD                                       PERSMNT
009000     RECORD CONTAINS 136 CHARACTERS                                   PERSMNT
009100     BLOCK CONTAINS 0 RECORDS                                         PERSMNT
009200     DATA RECORD IS PERSTRAN-REC.                                     PERSMNT
009300 01  PERSTRAN-REC.                                                    PERSMNT
009400     05  PT-ACTION-CODE          PIC X(01).                           PERSMNT
009500         88  PT-ACTION-ADD        VALUE "A".                          PERSMNT
009600         88  PT-ACTION-UPDATE     VALUE "U".                          PERSMNT
009700         88  PT-ACTION-DELETE     VALUE "D".                          PERSMNT
009800         88  PT-ACTION-LIST       VALUE "L".                          PERSMNT
009900     05  PT-FIRST-NAME           PIC X(15).                           PERSMNT
010000     05  PT-LAST-NAME            PIC X(20).                           PERSMNT
010100     05  PT-ADDRESS              PIC X(30).                           PERSMNT
010200     05  PT-CITY                 PIC X(20).                           PERSMNT
010300     05  PT-ZIP                  PIC X(05).                           PERSMNT
010400     05  PT-PHONE                PIC X(12).                           PERSMNT
010500     05  PT-EMAIL                PIC X(30).                           PERSMNT
010600     05  FILLER                  PIC X(03).                           PERSMNT
010610******************************************************************   PERSMNT
010620*  ALTERNATE VIEW OF PERSTRAN-REC USED ONLY WHEN UPSI-0 IS ON TO *    PERSMNT
010630*  TRACE WHICH NAME EACH TRANSACTION IS ACTING ON -- SEE         *    PERSMNT
010640*  000-HOUSEKEEPING.  NOT USED IN NORMAL PRODUCTION RUNS.        *    PERSMNT
010650******************************************************************   PERSMNT
010660 01  PERSTRAN-TRACE-VIEW REDEFINES PERSTRAN-REC.                      PERSMNT
010670     05  FILLER                  PIC X(01).                           PERSMNT
010680     05  PT-TRACE-NAME           PIC X(35).                           PERSMNT
010690     05  FILLER                  PIC X(100).                         PERSMNT
010700                                                                      PERSMNT
010800****** QSAM FILE -- FULLY REWRITTEN EACH TIME 900-PERSIST-TABLE      PERSMNT
010900****** RUNS.  NOT OPENED INDEXED -- SEE SPEC, NO KEYED ACCESS.       PERSMNT
011000 FD  PERSMSTR                                                        PERSMNT
011100     RECORDING MODE IS F                                             PERSMNT
011200     LABEL RECORDS ARE STANDARD                                      PERSMNT
011300     RECORD CONTAINS 136 CHARACTERS                                  PERSMNT
011400     BLOCK CONTAINS 0 RECORDS                                        PERSMNT
011500     DATA RECORD IS PERSON-REC.                                      PERSMNT
011550 COPY PERSON.                                                        PERSMNT
011700                                                                      PERSMNT
011800 FD  PERSLIST-RPT                                                    PERSMNT
011900     RECORDING MODE IS F                                             PERSMNT
012000     LABEL RECORDS ARE STANDARD                                      PERSMNT
012100     RECORD CONTAINS 132 CHARACTERS                                  PERSMNT
012200     BLOCK CONTAINS 0 RECORDS                                        PERSMNT
012300     DATA RECORD IS PERSLIST-REC.                                    PERSMNT
012400 01  PERSLIST-REC                PIC X(132).                         PERSMNT
012500                                                                      PERSMNT
012600 WORKING-STORAGE SECTION.                                            PERSMNT
012700 01  FILE-STATUS-CODES.                                              PERSMNT
012800     05  IFCODE                  PIC X(2).                           PERSMNT
012900         88  CODE-READ           VALUE SPACES.                       PERSMNT
013000         88  NO-MORE-DATA        VALUE "10".                         PERSMNT
013100     05  PERSMSTR-STATUS         PIC X(2).                           PERSMNT
013200         88  CODE-READ-MSTR      VALUE SPACES.                       PERSMNT
013300         88  NO-MORE-MSTR        VALUE "10".                         PERSMNT
013400                                                                      PERSMNT
013500 01  MORE-PERSTRAN-SW            PIC X(1) VALUE SPACE.                PERSMNT
013600     88  NO-MORE-PERSTRAN-RECS   VALUE "N".                          PERSMNT
013700 01  MORE-PERSMSTR-SW            PIC X(1) VALUE SPACE.                PERSMNT
013800     88  NO-MORE-PERSMSTR-RECS   VALUE "N".                          PERSMNT
013900                                                                      PERSMNT
014000 01  WS-SCAN-SWITCHES.                                               PERSMNT
014100     05  WS-FOUND-SW             PIC X(1) VALUE "N".                 PERSMNT
014200         88  NAME-FOUND          VALUE "Y".                         PERSMNT
014300     05  WS-FOUND-IDX            PIC 9(04) COMP.                     PERSMNT
014400                                                                      PERSMNT
014500 01  COUNTERS-AND-ACCUMULATORS.                                      PERSMNT
014600     05  PN-COUNT                PIC 9(04) COMP.                     PERSMNT
014700     05  PN-SUB                  PIC 9(04) COMP.                     PERSMNT
014800     05  RECORDS-READ            PIC S9(7) COMP.                     PERSMNT
014900     05  RECORDS-ADDED           PIC S9(7) COMP.                     PERSMNT
015000     05  RECORDS-UPDATED         PIC S9(7) COMP.                     PERSMNT
015100     05  RECORDS-DELETED         PIC S9(7) COMP.                     PERSMNT
015200     05  RECORDS-NOT-FOUND       PIC S9(7) COMP.                     PERSMNT
015300                                                                      PERSMNT
015400****** THE IN-MEMORY PERSON REGISTER -- LOADED ONCE AT START-UP,     PERSMNT
015500****** MAINTAINED HERE FOR THE REST OF THE RUN, REWRITTEN TO         PERSMNT
015600****** PERSMSTR AFTER EVERY SUCCESSFUL MUTATION.                     PERSMNT
015700 01  PERSON-TABLE.                                                   PERSMNT
015800     05  PT-ENTRY OCCURS 500 TIMES                                   PERSMNT
015900                 INDEXED BY PN-IDX.                                  PERSMNT
015910         10  PN-FIRST-NAME       PIC X(15).                          PERSMNT
015920         10  PN-LAST-NAME        PIC X(20).                          PERSMNT
015930         10  PN-ADDRESS          PIC X(30).                          PERSMNT
015940         10  PN-CITY             PIC X(20).                          PERSMNT
015950         10  PN-ZIP              PIC X(05).                         PERSMNT
015960         10  PN-PHONE            PIC X(12).                         PERSMNT
015970         10  PN-EMAIL            PIC X(30).                         PERSMNT
015980         10  FILLER              PIC X(04).                         PERSMNT
016200                                                                      PERSMNT
016300 01  WS-HEADING-LINE.                                                PERSMNT
016400     05  FILLER                  PIC X(10) VALUE SPACES.             PERSMNT
016500     05  FILLER                  PIC X(52)                           PERSMNT
016600         VALUE "PERSON REGISTER LISTING -- NAME          ADDRESS".   PERSMNT
016700     05  FILLER                  PIC X(70) VALUE SPACES.             PERSMNT
016800 01  WS-DETAIL-LINE.                                                 PERSMNT
016900     05  FILLER                  PIC X(02) VALUE SPACES.             PERSMNT
017000     05  WS-DL-FIRST-NAME        PIC X(15).                          PERSMNT
017100     05  FILLER                  PIC X(01) VALUE SPACE.              PERSMNT
017200     05  WS-DL-LAST-NAME         PIC X(20).                          PERSMNT
017300     05  FILLER                  PIC X(01) VALUE SPACE.              PERSMNT
017400     05  WS-DL-ADDRESS           PIC X(30).                          PERSMNT
017500     05  FILLER                  PIC X(01) VALUE SPACE.              PERSMNT
017600     05  WS-DL-CITY              PIC X(20).                          PERSMNT
017700     05  FILLER                  PIC X(01) VALUE SPACE.              PERSMNT
017800     05  WS-DL-PHONE             PIC X(12).                          PERSMNT
017900     05  FILLER                  PIC X(29) VALUE SPACES.             PERSMNT
018000******************************************************************   PERSMNT
018100*  ALTERNATE VIEW OF WS-DETAIL-LINE LETS 500-PRINT-LIST REUSE     *   PERSMNT
018200*  THE SAME 132-BYTE AREA FOR A "NO RESIDENTS ON FILE" MESSAGE    *   PERSMNT
018300*  LINE WITHOUT CARRYING A SEPARATE RECORD.                       *   PERSMNT
018400******************************************************************   PERSMNT
018500 01  WS-DETAIL-LINE-MSG-VIEW REDEFINES WS-DETAIL-LINE.               PERSMNT
018600     05  FILLER                  PIC X(02).                         PERSMNT
018700     05  WS-DL-MESSAGE           PIC X(60).                         PERSMNT
018800     05  FILLER                  PIC X(70).                         PERSMNT
018900     COPY ABENDREC.                                                 PERSMNT
019000                                                                     PERSMNT
019100 PROCEDURE DIVISION.                                                 PERSMNT
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        PERSMNT
019300     PERFORM 050-LOAD-PERSON-TABLE THRU 050-EXIT                    PERSMNT
019400         VARYING PN-IDX FROM 1 BY 1                                 PERSMNT
019500         UNTIL NO-MORE-PERSMSTR-RECS OR PN-IDX > 500.                PERSMNT
019600     PERFORM 100-MAINLINE THRU 100-EXIT                             PERSMNT
019700         UNTIL NO-MORE-PERSTRAN-RECS.                               PERSMNT
019800     PERFORM 900-CLEANUP THRU 900-EXIT.                             PERSMNT
019900     MOVE ZERO TO RETURN-CODE.                                      PERSMNT
020000     GOBACK.                                                        PERSMNT
020100                                                                     PERSMNT
020200 000-HOUSEKEEPING.                                                  PERSMNT
020300     DISPLAY "******** BEGIN JOB PERSMNT ********".                 PERSMNT
020400     OPEN INPUT PERSMSTR, PERSTRAN.                                 PERSMNT
020500     OPEN OUTPUT SYSOUT, PERSLIST-RPT.                              PERSMNT
020600     INITIALIZE COUNTERS-AND-ACCUMULATORS.                          PERSMNT
020700     MOVE ZERO TO PN-COUNT.                                         PERSMNT
020800     READ PERSTRAN                                                  PERSMNT
020900         AT END                                                     PERSMNT
021000         MOVE "N" TO MORE-PERSTRAN-SW                              PERSMNT
021100     END-READ.                                                     PERSMNT
021150     IF SN-TRACE-ON AND MORE-PERSTRAN-SW NOT = "N"                  PERSMNT
021160         DISPLAY "TRACE: FIRST TRANSACTION IS FOR "                 PERSMNT
021170             PT-TRACE-NAME.                                         PERSMNT
021200 000-EXIT.                                                          PERSMNT
021300     EXIT.                                                         PERSMNT
021400                                                                    PERSMNT
021500 050-LOAD-PERSON-TABLE.                                             PERSMNT
021600     READ PERSMSTR INTO PT-ENTRY (PN-IDX)                           PERSMNT
021700         AT END                                                     PERSMNT
021800         MOVE "N" TO MORE-PERSMSTR-SW                              PERSMNT
021900         GO TO 050-EXIT                                            PERSMNT
022000     END-READ.                                                     PERSMNT
022100     ADD 1 TO PN-COUNT.                                            PERSMNT
022200     ADD 1 TO RECORDS-READ.                                        PERSMNT
022300 050-EXIT.                                                         PERSMNT
022400     EXIT.                                                         PERSMNT
022500                                                                    PERSMNT
022600 100-MAINLINE.                                                     PERSMNT
022700     EVALUATE TRUE                                                 PERSMNT
022800         WHEN PT-ACTION-ADD                                        PERSMNT
022900             PERFORM 200-ADD-PERSON THRU 200-EXIT                  PERSMNT
023000         WHEN PT-ACTION-UPDATE                                     PERSMNT
023100             PERFORM 300-UPDATE-PERSON THRU 300-EXIT                PERSMNT
023200         WHEN PT-ACTION-DELETE                                     PERSMNT
023300             PERFORM 400-DELETE-PERSON THRU 400-EXIT                PERSMNT
023400         WHEN PT-ACTION-LIST                                       PERSMNT
023500             PERFORM 500-LIST-PERSON THRU 500-EXIT                 PERSMNT
023600         WHEN OTHER                                                PERSMNT
023700             MOVE "** UNKNOWN ACTION CODE ON PERSTRAN" TO           PERSMNT
023800                 ABEND-REASON                                      PERSMNT
023900             WRITE SYSOUT-REC FROM ABEND-REC                       PERSMNT
024000     END-EVALUATE.                                                 PERSMNT
024100     READ PERSTRAN                                                 PERSMNT
024200         AT END                                                    PERSMNT
024300         MOVE "N" TO MORE-PERSTRAN-SW                              PERSMNT
024400     END-READ.                                                     PERSMNT
024500 100-EXIT.                                                         PERSMNT
024600     EXIT.                                                         PERSMNT
024700                                                                    PERSMNT
024800 200-ADD-PERSON.                                                   PERSMNT
024900     IF PN-COUNT < 500                                             PERSMNT
025000         PERFORM 250-SHIFT-TABLE-DOWN THRU 250-EXIT                PERSMNT
025100             VARYING PN-SUB FROM PN-COUNT BY -1                    PERSMNT
025200             UNTIL PN-SUB < 1                                      PERSMNT
025300         MOVE PT-FIRST-NAME TO PN-FIRST-NAME (1)                   PERSMNT
025400         MOVE PT-LAST-NAME  TO PN-LAST-NAME (1)                    PERSMNT
025500         MOVE PT-ADDRESS    TO PN-ADDRESS (1)                      PERSMNT
025600         MOVE PT-CITY       TO PN-CITY (1)                         PERSMNT
025700         MOVE PT-ZIP        TO PN-ZIP (1)                          PERSMNT
025800         MOVE PT-PHONE      TO PN-PHONE (1)                        PERSMNT
025900         MOVE PT-EMAIL      TO PN-EMAIL (1)                        PERSMNT
026100         ADD 1 TO PN-COUNT                                         PERSMNT
026200         ADD 1 TO RECORDS-ADDED                                    PERSMNT
026300         PERFORM 800-PERSIST-TABLE THRU 800-EXIT                   PERSMNT
026400     ELSE                                                          PERSMNT
026500         MOVE "** PERSON-TABLE FULL -- ADD REJECTED" TO             PERSMNT
026600             ABEND-REASON                                          PERSMNT
026700         WRITE SYSOUT-REC FROM ABEND-REC.                          PERSMNT
026800 200-EXIT.                                                         PERSMNT
026900     EXIT.                                                         PERSMNT
027000                                                                    PERSMNT
027100 250-SHIFT-TABLE-DOWN.                                             PERSMNT
027200     MOVE PT-ENTRY (PN-SUB) TO PT-ENTRY (PN-SUB + 1).              PERSMNT
027300 250-EXIT.                                                         PERSMNT
027400     EXIT.                                                         PERSMNT
027500                                                                    PERSMNT
027600 300-UPDATE-PERSON.                                                PERSMNT
027700     PERFORM 350-SCAN-FOR-NAME THRU 350-EXIT                       PERSMNT
027800         VARYING PN-IDX FROM 1 BY 1                                PERSMNT
027900         UNTIL NAME-FOUND OR PN-IDX > PN-COUNT.                    PERSMNT
028000     IF NAME-FOUND                                                 PERSMNT
028100         MOVE PT-ADDRESS TO PN-ADDRESS (WS-FOUND-IDX)              PERSMNT
028200         MOVE PT-CITY    TO PN-CITY (WS-FOUND-IDX)                 PERSMNT
028300         MOVE PT-ZIP     TO PN-ZIP (WS-FOUND-IDX)                  PERSMNT
028400         MOVE PT-PHONE   TO PN-PHONE (WS-FOUND-IDX)                PERSMNT
028500         MOVE PT-EMAIL   TO PN-EMAIL (WS-FOUND-IDX)                PERSMNT
028600         ADD 1 TO RECORDS-UPDATED                                 PERSMNT
028700         PERFORM 800-PERSIST-TABLE THRU 800-EXIT                  PERSMNT
028800     ELSE                                                         PERSMNT
028900         ADD 1 TO RECORDS-NOT-FOUND                               PERSMNT
029000         MOVE "** NAME NOT FOUND -- UPDATE REJECTED" TO            PERSMNT
029100             ABEND-REASON                                         PERSMNT
029200         WRITE SYSOUT-REC FROM ABEND-REC.                         PERSMNT
029300 300-EXIT.                                                        PERSMNT
029400     EXIT.                                                        PERSMNT
029500                                                                   PERSMNT
029600 350-SCAN-FOR-NAME.                                               PERSMNT
029700     IF WS-FOUND-SW = "N"                                         PERSMNT
029800         IF PN-FIRST-NAME (PN-IDX) = PT-FIRST-NAME                PERSMNT
029900             AND PN-LAST-NAME (PN-IDX) = PT-LAST-NAME              PERSMNT
030000             MOVE "Y" TO WS-FOUND-SW                               PERSMNT
030100             MOVE PN-IDX TO WS-FOUND-IDX.                          PERSMNT
030200 350-EXIT.                                                        PERSMNT
030300     EXIT.                                                        PERSMNT
030400                                                                   PERSMNT
030500 400-DELETE-PERSON.                                               PERSMNT
030600     MOVE "N" TO WS-FOUND-SW.                                     PERSMNT
030700     PERFORM 350-SCAN-FOR-NAME THRU 350-EXIT                      PERSMNT
030800         VARYING PN-IDX FROM 1 BY 1                               PERSMNT
030900         UNTIL NAME-FOUND OR PN-IDX > PN-COUNT.                   PERSMNT
031000     IF NAME-FOUND                                                PERSMNT
031100         PERFORM 450-SHIFT-TABLE-UP THRU 450-EXIT                 PERSMNT
031200             VARYING PN-SUB FROM WS-FOUND-IDX BY 1                PERSMNT
031300             UNTIL PN-SUB >= PN-COUNT                             PERSMNT
031400         SUBTRACT 1 FROM PN-COUNT                                 PERSMNT
031500         ADD 1 TO RECORDS-DELETED                                 PERSMNT
031600         PERFORM 800-PERSIST-TABLE THRU 800-EXIT                  PERSMNT
031700     ELSE                                                         PERSMNT
031800         ADD 1 TO RECORDS-NOT-FOUND                               PERSMNT
031900         MOVE "** NAME NOT FOUND -- DELETE REJECTED" TO            PERSMNT
032000             ABEND-REASON                                         PERSMNT
032100         WRITE SYSOUT-REC FROM ABEND-REC.                         PERSMNT
032200 400-EXIT.                                                        PERSMNT
032300     EXIT.                                                        PERSMNT
032400                                                                   PERSMNT
032500 450-SHIFT-TABLE-UP.                                              PERSMNT
032600     MOVE PT-ENTRY (PN-SUB + 1) TO PT-ENTRY (PN-SUB).             PERSMNT
032700 450-EXIT.                                                        PERSMNT
032800     EXIT.                                                        PERSMNT
032900                                                                   PERSMNT
033000 500-LIST-PERSON.                                                PERSMNT
033100     WRITE PERSLIST-REC FROM WS-HEADING-LINE AFTER TOP-OF-FORM.   PERSMNT
033200     IF PN-COUNT = ZERO                                          PERSMNT
033300         MOVE "*** NO RESIDENTS CURRENTLY ON THE PERSON REGISTER"PERSMNT
033400             TO WS-DL-MESSAGE                                    PERSMNT
033500         WRITE PERSLIST-REC FROM WS-DETAIL-LINE-MSG-VIEW         PERSMNT
033600     ELSE                                                        PERSMNT
033700         PERFORM 550-PRINT-PERSON-LINE THRU 550-EXIT             PERSMNT
033800             VARYING PN-IDX FROM 1 BY 1                          PERSMNT
033900             UNTIL PN-IDX > PN-COUNT.                             PERSMNT
034000 500-EXIT.                                                        PERSMNT
034100     EXIT.                                                        PERSMNT
034200                                                                   PERSMNT
034300 550-PRINT-PERSON-LINE.                                          PERSMNT
034400     MOVE PN-FIRST-NAME (PN-IDX) TO WS-DL-FIRST-NAME.            PERSMNT
034500     MOVE PN-LAST-NAME (PN-IDX)  TO WS-DL-LAST-NAME.             PERSMNT
034600     MOVE PN-ADDRESS (PN-IDX)    TO WS-DL-ADDRESS.                PERSMNT
034700     MOVE PN-CITY (PN-IDX)       TO WS-DL-CITY.                   PERSMNT
034800     MOVE PN-PHONE (PN-IDX)      TO WS-DL-PHONE.                  PERSMNT
034900     WRITE PERSLIST-REC FROM WS-DETAIL-LINE.                     PERSMNT
035000 550-EXIT.                                                        PERSMNT
035100     EXIT.                                                        PERSMNT
035200                                                                   PERSMNT
035300 800-PERSIST-TABLE.                                               PERSMNT
035400     CLOSE PERSMSTR.                                             PERSMNT
035500     OPEN OUTPUT PERSMSTR.                                       PERSMNT
035600     PERFORM 950-WRITE-PERSON-REC THRU 950-EXIT                  PERSMNT
035700         VARYING PN-IDX FROM 1 BY 1                              PERSMNT
035800         UNTIL PN-IDX > PN-COUNT.                                 PERSMNT
035900     CLOSE PERSMSTR.                                             PERSMNT
036200     OPEN INPUT PERSMSTR.                                        PERSMNT
036300 800-EXIT.                                                        PERSMNT
036400     EXIT.                                                        PERSMNT
036500                                                                   PERSMNT
036600 950-WRITE-PERSON-REC.                                           PERSMNT
036700     WRITE PERSON-REC FROM PT-ENTRY (PN-IDX).                    PERSMNT
036800 950-EXIT.                                                        PERSMNT
036900     EXIT.                                                        PERSMNT
037000                                                                   PERSMNT
037100 700-CLOSE-FILES.                                                PERSMNT
037200     CLOSE PERSMSTR, PERSTRAN, SYSOUT, PERSLIST-RPT.             PERSMNT
037300 700-EXIT.                                                        PERSMNT
037400     EXIT.                                                        PERSMNT
037500                                                                   PERSMNT
037600 900-CLEANUP.                                                    PERSMNT
037700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                      PERSMNT
037800     DISPLAY "** RECORDS READ   **".                             PERSMNT
037900     DISPLAY RECORDS-READ.                                       PERSMNT
038000     DISPLAY "** RECORDS ADDED  **".                             PERSMNT
038100     DISPLAY RECORDS-ADDED.                                      PERSMNT
038200     DISPLAY "** RECORDS UPDATED**".                             PERSMNT
038300     DISPLAY RECORDS-UPDATED.                                    PERSMNT
038400     DISPLAY "** RECORDS DELETED**".                             PERSMNT
038500     DISPLAY RECORDS-DELETED.                                    PERSMNT
038600     DISPLAY "** NOT-FOUND      **".                             PERSMNT
038700     DISPLAY RECORDS-NOT-FOUND.                                  PERSMNT
038800     DISPLAY "******** NORMAL END OF JOB PERSMNT ********".      PERSMNT
038900 900-EXIT.                                                        PERSMNT
039000     EXIT.                                                        PERSMNT
