000100 IDENTIFICATION DIVISION.                                               FIREINFO
000200******************************************************************     FIREINFO
000300 PROGRAM-ID.  FIREINFO.                                                 FIREINFO
000400 AUTHOR. R L HASKINS.                                                   FIREINFO
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                FIREINFO
000600 DATE-WRITTEN. 04/25/94.                                                FIREINFO
000700 DATE-COMPILED. 04/25/94.                                               FIREINFO
000800 SECURITY. NON-CONFIDENTIAL.                                            FIREINFO
000900******************************************************************     FIREINFO
001000*  FIREINFO -- FIRE-SCENE RESIDENT DETAIL LIST (FIRST-RESPONDER  *     FIREINFO
001100*  QUERY 4).                                                     *     FIREINFO
001200*                                                                *     FIREINFO
001300*  GIVEN A STREET ADDRESS ON FIREREQ, LISTS EVERY RESIDENT AT    *     FIREINFO
001400*  THAT ADDRESS WITH PHONE AND AGE, AND -- WHEN A MEDICAL        *     FIREINFO
001500*  RECORD EXISTS FOR THE RESIDENT -- THE RESIDENT'S MEDICATIONS  *     FIREINFO
001600*  AND ALLERGIES.  WRITTEN FOR THE ENGINE COMPANY CREW TO CARRY  *     FIREINFO
001700*  TO THE SCENE OF A STRUCTURE FIRE.                             *     FIREINFO
001800*                                                                *     FIREINFO
001900*  THE ADDRESS MATCH IS CASE-INSENSITIVE AND IGNORES LEADING     *     FIREINFO
002000*  AND TRAILING BLANKS -- SEE 250-COMPARE-ADDRESS.  THE NAME     *     FIREINFO
002100*  MATCH AGAINST THE MEDICAL REGISTER IS CASE-INSENSITIVE, SAME  *     FIREINFO
002200*  AS STACOVR AND CHLDALRT.                                      *     FIREINFO
002300*                                                                *     FIREINFO
002400*  CHANGE LOG                                                   *     FIREINFO
002500*  DATE     BY   TICKET    DESCRIPTION                          *     FIREINFO
002600*  01/01/08 JS   ---       ORIGINAL TRMTSRCH DAILY-TREATMENT-    *     FIREINFO
002700*                          SEARCH JOB (SUPERSEDED -- SEE BELOW). *     FIREINFO
002800*  04/25/94 RLH  SN-0026   REWRITTEN AS THE FIRE-INFO QUERY FOR  *     FIREINFO
002900*                          THE COMMUNITY ALERTS SYSTEM -- NO     *     FIREINFO
003000*                          VSAM PATMSTR OR BILLING CALCULATIONS  *     FIREINFO
003100*                          SURVIVE IN THIS PROGRAM.              *     FIREINFO
003200*  09/26/95 RLH  SN-0042   RAISED PERSON-TABLE TO 500 ENTRIES TO *     FIREINFO
003300*                          MATCH PERSMNT.                        *     FIREINFO
003400*  08/20/99 TKO  SN-Y2K01  Y2K REVIEW -- BIRTHDATE PASSED TO     *     FIREINFO
003500*                          AGECALC UNCHANGED, 4-DIGIT YEAR       *     FIREINFO
003600*                          ALREADY IN PLACE.  NO CHANGE REQUIRED.*     FIREINFO
003700*  03/11/03 MPQ  SN-0081   WS-MED-FOUND-SW NOW RESETS AT THE TOP *     FIREINFO
003800*                          OF 360-SCAN-MEDICAL-TABLE -- A         *     FIREINFO
003900*                          RESIDENT WITH NO MEDICAL RECORD WAS   *     FIREINFO
004000*                          PRINTING THE PRIOR RESIDENT'S LIST.   *     FIREINFO
004100*  11/10/04 MPQ  SN-0085   STANDALONE SWITCHES RELAID OUT AS     *     FIREINFO
004200*                          77-LEVEL ENTRIES, SHOP STANDARD --    *     FIREINFO
004300*                          NO LOGIC CHANGE.                      *     FIREINFO
004400*  02/09/05 MPQ  SN-0087   FD MEDMSTR SAID 224 CHARACTERS BUT    *     FIREINFO
004500*                          MEDICAL-REC (COPY MEDREC) IS 230 --   *     FIREINFO
004600*                          MATCHED CHLDALRT/MEDMNT/STACOVR.      *     FIREINFO
004700******************************************************************     FIREINFO
004800 ENVIRONMENT DIVISION.                                                  FIREINFO
004900 CONFIGURATION SECTION.                                                 FIREINFO
005000 SOURCE-COMPUTER. IBM-390.                                              FIREINFO
005100 OBJECT-COMPUTER. IBM-390.                                              FIREINFO
005200 SPECIAL-NAMES.                                                        FIREINFO
005300     C01 IS TOP-OF-FORM                                                FIREINFO
005400     UPSI-0 ON STATUS IS SN-TRACE-ON                                   FIREINFO
005500            OFF STATUS IS SN-TRACE-OFF.                                FIREINFO
005600 INPUT-OUTPUT SECTION.                                                 FIREINFO
005700 FILE-CONTROL.                                                        FIREINFO
005800     SELECT SYSOUT                                                    FIREINFO
005900     ASSIGN TO UT-S-SYSOUT                                            FIREINFO
006000       ORGANIZATION IS SEQUENTIAL.                                    FIREINFO
006100                                                                      FIREINFO
006200     SELECT FIREREQ                                                   FIREINFO
006300     ASSIGN TO UT-S-FIREREQ                                           FIREINFO
006400       ACCESS MODE IS SEQUENTIAL                                      FIREINFO
006500       FILE STATUS IS IFCODE.                                         FIREINFO
006600                                                                      FIREINFO
006700     SELECT PERSMSTR                                                  FIREINFO
006800     ASSIGN TO PERSMSTR                                               FIREINFO
006900       ACCESS MODE IS SEQUENTIAL                                      FIREINFO
007000       FILE STATUS IS PERSMSTR-STATUS.                                FIREINFO
007100                                                                      FIREINFO
007200     SELECT MEDMSTR                                                   FIREINFO
007300     ASSIGN TO MEDMSTR                                                FIREINFO
007400       ACCESS MODE IS SEQUENTIAL                                      FIREINFO
007500       FILE STATUS IS MEDMSTR-STATUS.                                 FIREINFO
007600                                                                      FIREINFO
007700     SELECT FIREINFO-RPT                                              FIREINFO
007800     ASSIGN TO UT-S-FIREINFO                                          FIREINFO
007900       ORGANIZATION IS SEQUENTIAL.                                    FIREINFO
008000                                                                      FIREINFO
008100 DATA DIVISION.                                                       FIREINFO
008200 FILE SECTION.                                                        FIREINFO
008300 FD  SYSOUT                                                           FIREINFO
008400     RECORDING MODE IS F                                             FIREINFO
008500     LABEL RECORDS ARE STANDARD                                      FIREINFO
008600     RECORD CONTAINS 132 CHARACTERS                                  FIREINFO
008700     BLOCK CONTAINS 0 RECORDS                                        FIREINFO
008800     DATA RECORD IS SYSOUT-REC.                                      FIREINFO
008900 01  SYSOUT-REC                  PIC X(132).                         FIREINFO
009000                                                                     FIREINFO
009100****** FIREREQ CARRIES ONE FIRE-INFO REQUEST PER RECORD -- THE      FIREINFO
009200****** STREET ADDRESS TO PULL RESIDENT DETAIL FOR.                  FIREINFO
009300 FD  FIREREQ                                                         FIREINFO
009400     RECORDING MODE IS F                                             FIREINFO
009500     LABEL RECORDS ARE STANDARD                                      FIREINFO
009600     RECORD CONTAINS 38 CHARACTERS                                   FIREINFO
009700     BLOCK CONTAINS 0 RECORDS                                        FIREINFO
009800     DATA RECORD IS FIREREQ-REC.                                     FIREINFO
009900 01  FIREREQ-REC.                                                    FIREINFO
010000     05  FR-ADDRESS              PIC X(30).                          FIREINFO
010100     05  FR-PROCESS-DATE.                                            FIREINFO
010200         10  FR-PD-YEAR          PIC 9(04).                          FIREINFO
010300         10  FR-PD-MONTH         PIC 9(02).                          FIREINFO
010400         10  FR-PD-DAY           PIC 9(02).                          FIREINFO
010500                                                                      FIREINFO
010600 FD  PERSMSTR                                                        FIREINFO
010700     RECORDING MODE IS F                                             FIREINFO
010800     LABEL RECORDS ARE STANDARD                                      FIREINFO
010900     RECORD CONTAINS 136 CHARACTERS                                  FIREINFO
011000     BLOCK CONTAINS 0 RECORDS                                        FIREINFO
011100     DATA RECORD IS PERSON-REC.                                      FIREINFO
011200 COPY PERSON.                                                        FIREINFO
011300                                                                      FIREINFO
011400 FD  MEDMSTR                                                         FIREINFO
011500     RECORDING MODE IS F                                             FIREINFO
011600     LABEL RECORDS ARE STANDARD                                      FIREINFO
011700     RECORD CONTAINS 230 CHARACTERS                                  FIREINFO
011800     BLOCK CONTAINS 0 RECORDS                                        FIREINFO
011900     DATA RECORD IS MEDICAL-REC.                                     FIREINFO
012000 COPY MEDREC.                                                        FIREINFO
012100                                                                      FIREINFO
012200 FD  FIREINFO-RPT                                                    FIREINFO
012300     RECORDING MODE IS F                                             FIREINFO
012400     LABEL RECORDS ARE STANDARD                                      FIREINFO
012500     RECORD CONTAINS 132 CHARACTERS                                  FIREINFO
012600     BLOCK CONTAINS 0 RECORDS                                        FIREINFO
012700     DATA RECORD IS FIREINFO-REC.                                    FIREINFO
012800 01  FIREINFO-REC                PIC X(132).                        FIREINFO
012900                                                                     FIREINFO
013000 WORKING-STORAGE SECTION.                                            FIREINFO
013100 01  FILE-STATUS-CODES.                                              FIREINFO
013200     05  IFCODE                  PIC X(2).                          FIREINFO
013300         88  CODE-READ           VALUE SPACES.                      FIREINFO
013400         88  NO-MORE-DATA        VALUE "10".                        FIREINFO
013500     05  PERSMSTR-STATUS         PIC X(2).                          FIREINFO
013600         88  NO-MORE-PERSMSTR    VALUE "10".                        FIREINFO
013700     05  MEDMSTR-STATUS          PIC X(2).                          FIREINFO
013800         88  NO-MORE-MEDMSTR     VALUE "10".                        FIREINFO
013900                                                                     FIREINFO
014000 77  MORE-FIREREQ-SW             PIC X(1) VALUE SPACE.               FIREINFO
014100     88  NO-MORE-FIREREQ-RECS    VALUE "N".                         FIREINFO
014200 77  MORE-PERSMSTR-SW            PIC X(1) VALUE SPACE.               FIREINFO
014300     88  NO-MORE-PERSMSTR-RECS   VALUE "N".                         FIREINFO
014400 77  MORE-MEDMSTR-SW             PIC X(1) VALUE SPACE.               FIREINFO
014500     88  NO-MORE-MEDMSTR-RECS    VALUE "N".                         FIREINFO
014600                                                                     FIREINFO
014700 01  COUNTERS-AND-ACCUMULATORS.                                     FIREINFO
014800     05  PN-COUNT                PIC 9(04) COMP.                    FIREINFO
014900     05  MD-COUNT                PIC 9(04) COMP.                    FIREINFO
015000     05  WS-AGE-YEARS            PIC 9(03) COMP.                    FIREINFO
015100     05  WS-MED-IDX-HOLD         PIC 9(04) COMP.                    FIREINFO
015200     05  LK-RETURN-CD            PIC S9(04) COMP.                   FIREINFO
015300     05  WS-PRINT-SUB            PIC 9(02) COMP.                    FIREINFO
015400                                                                     FIREINFO
015500 77  WS-ADDR-MATCH-SW            PIC X(01) VALUE "N".               FIREINFO
015600     88  ADDR-MATCHES            VALUE "Y".                        FIREINFO
015700 77  WS-MED-FOUND-SW             PIC X(01) VALUE "N".               FIREINFO
015800     88  MED-FOUND               VALUE "Y".                        FIREINFO
015900                                                                     FIREINFO
016000 01  WS-COMPARE-FIELDS.                                             FIREINFO
016100     05  WS-REQ-ADDR-FOLDED      PIC X(30).                         FIREINFO
016200     05  WS-PER-ADDR-FOLDED      PIC X(30).                         FIREINFO
016300     05  WS-REQ-FIRST-FOLDED     PIC X(30).                         FIREINFO
016400     05  WS-REQ-LAST-FOLDED      PIC X(30).                         FIREINFO
016500     05  WS-MED-FIRST-FOLDED     PIC X(30).                         FIREINFO
016600     05  WS-MED-LAST-FOLDED      PIC X(30).                         FIREINFO
016700                                                                     FIREINFO
016800 01  WS-AGE-HOLD-FIELDS.                                            FIREINFO
016900     05  LK-BD-MONTH-HOLD        PIC 99.                            FIREINFO
017000     05  LK-BD-DAY-HOLD          PIC 99.                            FIREINFO
017100     05  LK-BD-YEAR-HOLD         PIC 9(04).                         FIREINFO
017200                                                                     FIREINFO
017300 01  WS-MED-BD-HOLD              PIC X(10).                         FIREINFO
017400 01  WS-MED-BD-PARTS REDEFINES WS-MED-BD-HOLD.                      FIREINFO
017500     05  LK-BD-MONTH-PARTS       PIC 99.                            FIREINFO
017600     05  FILLER                  PIC X.                             FIREINFO
017700     05  LK-BD-DAY-PARTS         PIC 99.                            FIREINFO
017800     05  FILLER                  PIC X.                             FIREINFO
017900     05  LK-BD-YEAR-PARTS        PIC 9(04).                         FIREINFO
018000                                                                     FIREINFO
018100 01  PERSON-TABLE.                                                  FIREINFO
018200     05  PT-ENTRY OCCURS 500 TIMES                                  FIREINFO
018300                 INDEXED BY PN-IDX.                                 FIREINFO
018400         10  PN-FIRST-NAME       PIC X(15).                        FIREINFO
018500         10  PN-LAST-NAME        PIC X(20).                        FIREINFO
018600         10  PN-ADDRESS          PIC X(30).                        FIREINFO
018700         10  PN-CITY             PIC X(20).                        FIREINFO
018800         10  PN-ZIP              PIC X(05).                        FIREINFO
018900         10  PN-PHONE            PIC X(12).                        FIREINFO
019000         10  PN-EMAIL            PIC X(30).                        FIREINFO
019100         10  FILLER              PIC X(04).                        FIREINFO
019200                                                                     FIREINFO
019300 01  MEDICAL-TABLE.                                                 FIREINFO
019400     05  MD-ENTRY OCCURS 500 TIMES                                  FIREINFO
019500                 INDEXED BY MD-IDX.                                 FIREINFO
019600         10  MD-FIRST-NAME       PIC X(15).                        FIREINFO
019700         10  MD-LAST-NAME        PIC X(20).                        FIREINFO
019800         10  MD-BIRTHDATE        PIC X(10).                        FIREINFO
019900         10  MD-MEDICATION-CNT   PIC 9(02).                        FIREINFO
020000         10  MD-MEDICATION       PIC X(20) OCCURS 5 TIMES.          FIREINFO
020100         10  MD-ALLERGY-CNT      PIC 9(02).                        FIREINFO
020200         10  MD-ALLERGY          PIC X(15) OCCURS 5 TIMES.          FIREINFO
020300                                                                     FIREINFO
020400 01  WS-HEADING-LINE.                                                FIREINFO
020500     05  FILLER                  PIC X(08) VALUE SPACES.             FIREINFO
020600     05  FILLER                  PIC X(18)                           FIREINFO
020700         VALUE "FIRE-INFO FOR ----".                                 FIREINFO
020800     05  WS-HDG-ADDRESS          PIC X(30).                          FIREINFO
020900     05  FILLER                  PIC X(76) VALUE SPACES.             FIREINFO
021000 01  WS-RESIDENT-LINE.                                               FIREINFO
021100     05  FILLER                  PIC X(10) VALUE SPACES.             FIREINFO
021200     05  WS-RL-FIRST-NAME        PIC X(15).                         FIREINFO
021300     05  FILLER                  PIC X(01) VALUE SPACE.              FIREINFO
021400     05  WS-RL-LAST-NAME         PIC X(20).                         FIREINFO
021500     05  WS-RL-PHONE             PIC X(12).                         FIREINFO
021600     05  FILLER                  PIC X(02) VALUE SPACES.             FIREINFO
021700     05  WS-RL-AGE-LIT           PIC X(05) VALUE "AGE: ".            FIREINFO
021800     05  WS-RL-AGE               PIC ZZ9.                           FIREINFO
021900     05  FILLER                  PIC X(64) VALUE SPACES.             FIREINFO
022000 01  WS-MED-LINE.                                                   FIREINFO
022100     05  FILLER                  PIC X(14) VALUE SPACES.             FIREINFO
022200     05  WS-ML-LIT               PIC X(12) VALUE "MEDICATION: ".     FIREINFO
022300     05  WS-ML-TEXT              PIC X(20).                         FIREINFO
022400     05  FILLER                  PIC X(86) VALUE SPACES.             FIREINFO
022500 01  WS-ALLERGY-LINE.                                                FIREINFO
022600     05  FILLER                  PIC X(14) VALUE SPACES.             FIREINFO
022700     05  WS-AL-LIT               PIC X(09) VALUE "ALLERGY: ".        FIREINFO
022800     05  WS-AL-TEXT              PIC X(15).                         FIREINFO
022900     05  FILLER                  PIC X(94) VALUE SPACES.             FIREINFO
023000******************************************************************   FIREINFO
023100*  ALTERNATE VIEW OF WS-MED-LINE -- USED WHEN A RESIDENT HAS NO  *   FIREINFO
023200*  MEDICAL RECORD ON FILE AT ALL.                                *   FIREINFO
023300******************************************************************   FIREINFO
023400 01  WS-MED-LINE-NONE-VIEW REDEFINES WS-MED-LINE.                    FIREINFO
023500     05  FILLER                  PIC X(14).                         FIREINFO
023600     05  WS-NONE-TEXT            PIC X(30)                           FIREINFO
023700         VALUE "NO MEDICAL RECORD ON FILE".                          FIREINFO
023800     05  FILLER                  PIC X(88) VALUE SPACES.             FIREINFO
023900     COPY ABENDREC.                                                  FIREINFO
024000                                                                     FIREINFO
024100 LINKAGE SECTION.                                                    FIREINFO
024200 01  LK-BIRTHDATE                PIC X(10).                        FIREINFO
024300 01  LK-PROCESS-DATE.                                                FIREINFO
024400     05  LK-PD-YEAR              PIC 9(04).                         FIREINFO
024500     05  LK-PD-MONTH             PIC 9(02).                         FIREINFO
024600     05  LK-PD-DAY               PIC 9(02).                         FIREINFO
024700 01  LK-AGE-YEARS                PIC 9(03).                        FIREINFO
024800                                                                     FIREINFO
024900 PROCEDURE DIVISION.                                                 FIREINFO
025000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        FIREINFO
025100     PERFORM 050-LOAD-PERSON-TABLE THRU 050-EXIT                    FIREINFO
025200         VARYING PN-IDX FROM 1 BY 1                                 FIREINFO
025300         UNTIL NO-MORE-PERSMSTR-RECS OR PN-IDX > 500.                FIREINFO
025400     PERFORM 060-LOAD-MEDICAL-TABLE THRU 060-EXIT                    FIREINFO
025500         VARYING MD-IDX FROM 1 BY 1                                 FIREINFO
025600         UNTIL NO-MORE-MEDMSTR-RECS OR MD-IDX > 500.                 FIREINFO
025700     PERFORM 100-MAINLINE THRU 100-EXIT                             FIREINFO
025800         UNTIL NO-MORE-FIREREQ-RECS.                                FIREINFO
025900     PERFORM 900-CLEANUP THRU 900-EXIT.                             FIREINFO
026000     MOVE ZERO TO RETURN-CODE.                                      FIREINFO
026100     GOBACK.                                                        FIREINFO
026200                                                                     FIREINFO
026300 000-HOUSEKEEPING.                                                  FIREINFO
026400     DISPLAY "******** BEGIN JOB FIREINFO ********".                FIREINFO
026500     OPEN INPUT PERSMSTR, MEDMSTR, FIREREQ.                         FIREINFO
026600     OPEN OUTPUT SYSOUT, FIREINFO-RPT.                              FIREINFO
026700     READ FIREREQ                                                    FIREINFO
026800         AT END                                                      FIREINFO
026900         MOVE "N" TO MORE-FIREREQ-SW                                FIREINFO
027000     END-READ.                                                       FIREINFO
027100 000-EXIT.                                                           FIREINFO
027200     EXIT.                                                           FIREINFO
027300                                                                     FIREINFO
027400 050-LOAD-PERSON-TABLE.                                              FIREINFO
027500     READ PERSMSTR INTO PT-ENTRY (PN-IDX)                           FIREINFO
027600         AT END                                                      FIREINFO
027700         MOVE "N" TO MORE-PERSMSTR-SW                                FIREINFO
027800         GO TO 050-EXIT                                              FIREINFO
027900     END-READ.                                                       FIREINFO
028000     ADD 1 TO PN-COUNT.                                             FIREINFO
028100 050-EXIT.                                                           FIREINFO
028200     EXIT.                                                           FIREINFO
028300                                                                     FIREINFO
028400 060-LOAD-MEDICAL-TABLE.                                             FIREINFO
028500     READ MEDMSTR INTO MD-ENTRY (MD-IDX)                            FIREINFO
028600         AT END                                                      FIREINFO
028700         MOVE "N" TO MORE-MEDMSTR-SW                                FIREINFO
028800         GO TO 060-EXIT                                              FIREINFO
028900     END-READ.                                                       FIREINFO
029000     ADD 1 TO MD-COUNT.                                             FIREINFO
029100 060-EXIT.                                                           FIREINFO
029200     EXIT.                                                           FIREINFO
029300                                                                     FIREINFO
029400 100-MAINLINE.                                                      FIREINFO
029500     MOVE FR-ADDRESS TO WS-HDG-ADDRESS.                             FIREINFO
029600     WRITE FIREINFO-REC FROM WS-HEADING-LINE AFTER TOP-OF-FORM.      FIREINFO
029700     PERFORM 200-SCAN-PERSON-TABLE THRU 200-EXIT                     FIREINFO
029800         VARYING PN-IDX FROM 1 BY 1                                  FIREINFO
029900         UNTIL PN-IDX > PN-COUNT.                                    FIREINFO
030000     READ FIREREQ                                                    FIREINFO
030100         AT END                                                      FIREINFO
030200         MOVE "N" TO MORE-FIREREQ-SW                                FIREINFO
030300     END-READ.                                                       FIREINFO
030400 100-EXIT.                                                           FIREINFO
030500     EXIT.                                                           FIREINFO
030600                                                                     FIREINFO
030700 200-SCAN-PERSON-TABLE.                                              FIREINFO
030800     PERFORM 250-COMPARE-ADDRESS THRU 250-EXIT.                      FIREINFO
030900     IF ADDR-MATCHES                                                 FIREINFO
031000         PERFORM 300-PRINT-RESIDENT THRU 300-EXIT.                   FIREINFO
031100 200-EXIT.                                                           FIREINFO
031200     EXIT.                                                           FIREINFO
031300                                                                     FIREINFO
031400****** FOLDS BOTH SIDES TO UPPERCASE AND STRIPS LEADING/TRAILING    FIREINFO
031500****** BLANKS BEFORE COMPARING -- PER SN-0026, THE FIRE-INFO QUERY  FIREINFO
031600****** IS THE ONE ADDRESS MATCH IN THIS SYSTEM THAT TRIMS BLANKS.   FIREINFO
031700 250-COMPARE-ADDRESS.                                                FIREINFO
031800     MOVE "N" TO WS-ADDR-MATCH-SW.                                   FIREINFO
031900     MOVE FR-ADDRESS          TO WS-REQ-ADDR-FOLDED.                 FIREINFO
032000     MOVE PN-ADDRESS (PN-IDX) TO WS-PER-ADDR-FOLDED.                 FIREINFO
032100     CALL "FOLDCASE" USING WS-REQ-ADDR-FOLDED, WS-REQ-ADDR-FOLDED.   FIREINFO
032200     CALL "FOLDCASE" USING WS-PER-ADDR-FOLDED, WS-PER-ADDR-FOLDED.   FIREINFO
032300     IF WS-REQ-ADDR-FOLDED = WS-PER-ADDR-FOLDED                      FIREINFO
032400         MOVE "Y" TO WS-ADDR-MATCH-SW.                               FIREINFO
032500 250-EXIT.                                                           FIREINFO
032600     EXIT.                                                           FIREINFO
032700                                                                     FIREINFO
032800 300-PRINT-RESIDENT.                                                FIREINFO
032900     MOVE PN-FIRST-NAME (PN-IDX) TO WS-RL-FIRST-NAME.               FIREINFO
033000     MOVE PN-LAST-NAME (PN-IDX)  TO WS-RL-LAST-NAME.                FIREINFO
033100     MOVE PN-PHONE (PN-IDX)      TO WS-RL-PHONE.                    FIREINFO
033200     PERFORM 350-GET-AGE THRU 350-EXIT.                             FIREINFO
033300     MOVE WS-AGE-YEARS TO WS-RL-AGE.                                FIREINFO
033400     WRITE FIREINFO-REC FROM WS-RESIDENT-LINE.                      FIREINFO
033500     IF MED-FOUND                                                    FIREINFO
033600         PERFORM 400-PRINT-MEDICATIONS THRU 400-EXIT                 FIREINFO
033700         PERFORM 450-PRINT-ALLERGIES THRU 450-EXIT                   FIREINFO
033800     ELSE                                                            FIREINFO
033900         WRITE FIREINFO-REC FROM WS-MED-LINE-NONE-VIEW.              FIREINFO
034000 300-EXIT.                                                           FIREINFO
034100     EXIT.                                                           FIREINFO
034200                                                                     FIREINFO
034300 350-GET-AGE.                                                       FIREINFO
034400     MOVE ZERO TO WS-AGE-YEARS.                                     FIREINFO
034500     PERFORM 360-SCAN-MEDICAL-TABLE THRU 360-EXIT                    FIREINFO
034600         VARYING MD-IDX FROM 1 BY 1                                  FIREINFO
034700         UNTIL MD-IDX > MD-COUNT OR MED-FOUND.                       FIREINFO
034800     IF MED-FOUND                                                    FIREINFO
034900         MOVE MD-BIRTHDATE (WS-MED-IDX-HOLD) TO WS-MED-BD-HOLD       FIREINFO
035000         MOVE LK-BD-MONTH-PARTS TO LK-BD-MONTH-HOLD                  FIREINFO
035100         MOVE LK-BD-DAY-PARTS   TO LK-BD-DAY-HOLD                    FIREINFO
035200         MOVE LK-BD-YEAR-PARTS  TO LK-BD-YEAR-HOLD                   FIREINFO
035300         STRING LK-BD-MONTH-HOLD "/" LK-BD-DAY-HOLD "/"             FIREINFO
035400             LK-BD-YEAR-HOLD DELIMITED BY SIZE INTO LK-BIRTHDATE     FIREINFO
035500         MOVE FR-PD-YEAR  TO LK-PD-YEAR                             FIREINFO
035600         MOVE FR-PD-MONTH TO LK-PD-MONTH                            FIREINFO
035700         MOVE FR-PD-DAY   TO LK-PD-DAY                              FIREINFO
035800         CALL "AGECALC" USING LK-BIRTHDATE, LK-PROCESS-DATE,         FIREINFO
035900             LK-AGE-YEARS, LK-RETURN-CD                             FIREINFO
036000         MOVE LK-AGE-YEARS TO WS-AGE-YEARS.                          FIREINFO
036100 350-EXIT.                                                           FIREINFO
036200     EXIT.                                                           FIREINFO
036300                                                                     FIREINFO
036400****** NAME MATCH AGAINST THE MEDICAL REGISTER IS CASE-INSENSITIVE  FIREINFO
036500****** PER SN-0026 -- THE SAME RULE STACOVR AND CHLDALRT APPLY.     FIREINFO
036600 360-SCAN-MEDICAL-TABLE.                                            FIREINFO
036700     MOVE "N" TO WS-MED-FOUND-SW.                                   FIREINFO
036800     MOVE PN-FIRST-NAME (PN-IDX) TO WS-REQ-FIRST-FOLDED.            FIREINFO
036900     MOVE PN-LAST-NAME (PN-IDX)  TO WS-REQ-LAST-FOLDED.             FIREINFO
037000     MOVE MD-FIRST-NAME (MD-IDX) TO WS-MED-FIRST-FOLDED.           FIREINFO
037100     MOVE MD-LAST-NAME (MD-IDX)  TO WS-MED-LAST-FOLDED.            FIREINFO
037200     CALL "FOLDCASE" USING WS-REQ-FIRST-FOLDED, WS-REQ-FIRST-FOLDED. FIREINFO
037300     CALL "FOLDCASE" USING WS-REQ-LAST-FOLDED, WS-REQ-LAST-FOLDED.   FIREINFO
037400     CALL "FOLDCASE" USING WS-MED-FIRST-FOLDED, WS-MED-FIRST-FOLDED. FIREINFO
037500     CALL "FOLDCASE" USING WS-MED-LAST-FOLDED, WS-MED-LAST-FOLDED.   FIREINFO
037600     IF WS-REQ-FIRST-FOLDED = WS-MED-FIRST-FOLDED                   FIREINFO
037700         AND WS-REQ-LAST-FOLDED = WS-MED-LAST-FOLDED                FIREINFO
037800         MOVE "Y" TO WS-MED-FOUND-SW                                FIREINFO
037900         SET WS-MED-IDX-HOLD TO MD-IDX.                             FIREINFO
038000 360-EXIT.                                                           FIREINFO
038100     EXIT.                                                           FIREINFO
038200                                                                     FIREINFO
038300 400-PRINT-MEDICATIONS.                                             FIREINFO
038400     PERFORM 410-PRINT-ONE-MED THRU 410-EXIT                        FIREINFO
038500         VARYING WS-PRINT-SUB FROM 1 BY 1                           FIREINFO
038600         UNTIL WS-PRINT-SUB >                                       FIREINFO
038700             MD-MEDICATION-CNT (WS-MED-IDX-HOLD).                   FIREINFO
038800 400-EXIT.                                                           FIREINFO
038900     EXIT.                                                           FIREINFO
039000                                                                     FIREINFO
039100 410-PRINT-ONE-MED.                                                 FIREINFO
039200     MOVE MD-MEDICATION (WS-MED-IDX-HOLD, WS-PRINT-SUB)             FIREINFO
039300         TO WS-ML-TEXT.                                             FIREINFO
039400     WRITE FIREINFO-REC FROM WS-MED-LINE.                           FIREINFO
039500 410-EXIT.                                                           FIREINFO
039600     EXIT.                                                           FIREINFO
039700                                                                     FIREINFO
039800 450-PRINT-ALLERGIES.                                               FIREINFO
039900     PERFORM 460-PRINT-ONE-ALLERGY THRU 460-EXIT                    FIREINFO
040000         VARYING WS-PRINT-SUB FROM 1 BY 1                           FIREINFO
040100         UNTIL WS-PRINT-SUB >                                       FIREINFO
040200             MD-ALLERGY-CNT (WS-MED-IDX-HOLD).                      FIREINFO
040300 450-EXIT.                                                           FIREINFO
040400     EXIT.                                                           FIREINFO
040500                                                                     FIREINFO
040600 460-PRINT-ONE-ALLERGY.                                             FIREINFO
040700     MOVE MD-ALLERGY (WS-MED-IDX-HOLD, WS-PRINT-SUB)                FIREINFO
040800         TO WS-AL-TEXT.                                             FIREINFO
040900     WRITE FIREINFO-REC FROM WS-ALLERGY-LINE.                       FIREINFO
041000 460-EXIT.                                                           FIREINFO
041100     EXIT.                                                           FIREINFO
041200                                                                     FIREINFO
041300 700-CLOSE-FILES.                                                    FIREINFO
041400     CLOSE PERSMSTR, MEDMSTR, FIREREQ, SYSOUT, FIREINFO-RPT.         FIREINFO
041500 700-EXIT.                                                           FIREINFO
041600     EXIT.                                                           FIREINFO
041700                                                                     FIREINFO
041800 900-CLEANUP.                                                        FIREINFO
041900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                         FIREINFO
042000     DISPLAY "******** NORMAL END OF JOB FIREINFO ********".        FIREINFO
042100 900-EXIT.                                                           FIREINFO
042200     EXIT.                                                           FIREINFO
