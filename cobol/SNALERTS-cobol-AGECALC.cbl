000100 IDENTIFICATION DIVISION.                                               AGECALC
000200******************************************************************     AGECALC
000300 PROGRAM-ID.  AGECALC.                                                  AGECALC
000400 AUTHOR. R L HASKINS.                                                   AGECALC
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                AGECALC
000600 DATE-WRITTEN. 03/14/94.                                                AGECALC
000700 DATE-COMPILED. 03/14/94.                                               AGECALC
000800 SECURITY. NON-CONFIDENTIAL.                                            AGECALC
000900******************************************************************     AGECALC
001000*  AGECALC COMPUTES A PERSON'S AGE IN COMPLETED YEARS GIVEN A    *     AGECALC
001100*  BIRTH DATE (MM/DD/YYYY TEXT, MAY BE BLANK) AND A PROCESSING   *     AGECALC
001200*  DATE.  CALLED FROM EVERY FIRST-RESPONDER QUERY PROGRAM THAT   *     AGECALC
001300*  NEEDS TO TELL AN ADULT FROM A CHILD.  A BLANK BIRTH DATE OR   *     AGECALC
001400*  NO MEDICAL RECORD AT ALL (THE CALLER SIMPLY DOES NOT CALL)    *     AGECALC
001500*  BOTH RESULT IN AGE ZERO.                                     *     AGECALC
001600*                                                                *     AGECALC
001700*  CHANGE LOG                                                   *     AGECALC
001800*  DATE     BY   TICKET    DESCRIPTION                          *     AGECALC
001900*  01/01/08 JS   ---       ORIGINAL CLCLBCST BILLING SUBROUTINE  *     AGECALC
002000*                          (SUPERSEDED -- SEE BELOW).            *     AGECALC
002100*  03/14/94 RLH  SN-0015   REWRITTEN AS THE AGE-IN-YEARS ROUTINE *     AGECALC
002200*                          SHARED BY ALL QUERY JOBS.             *     AGECALC
002300*  05/02/94 RLH  SN-0022   FIXED OFF-BY-ONE WHEN PROCESSING DAY  *     AGECALC
002400*                          EQUALS BIRTH DAY -- WAS COUNTING AN   *     AGECALC
002500*                          EXTRA YEAR.  USE NOT-LESS-THAN TEST.  *     AGECALC
002600*  08/19/99 TKO  SN-Y2K01  Y2K REVIEW -- BIRTH YEAR AND          *     AGECALC
002700*                          PROCESSING YEAR ARE BOTH FOUR-DIGIT   *     AGECALC
002800*                          ON THIS INTERFACE.  NO CHANGE NEEDED. *     AGECALC
002900*  02/11/02 MPQ  SN-0075   BLANK BIRTHDATE NOW RETURNS AGE ZERO  *     AGECALC
003000*                          INSTEAD OF ABENDING ON BAD NUMERICS.  *     AGECALC
003100******************************************************************     AGECALC
003200 ENVIRONMENT DIVISION.                                                  AGECALC
003300 CONFIGURATION SECTION.                                                 AGECALC
003400 SOURCE-COMPUTER. IBM-390.                                              AGECALC
003500 OBJECT-COMPUTER. IBM-390.                                              AGECALC
003600 SPECIAL-NAMES.                                                         AGECALC
003700     UPSI-0 ON STATUS IS SN-TRACE-ON                                    AGECALC
003800            OFF STATUS IS SN-TRACE-OFF.                                 AGECALC
003900 INPUT-OUTPUT SECTION.                                                  AGECALC
004000                                                                        AGECALC
004100 DATA DIVISION.                                                         AGECALC
004200 FILE SECTION.                                                          AGECALC
004300                                                                        AGECALC
004400 WORKING-STORAGE SECTION.                                               AGECALC
004500 01  MISC-FIELDS.                                                       AGECALC
004600     05  WS-BLANK-TEST           PIC X(10).                             AGECALC
004700     05  WS-YEAR-DIFF            PIC S9(4) COMP.                        AGECALC
004800******************************************************************     AGECALC
004900*  ALTERNATE VIEW OF MISC-FIELDS, DISPLAYED UPON CONSOLE WHEN     *     AGECALC
005000*  UPSI-0 (SN-TRACE-ON) IS ON AND A RESULT LOOKS WRONG -- PUTS    *     AGECALC
005100*  THE YEAR-DIFF BYTES WHERE THEY CAN BE CHECKED AGAINST A DUMP.  *     AGECALC
005200******************************************************************     AGECALC
005300 01  WS-MISC-FIELDS-TRACE-VIEW REDEFINES MISC-FIELDS.                   AGECALC
005400     05  WS-MFT-BLANK-TEST       PIC X(10).                             AGECALC
005500     05  WS-MFT-YEAR-DIFF-BYTES  PIC X(02).                             AGECALC
005600                                                                        AGECALC
005700 LINKAGE SECTION.                                                       AGECALC
005800******************************************************************     AGECALC
005900*  BIRTH DATE AS STORED ON THE MEDICAL RECORD -- SPACES MEANS    *     AGECALC
006000*  NO BIRTH DATE ON FILE.                                        *     AGECALC
006100******************************************************************     AGECALC
006200 01  LK-BIRTHDATE.                                                      AGECALC
006300     05  LK-BD-MONTH             PIC 99.                                AGECALC
006400     05  FILLER                  PIC X.                                 AGECALC
006500     05  LK-BD-DAY               PIC 99.                                AGECALC
006600     05  FILLER                  PIC X.                                 AGECALC
006700     05  LK-BD-YEAR              PIC 9(04).                             AGECALC
006800******************************************************************     AGECALC
006900*  ALTERNATE VIEW OF LK-BIRTHDATE -- BYTE-AT-A-TIME FOR A TRACE   *     AGECALC
007000*  DUMP WHEN UPSI-0 IS ON AND THE CALLER'S FIELD LOOKS SUSPECT.   *     AGECALC
007100******************************************************************     AGECALC
007200 01  LK-BIRTHDATE-BYTES REDEFINES LK-BIRTHDATE.                         AGECALC
007300     05  LK-BD-CHAR OCCURS 10 TIMES                                     AGECALC
007400                         INDEXED BY BD-IDX      PIC X.                  AGECALC
007500******************************************************************     AGECALC
007600*  PROCESSING DATE -- THE SYSTEM "TODAY" FOR THIS RUN, PASSED IN *     AGECALC
007700*  BY THE CALLER RATHER THAN TAKEN FROM ACCEPT FROM DATE SO THAT *     AGECALC
007800*  A RERUN AGAINST AN OLDER EXTRACT AGES PEOPLE CORRECTLY.       *     AGECALC
007900******************************************************************     AGECALC
008000 01  LK-PROCESS-DATE.                                                   AGECALC
008100     05  LK-PD-YEAR              PIC 9(04).                             AGECALC
008200     05  LK-PD-MONTH             PIC 99.                                AGECALC
008300     05  LK-PD-DAY               PIC 99.                                AGECALC
008400******************************************************************     AGECALC
008500*  ALTERNATE VIEW OF THE PROCESSING DATE LAID OUT MM/DD AS A     *     AGECALC
008600*  SINGLE 4-DIGIT COMPARAND -- LETS 200-COMPARE-MONTH-DAY TEST   *     AGECALC
008700*  "IS PROCESSING (MM,DD) EARLIER THAN BIRTH (MM,DD)" IN ONE     *     AGECALC
008800*  NUMERIC COMPARE INSTEAD OF TWO.                               *     AGECALC
008900******************************************************************     AGECALC
009000 01  LK-PROCESS-DATE-MMDD REDEFINES LK-PROCESS-DATE.                    AGECALC
009100     05  FILLER                  PIC 9(04).                             AGECALC
009200     05  LK-PD-MMDD              PIC 9(04).                             AGECALC
009300 01  LK-AGE-YEARS                PIC 9(03).                             AGECALC
009400 01  LK-RETURN-CD                PIC 9(04) COMP.                        AGECALC
009500                                                                        AGECALC
009600 PROCEDURE DIVISION USING LK-BIRTHDATE, LK-PROCESS-DATE,                AGECALC
009700                          LK-AGE-YEARS, LK-RETURN-CD.                   AGECALC
009800     MOVE ZERO TO LK-AGE-YEARS.                                        AGECALC
009900     MOVE ZERO TO LK-RETURN-CD.                                        AGECALC
010000     MOVE LK-BIRTHDATE TO WS-BLANK-TEST.                               AGECALC
010100     IF WS-BLANK-TEST NOT = SPACES                                     AGECALC
010200         PERFORM 100-CALC-AGE THRU 100-EXIT.                           AGECALC
010300     GOBACK.                                                           AGECALC
010400                                                                        AGECALC
010500 100-CALC-AGE.                                                          AGECALC
010600*    COMPLETED YEARS = PROCESSING YEAR MINUS BIRTH YEAR, LESS    *     AGECALC
010700*    ONE MORE IF THE BIRTHDAY HAS NOT YET ARRIVED THIS YEAR.     *     AGECALC
010800     COMPUTE WS-YEAR-DIFF = LK-PD-YEAR - LK-BD-YEAR.                   AGECALC
010900     PERFORM 200-COMPARE-MONTH-DAY THRU 200-EXIT.                      AGECALC
011000     IF WS-YEAR-DIFF NOT < ZERO                                       AGECALC
011100         MOVE WS-YEAR-DIFF TO LK-AGE-YEARS                            AGECALC
011200     ELSE                                                              AGECALC
011300         MOVE ZERO TO LK-AGE-YEARS.                                    AGECALC
011400 100-EXIT.                                                              AGECALC
011500     EXIT.                                                              AGECALC
011600                                                                        AGECALC
011700 200-COMPARE-MONTH-DAY.                                                 AGECALC
011800     IF LK-PD-MMDD < LK-BD-MONTH * 100 + LK-BD-DAY                    AGECALC
011900         SUBTRACT 1 FROM WS-YEAR-DIFF.                                 AGECALC
012000 200-EXIT.                                                              AGECALC
012100     EXIT.                                                              AGECALC
