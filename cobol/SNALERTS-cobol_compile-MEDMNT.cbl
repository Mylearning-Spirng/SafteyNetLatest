000100 IDENTIFICATION DIVISION.                                               MEDMNT
000200******************************************************************     MEDMNT
000300 PROGRAM-ID.  MEDMNT.                                                   MEDMNT
000400 AUTHOR. R L HASKINS.                                                   MEDMNT
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                MEDMNT
000600 DATE-WRITTEN. 03/22/94.                                                MEDMNT
000700 DATE-COMPILED. 03/22/94.                                               MEDMNT
000800 SECURITY. NON-CONFIDENTIAL.                                            MEDMNT
000900******************************************************************     MEDMNT
001000*  MEDMNT -- MEDICAL REGISTER MAINTENANCE.                      *     MEDMNT
001100*                                                                *     MEDMNT
001200*  LOADS THE MEDICAL REGISTER (MEDMSTR) INTO A WORKING-STORAGE   *     MEDMNT
001300*  TABLE, THEN APPLIES ONE TRANSACTION PER MEDTRAN RECORD --     *     MEDMNT
001400*  ADD, UPDATE, DELETE OR LIST.  ADD GOES IN AT THE FRONT OF     *     MEDMNT
001500*  THE TABLE, SAME AS PERSMNT AND STATMNT.  UPDATE AND DELETE    *     MEDMNT
001600*  ACT ON THE FIRST ENTRY WHOSE FIRST-NAME AND LAST-NAME BOTH    *     MEDMNT
001700*  MATCH EXACTLY -- THIS IS A KEYED LOOKUP BY NAME, NOT BY       *     MEDMNT
001800*  RECORD NUMBER.  EVERY SUCCESSFUL ADD, UPDATE OR DELETE        *     MEDMNT
001900*  REWRITES THE WHOLE REGISTER; A NOT-FOUND UPDATE OR DELETE     *     MEDMNT
002000*  DOES NOT.  A RESIDENT WITH NO ENTRY ON THIS FILE SIMPLY HAS   *     MEDMNT
002100*  NO MEDICATIONS, NO ALLERGIES AND AGES AS ZERO -- SEE AGECALC. *     MEDMNT
002200*                                                                *     MEDMNT
002300*  CHANGE LOG                                                   *     MEDMNT
002400*  DATE     BY   TICKET    DESCRIPTION                          *     MEDMNT
002500*  01/01/08 JS   ---       ORIGINAL TRMTUPDT TREATMENT-UPDATE    *     MEDMNT
002600*                          JOB (SUPERSEDED -- SEE BELOW).        *     MEDMNT
002700*  03/22/94 RLH  SN-0020   REWRITTEN AS MEDICAL REGISTER         *     MEDMNT
002800*                          MAINTENANCE FOR THE COMMUNITY         *     MEDMNT
002900*                          ALERTS SYSTEM.                       *     MEDMNT
003000*  07/09/96 RLH  SN-0051   RAISED MEDICATION/ALLERGY OCCURS      *     MEDMNT
003100*                          FROM 3 TO 5 TO MATCH THE REDESIGNED   *     MEDMNT
003200*                          MEDICAL-INTAKE CARD -- SEE MEDREC.    *     MEDMNT
003300*  08/19/99 TKO  SN-Y2K01  Y2K REVIEW -- MED-BIRTHDATE IS TEXT   *     MEDMNT
003400*                          MM/DD/YYYY, FOUR-DIGIT YEAR ALREADY.  *     MEDMNT
003500*                          NO CHANGE REQUIRED.                  *     MEDMNT
003600*  02/11/02 MPQ  SN-0078   A NOT-FOUND UPDATE OR DELETE NO       *     MEDMNT
003700*                          LONGER REWRITES MEDMSTR -- SAME FIX   *     MEDMNT
003800*                          AS PERSMNT SN-0076.                  *     MEDMNT
003900*  11/10/04 MPQ  SN-0085   STANDALONE SWITCHES RELAID OUT AS     *     MEDMNT
004000*                          77-LEVEL ENTRIES, SHOP STANDARD --    *     MEDMNT
004100*                          NO LOGIC CHANGE.                      *     MEDMNT
004200******************************************************************     MEDMNT
004300 ENVIRONMENT DIVISION.                                                  MEDMNT
004400 CONFIGURATION SECTION.                                                 MEDMNT
004500 SOURCE-COMPUTER. IBM-390.                                              MEDMNT
004600 OBJECT-COMPUTER. IBM-390.                                              MEDMNT
004700 SPECIAL-NAMES.                                                         MEDMNT
004800     C01 IS TOP-OF-FORM                                                 MEDMNT
004900     UPSI-0 ON STATUS IS SN-TRACE-ON                                    MEDMNT
005000            OFF STATUS IS SN-TRACE-OFF.                                 MEDMNT
005100 INPUT-OUTPUT SECTION.                                                  MEDMNT
005200 FILE-CONTROL.                                                         MEDMNT
005300     SELECT SYSOUT                                                     MEDMNT
005400     ASSIGN TO UT-S-SYSOUT                                             MEDMNT
005500       ORGANIZATION IS SEQUENTIAL.                                     MEDMNT
005600                                                                       MEDMNT
005700     SELECT MEDTRAN                                                    MEDMNT
005800     ASSIGN TO UT-S-MEDTRAN                                            MEDMNT
005900       ACCESS MODE IS SEQUENTIAL                                       MEDMNT
006000       FILE STATUS IS IFCODE.                                          MEDMNT
006100                                                                       MEDMNT
006200     SELECT MEDMSTR                                                    MEDMNT
006300     ASSIGN TO MEDMSTR                                                 MEDMNT
006400       ACCESS MODE IS SEQUENTIAL                                       MEDMNT
006500       FILE STATUS IS MEDMSTR-STATUS.                                  MEDMNT
006600                                                                       MEDMNT
006700     SELECT MEDLIST-RPT                                                MEDMNT
006800     ASSIGN TO UT-S-MEDLIST                                            MEDMNT
006900       ORGANIZATION IS SEQUENTIAL.                                     MEDMNT
007000                                                                       MEDMNT
007100 DATA DIVISION.                                                        MEDMNT
007200 FILE SECTION.                                                         MEDMNT
007300 FD  SYSOUT                                                            MEDMNT
007400     RECORDING MODE IS F                                               MEDMNT
007500     LABEL RECORDS ARE STANDARD                                       MEDMNT
007600     RECORD CONTAINS 132 CHARACTERS                                   MEDMNT
007700     BLOCK CONTAINS 0 RECORDS                                         MEDMNT
007800     DATA RECORD IS SYSOUT-REC.                                       MEDMNT
007900 01  SYSOUT-REC                  PIC X(132).                          MEDMNT
008000                                                                       MEDMNT
008100****** MEDTRAN CARRIES ONE MAINTENANCE REQUEST PER RECORD -- ACTION  MEDMNT
008200****** CODE A/U/D/L FOLLOWED BY THE MEDICAL FIELDS TO ADD OR TO      MEDMNT
008300****** REPLACE.  ON UPDATE, THE BIRTHDATE, MEDICATION LIST AND       MEDMNT
008400****** ALLERGY LIST ARE APPLIED -- THE NAME FIELDS ARE THE KEY.      MEDMNT
008500 FD  MEDTRAN                                                          MEDMNT
008600     RECORDING MODE IS F                                              MEDMNT
008700     LABEL RECORDS ARE STANDARD                                       MEDMNT
008800     RECORD CONTAINS 230 CHARACTERS                                   MEDMNT
008900     BLOCK CONTAINS 0 RECORDS                                         MEDMNT
009000     DATA RECORD IS MEDTRAN-REC.                                      MEDMNT
009100 01  MEDTRAN-REC.                                                     MEDMNT
009200     05  MT-ACTION-CODE          PIC X(01).                           MEDMNT
009300         88  MT-ACTION-ADD        VALUE "A".                          MEDMNT
009400         88  MT-ACTION-UPDATE     VALUE "U".                          MEDMNT
009500         88  MT-ACTION-DELETE     VALUE "D".                          MEDMNT
009600         88  MT-ACTION-LIST       VALUE "L".                          MEDMNT
009700     05  MT-FIRST-NAME           PIC X(15).                           MEDMNT
009800     05  MT-LAST-NAME            PIC X(20).                           MEDMNT
009900     05  MT-BIRTHDATE            PIC X(10).                           MEDMNT
010000     05  MT-MEDICATION-CNT       PIC 9(02).                           MEDMNT
010100     05  MT-MEDICATION-TBL OCCURS 5 TIMES                             MEDMNT
010200                            INDEXED BY MT-MED-IDX.                     MEDMNT
010300         10  MT-MEDICATION        PIC X(20).                          MEDMNT
010400     05  MT-ALLERGY-CNT          PIC 9(02).                           MEDMNT
010500     05  MT-ALLERGY-TBL OCCURS 5 TIMES                                MEDMNT
010600                            INDEXED BY MT-ALG-IDX.                     MEDMNT
010700         10  MT-ALLERGY           PIC X(15).                          MEDMNT
010800     05  FILLER                  PIC X(05).                           MEDMNT
010900******************************************************************   MEDMNT
011000*  ALTERNATE VIEW OF MEDTRAN-REC USED ONLY WHEN UPSI-0 IS ON TO  *   MEDMNT
011100*  TRACE WHICH NAME EACH TRANSACTION IS ACTING ON -- SEE         *   MEDMNT
011200*  000-HOUSEKEEPING.  NOT USED IN NORMAL PRODUCTION RUNS.        *   MEDMNT
011300******************************************************************   MEDMNT
011400 01  MEDTRAN-TRACE-VIEW REDEFINES MEDTRAN-REC.                        MEDMNT
011500     05  FILLER                  PIC X(01).                           MEDMNT
011600     05  MT-TRACE-NAME           PIC X(35).                           MEDMNT
011700     05  FILLER                  PIC X(194).                          MEDMNT
011800                                                                       MEDMNT
011900****** QSAM FILE -- FULLY REWRITTEN EACH TIME 800-PERSIST-TABLE       MEDMNT
012000****** RUNS.  NOT OPENED INDEXED -- SEE SPEC, NO KEYED ACCESS.        MEDMNT
012100 FD  MEDMSTR                                                         MEDMNT
012200     RECORDING MODE IS F                                             MEDMNT
012300     LABEL RECORDS ARE STANDARD                                      MEDMNT
012400     RECORD CONTAINS 230 CHARACTERS                                  MEDMNT
012500     BLOCK CONTAINS 0 RECORDS                                        MEDMNT
012600     DATA RECORD IS MEDICAL-REC.                                     MEDMNT
012700 COPY MEDREC.                                                        MEDMNT
012800                                                                      MEDMNT
012900 FD  MEDLIST-RPT                                                     MEDMNT
013000     RECORDING MODE IS F                                             MEDMNT
013100     LABEL RECORDS ARE STANDARD                                      MEDMNT
013200     RECORD CONTAINS 132 CHARACTERS                                  MEDMNT
013300     BLOCK CONTAINS 0 RECORDS                                        MEDMNT
013400     DATA RECORD IS MEDLIST-REC.                                     MEDMNT
013500 01  MEDLIST-REC                 PIC X(132).                         MEDMNT
013600                                                                      MEDMNT
013700 WORKING-STORAGE SECTION.                                            MEDMNT
013800 01  FILE-STATUS-CODES.                                              MEDMNT
013900     05  IFCODE                  PIC X(2).                           MEDMNT
014000         88  CODE-READ           VALUE SPACES.                       MEDMNT
014100         88  NO-MORE-DATA        VALUE "10".                         MEDMNT
014200     05  MEDMSTR-STATUS          PIC X(2).                           MEDMNT
014300         88  CODE-READ-MSTR      VALUE SPACES.                       MEDMNT
014400         88  NO-MORE-MSTR        VALUE "10".                         MEDMNT
014500                                                                      MEDMNT
014600 77  MORE-MEDTRAN-SW             PIC X(1) VALUE SPACE.                MEDMNT
014700     88  NO-MORE-MEDTRAN-RECS    VALUE "N".                          MEDMNT
014800 77  MORE-MEDMSTR-SW             PIC X(1) VALUE SPACE.                MEDMNT
014900     88  NO-MORE-MEDMSTR-RECS    VALUE "N".                          MEDMNT
015000                                                                      MEDMNT
015100 77  WS-FOUND-SW                 PIC X(1) VALUE "N".                 MEDMNT
015200     88  NAME-FOUND              VALUE "Y".                         MEDMNT
015300 77  WS-FOUND-IDX                PIC 9(04) COMP.                     MEDMNT
015400                                                                      MEDMNT
015500 01  COUNTERS-AND-ACCUMULATORS.                                      MEDMNT
015600     05  MD-COUNT                PIC 9(04) COMP.                     MEDMNT
015700     05  MD-SUB                  PIC 9(04) COMP.                     MEDMNT
015800     05  RECORDS-READ            PIC S9(7) COMP.                     MEDMNT
015900     05  RECORDS-ADDED           PIC S9(7) COMP.                     MEDMNT
016000     05  RECORDS-UPDATED         PIC S9(7) COMP.                     MEDMNT
016100     05  RECORDS-DELETED         PIC S9(7) COMP.                     MEDMNT
016200     05  RECORDS-NOT-FOUND       PIC S9(7) COMP.                     MEDMNT
016300                                                                      MEDMNT
016400****** THE IN-MEMORY MEDICAL REGISTER -- LOADED ONCE AT START-UP,    MEDMNT
016500****** MAINTAINED HERE FOR THE REST OF THE RUN, REWRITTEN TO        MEDMNT
016600****** MEDMSTR AFTER EVERY SUCCESSFUL MUTATION.                     MEDMNT
016700 01  MEDICAL-TABLE.                                                  MEDMNT
016800     05  MD-ENTRY OCCURS 500 TIMES                                   MEDMNT
016900                 INDEXED BY MD-IDX.                                  MEDMNT
017000         10  MD-FIRST-NAME       PIC X(15).                         MEDMNT
017100         10  MD-LAST-NAME        PIC X(20).                         MEDMNT
017200         10  MD-BIRTHDATE        PIC X(10).                         MEDMNT
017300         10  MD-MEDICATION-CNT   PIC 9(02).                         MEDMNT
017400         10  MD-MEDICATION-TBL OCCURS 5 TIMES                       MEDMNT
017500                            INDEXED BY MD-MED-IDX.                   MEDMNT
017600             15  MD-MEDICATION    PIC X(20).                        MEDMNT
017700         10  MD-ALLERGY-CNT      PIC 9(02).                         MEDMNT
017800         10  MD-ALLERGY-TBL OCCURS 5 TIMES                           MEDMNT
017900                            INDEXED BY MD-ALG-IDX.                   MEDMNT
018000             15  MD-ALLERGY       PIC X(15).                        MEDMNT
018100         10  FILLER              PIC X(06).                         MEDMNT
018200                                                                      MEDMNT
018300 01  WS-HEADING-LINE.                                                MEDMNT
018400     05  FILLER                  PIC X(10) VALUE SPACES.             MEDMNT
018500     05  FILLER                  PIC X(52)                           MEDMNT
018600         VALUE "MEDICAL REGISTER LISTING -- NAME   MEDS  ALLERGIES". MEDMNT
018700     05  FILLER                  PIC X(70) VALUE SPACES.             MEDMNT
018800 01  WS-DETAIL-LINE.                                                 MEDMNT
018900     05  FILLER                  PIC X(02) VALUE SPACES.             MEDMNT
019000     05  WS-DL-FIRST-NAME        PIC X(15).                          MEDMNT
019100     05  FILLER                  PIC X(01) VALUE SPACE.              MEDMNT
019200     05  WS-DL-LAST-NAME         PIC X(20).                          MEDMNT
019300     05  FILLER                  PIC X(01) VALUE SPACE.              MEDMNT
019400     05  WS-DL-MED-CNT           PIC Z9.                             MEDMNT
019500     05  FILLER                  PIC X(03) VALUE SPACES.             MEDMNT
019600     05  WS-DL-ALG-CNT           PIC Z9.                             MEDMNT
019700     05  FILLER                  PIC X(67) VALUE SPACES.             MEDMNT
019800******************************************************************   MEDMNT
019900*  ALTERNATE VIEW OF WS-DETAIL-LINE LETS 500-PRINT-LIST REUSE     *   MEDMNT
020000*  THE SAME 132-BYTE AREA FOR A "NO MEDICAL RECORDS ON FILE"      *   MEDMNT
020100*  MESSAGE LINE WITHOUT CARRYING A SEPARATE RECORD.               *   MEDMNT
020200******************************************************************   MEDMNT
020300 01  WS-DETAIL-LINE-MSG-VIEW REDEFINES WS-DETAIL-LINE.               MEDMNT
020400     05  FILLER                  PIC X(02).                         MEDMNT
020500     05  WS-DL-MESSAGE           PIC X(60).                         MEDMNT
020600     05  FILLER                  PIC X(70).                         MEDMNT
020700     COPY ABENDREC.                                                 MEDMNT
020800                                                                     MEDMNT
020900 PROCEDURE DIVISION.                                                 MEDMNT
021000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        MEDMNT
021100     PERFORM 050-LOAD-MEDICAL-TABLE THRU 050-EXIT                   MEDMNT
021200         VARYING MD-IDX FROM 1 BY 1                                 MEDMNT
021300         UNTIL NO-MORE-MEDMSTR-RECS OR MD-IDX > 500.                MEDMNT
021400     PERFORM 100-MAINLINE THRU 100-EXIT                             MEDMNT
021500         UNTIL NO-MORE-MEDTRAN-RECS.                                MEDMNT
021600     PERFORM 900-CLEANUP THRU 900-EXIT.                             MEDMNT
021700     MOVE ZERO TO RETURN-CODE.                                      MEDMNT
021800     GOBACK.                                                        MEDMNT
021900                                                                     MEDMNT
022000 000-HOUSEKEEPING.                                                  MEDMNT
022100     DISPLAY "******** BEGIN JOB MEDMNT ********".                  MEDMNT
022200     OPEN INPUT MEDMSTR, MEDTRAN.                                   MEDMNT
022300     OPEN OUTPUT SYSOUT, MEDLIST-RPT.                               MEDMNT
022400     INITIALIZE COUNTERS-AND-ACCUMULATORS.                          MEDMNT
022500     MOVE ZERO TO MD-COUNT.                                         MEDMNT
022600     READ MEDTRAN                                                   MEDMNT
022700         AT END                                                     MEDMNT
022800         MOVE "N" TO MORE-MEDTRAN-SW                                MEDMNT
022900     END-READ.                                                      MEDMNT
023000     IF SN-TRACE-ON AND MORE-MEDTRAN-SW NOT = "N"                   MEDMNT
023100         DISPLAY "TRACE: FIRST TRANSACTION IS FOR "                 MEDMNT
023200             MT-TRACE-NAME.                                         MEDMNT
023300 000-EXIT.                                                          MEDMNT
023400     EXIT.                                                          MEDMNT
023500                                                                     MEDMNT
023600 050-LOAD-MEDICAL-TABLE.                                            MEDMNT
023700     READ MEDMSTR INTO MD-ENTRY (MD-IDX)                           MEDMNT
023800         AT END                                                     MEDMNT
023900         MOVE "N" TO MORE-MEDMSTR-SW                               MEDMNT
024000         GO TO 050-EXIT                                            MEDMNT
024100     END-READ.                                                     MEDMNT
024200     ADD 1 TO MD-COUNT.                                            MEDMNT
024300     ADD 1 TO RECORDS-READ.                                        MEDMNT
024400 050-EXIT.                                                         MEDMNT
024500     EXIT.                                                         MEDMNT
024600                                                                    MEDMNT
024700 100-MAINLINE.                                                     MEDMNT
024800     EVALUATE TRUE                                                 MEDMNT
024900         WHEN MT-ACTION-ADD                                        MEDMNT
025000             PERFORM 200-ADD-MEDICAL THRU 200-EXIT                 MEDMNT
025100         WHEN MT-ACTION-UPDATE                                     MEDMNT
025200             PERFORM 300-UPDATE-MEDICAL THRU 300-EXIT               MEDMNT
025300         WHEN MT-ACTION-DELETE                                     MEDMNT
025400             PERFORM 400-DELETE-MEDICAL THRU 400-EXIT               MEDMNT
025500         WHEN MT-ACTION-LIST                                       MEDMNT
025600             PERFORM 500-LIST-MEDICAL THRU 500-EXIT                MEDMNT
025700         WHEN OTHER                                                MEDMNT
025800             MOVE "** UNKNOWN ACTION CODE ON MEDTRAN" TO            MEDMNT
025900                 ABEND-REASON                                      MEDMNT
026000             WRITE SYSOUT-REC FROM ABEND-REC                       MEDMNT
026100     END-EVALUATE.                                                 MEDMNT
026200     READ MEDTRAN                                                  MEDMNT
026300         AT END                                                    MEDMNT
026400         MOVE "N" TO MORE-MEDTRAN-SW                               MEDMNT
026500     END-READ.                                                     MEDMNT
026600 100-EXIT.                                                         MEDMNT
026700     EXIT.                                                         MEDMNT
026800                                                                    MEDMNT
026900 200-ADD-MEDICAL.                                                  MEDMNT
027000     IF MD-COUNT < 500                                             MEDMNT
027100         PERFORM 250-SHIFT-TABLE-DOWN THRU 250-EXIT                MEDMNT
027200             VARYING MD-SUB FROM MD-COUNT BY -1                    MEDMNT
027300             UNTIL MD-SUB < 1                                      MEDMNT
027400         PERFORM 600-MOVE-TRAN-TO-ENTRY THRU 600-EXIT              MEDMNT
027500         ADD 1 TO MD-COUNT                                         MEDMNT
027600         ADD 1 TO RECORDS-ADDED                                    MEDMNT
027700         PERFORM 800-PERSIST-TABLE THRU 800-EXIT                   MEDMNT
027800     ELSE                                                          MEDMNT
027900         MOVE "** MEDICAL-TABLE FULL -- ADD REJECTED" TO            MEDMNT
028000             ABEND-REASON                                          MEDMNT
028100         WRITE SYSOUT-REC FROM ABEND-REC.                          MEDMNT
028200 200-EXIT.                                                         MEDMNT
028300     EXIT.                                                         MEDMNT
028400                                                                    MEDMNT
028500 250-SHIFT-TABLE-DOWN.                                             MEDMNT
028600     MOVE MD-ENTRY (MD-SUB) TO MD-ENTRY (MD-SUB + 1).              MEDMNT
028700 250-EXIT.                                                         MEDMNT
028800     EXIT.                                                         MEDMNT
028900                                                                    MEDMNT
029000 300-UPDATE-MEDICAL.                                               MEDMNT
029100     PERFORM 350-SCAN-FOR-NAME THRU 350-EXIT                       MEDMNT
029200         VARYING MD-IDX FROM 1 BY 1                                MEDMNT
029300         UNTIL NAME-FOUND OR MD-IDX > MD-COUNT.                    MEDMNT
029400     IF NAME-FOUND                                                 MEDMNT
029500         PERFORM 650-REPLACE-MED-FIELDS THRU 650-EXIT              MEDMNT
029600         ADD 1 TO RECORDS-UPDATED                                  MEDMNT
029700         PERFORM 800-PERSIST-TABLE THRU 800-EXIT                   MEDMNT
029800     ELSE                                                          MEDMNT
029900         ADD 1 TO RECORDS-NOT-FOUND                                MEDMNT
030000         MOVE "** NAME NOT FOUND -- UPDATE REJECTED" TO             MEDMNT
030100             ABEND-REASON                                          MEDMNT
030200         WRITE SYSOUT-REC FROM ABEND-REC.                          MEDMNT
030300 300-EXIT.                                                         MEDMNT
030400     EXIT.                                                         MEDMNT
030500                                                                    MEDMNT
030600 350-SCAN-FOR-NAME.                                                MEDMNT
030700     IF WS-FOUND-SW = "N"                                          MEDMNT
030800         IF MD-FIRST-NAME (MD-IDX) = MT-FIRST-NAME                 MEDMNT
030900             AND MD-LAST-NAME (MD-IDX) = MT-LAST-NAME               MEDMNT
031000             MOVE "Y" TO WS-FOUND-SW                                MEDMNT
031100             MOVE MD-IDX TO WS-FOUND-IDX.                           MEDMNT
031200 350-EXIT.                                                         MEDMNT
031300     EXIT.                                                         MEDMNT
031400                                                                    MEDMNT
031500 400-DELETE-MEDICAL.                                               MEDMNT
031600     MOVE "N" TO WS-FOUND-SW.                                      MEDMNT
031700     PERFORM 350-SCAN-FOR-NAME THRU 350-EXIT                       MEDMNT
031800         VARYING MD-IDX FROM 1 BY 1                                MEDMNT
031900         UNTIL NAME-FOUND OR MD-IDX > MD-COUNT.                    MEDMNT
032000     IF NAME-FOUND                                                 MEDMNT
032100         PERFORM 450-SHIFT-TABLE-UP THRU 450-EXIT                  MEDMNT
032200             VARYING MD-SUB FROM WS-FOUND-IDX BY 1                  MEDMNT
032300             UNTIL MD-SUB >= MD-COUNT                               MEDMNT
032400         SUBTRACT 1 FROM MD-COUNT                                  MEDMNT
032500         ADD 1 TO RECORDS-DELETED                                  MEDMNT
032600         PERFORM 800-PERSIST-TABLE THRU 800-EXIT                   MEDMNT
032700     ELSE                                                          MEDMNT
032800         ADD 1 TO RECORDS-NOT-FOUND                                MEDMNT
032900         MOVE "** NAME NOT FOUND -- DELETE REJECTED" TO             MEDMNT
033000             ABEND-REASON                                          MEDMNT
033100         WRITE SYSOUT-REC FROM ABEND-REC.                          MEDMNT
033200 400-EXIT.                                                         MEDMNT
033300     EXIT.                                                         MEDMNT
033400                                                                    MEDMNT
033500 450-SHIFT-TABLE-UP.                                               MEDMNT
033600     MOVE MD-ENTRY (MD-SUB + 1) TO MD-ENTRY (MD-SUB).              MEDMNT
033700 450-EXIT.                                                         MEDMNT
033800     EXIT.                                                         MEDMNT
033900                                                                    MEDMNT
034000 500-LIST-MEDICAL.                                                 MEDMNT
034100     WRITE MEDLIST-REC FROM WS-HEADING-LINE AFTER TOP-OF-FORM.     MEDMNT
034200     IF MD-COUNT = ZERO                                            MEDMNT
034300         MOVE "*** NO MEDICAL RECORDS CURRENTLY ON FILE" TO         MEDMNT
034400             WS-DL-MESSAGE                                        MEDMNT
034500         WRITE MEDLIST-REC FROM WS-DETAIL-LINE-MSG-VIEW            MEDMNT
034600     ELSE                                                          MEDMNT
034700         PERFORM 550-PRINT-MEDICAL-LINE THRU 550-EXIT              MEDMNT
034800             VARYING MD-IDX FROM 1 BY 1                            MEDMNT
034900             UNTIL MD-IDX > MD-COUNT.                              MEDMNT
035000 500-EXIT.                                                         MEDMNT
035100     EXIT.                                                         MEDMNT
035200                                                                    MEDMNT
035300 550-PRINT-MEDICAL-LINE.                                           MEDMNT
035400     MOVE MD-FIRST-NAME (MD-IDX)      TO WS-DL-FIRST-NAME.         MEDMNT
035500     MOVE MD-LAST-NAME (MD-IDX)       TO WS-DL-LAST-NAME.          MEDMNT
035600     MOVE MD-MEDICATION-CNT (MD-IDX)  TO WS-DL-MED-CNT.            MEDMNT
035700     MOVE MD-ALLERGY-CNT (MD-IDX)     TO WS-DL-ALG-CNT.            MEDMNT
035800     WRITE MEDLIST-REC FROM WS-DETAIL-LINE.                        MEDMNT
035900 550-EXIT.                                                         MEDMNT
036000     EXIT.                                                         MEDMNT
036100                                                                    MEDMNT
036200 600-MOVE-TRAN-TO-ENTRY.                                           MEDMNT
036300     MOVE MT-FIRST-NAME      TO MD-FIRST-NAME (1).                 MEDMNT
036400     MOVE MT-LAST-NAME       TO MD-LAST-NAME (1).                  MEDMNT
036500     MOVE MT-BIRTHDATE       TO MD-BIRTHDATE (1).                  MEDMNT
036600     MOVE MT-MEDICATION-CNT  TO MD-MEDICATION-CNT (1).             MEDMNT
036700     PERFORM 610-MOVE-MEDICATIONS THRU 610-EXIT                    MEDMNT
036800         VARYING MT-MED-IDX FROM 1 BY 1                            MEDMNT
036900         UNTIL MT-MED-IDX > 5.                                     MEDMNT
037000     MOVE MT-ALLERGY-CNT     TO MD-ALLERGY-CNT (1).                MEDMNT
037100     PERFORM 620-MOVE-ALLERGIES THRU 620-EXIT                      MEDMNT
037200         VARYING MT-ALG-IDX FROM 1 BY 1                            MEDMNT
037300         UNTIL MT-ALG-IDX > 5.                                     MEDMNT
037400 600-EXIT.                                                         MEDMNT
037500     EXIT.                                                         MEDMNT
037600                                                                    MEDMNT
037700 610-MOVE-MEDICATIONS.                                             MEDMNT
037800     MOVE MT-MEDICATION (MT-MED-IDX)                               MEDMNT
037900         TO MD-MEDICATION (1, MT-MED-IDX).                         MEDMNT
038000 610-EXIT.                                                         MEDMNT
038100     EXIT.                                                         MEDMNT
038200                                                                    MEDMNT
038300 620-MOVE-ALLERGIES.                                               MEDMNT
038400     MOVE MT-ALLERGY (MT-ALG-IDX)                                  MEDMNT
038500         TO MD-ALLERGY (1, MT-ALG-IDX).                            MEDMNT
038600 620-EXIT.                                                         MEDMNT
038700     EXIT.                                                         MEDMNT
038800                                                                    MEDMNT
038900 650-REPLACE-MED-FIELDS.                                          MEDMNT
039000     MOVE MT-BIRTHDATE       TO MD-BIRTHDATE (WS-FOUND-IDX).       MEDMNT
039100     MOVE MT-MEDICATION-CNT  TO MD-MEDICATION-CNT (WS-FOUND-IDX).  MEDMNT
039200     PERFORM 660-REPLACE-MEDICATIONS THRU 660-EXIT                 MEDMNT
039300         VARYING MT-MED-IDX FROM 1 BY 1                            MEDMNT
039400         UNTIL MT-MED-IDX > 5.                                     MEDMNT
039500     MOVE MT-ALLERGY-CNT     TO MD-ALLERGY-CNT (WS-FOUND-IDX).     MEDMNT
039600     PERFORM 670-REPLACE-ALLERGIES THRU 670-EXIT                   MEDMNT
039700         VARYING MT-ALG-IDX FROM 1 BY 1                            MEDMNT
039800         UNTIL MT-ALG-IDX > 5.                                     MEDMNT
039900 650-EXIT.                                                         MEDMNT
040000     EXIT.                                                         MEDMNT
040100                                                                    MEDMNT
040200 660-REPLACE-MEDICATIONS.                                         MEDMNT
040300     MOVE MT-MEDICATION (MT-MED-IDX)                               MEDMNT
040400         TO MD-MEDICATION (WS-FOUND-IDX, MT-MED-IDX).              MEDMNT
040500 660-EXIT.                                                         MEDMNT
040600     EXIT.                                                         MEDMNT
040700                                                                    MEDMNT
040800 670-REPLACE-ALLERGIES.                                           MEDMNT
040900     MOVE MT-ALLERGY (MT-ALG-IDX)                                  MEDMNT
041000         TO MD-ALLERGY (WS-FOUND-IDX, MT-ALG-IDX).                 MEDMNT
041100 670-EXIT.                                                         MEDMNT
041200     EXIT.                                                         MEDMNT
041300                                                                    MEDMNT
041400 800-PERSIST-TABLE.                                                MEDMNT
041500     CLOSE MEDMSTR.                                                MEDMNT
041600     OPEN OUTPUT MEDMSTR.                                          MEDMNT
041700     PERFORM 950-WRITE-MEDICAL-REC THRU 950-EXIT                   MEDMNT
041800         VARYING MD-IDX FROM 1 BY 1                                MEDMNT
041900         UNTIL MD-IDX > MD-COUNT.                                  MEDMNT
042000     CLOSE MEDMSTR.                                                MEDMNT
042100     OPEN INPUT MEDMSTR.                                           MEDMNT
042200 800-EXIT.                                                         MEDMNT
042300     EXIT.                                                         MEDMNT
042400                                                                    MEDMNT
042500 950-WRITE-MEDICAL-REC.                                           MEDMNT
042600     WRITE MEDICAL-REC FROM MD-ENTRY (MD-IDX).                    MEDMNT
042700 950-EXIT.                                                        MEDMNT
042800     EXIT.                                                        MEDMNT
042900                                                                   MEDMNT
043000 700-CLOSE-FILES.                                                 MEDMNT
043100     CLOSE MEDMSTR, MEDTRAN, SYSOUT, MEDLIST-RPT.                 MEDMNT
043200 700-EXIT.                                                         MEDMNT
043300     EXIT.                                                         MEDMNT
043400                                                                    MEDMNT
043500 900-CLEANUP.                                                     MEDMNT
043600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                       MEDMNT
043700     DISPLAY "** RECORDS READ   **".                              MEDMNT
043800     DISPLAY RECORDS-READ.                                        MEDMNT
043900     DISPLAY "** RECORDS ADDED  **".                              MEDMNT
044000     DISPLAY RECORDS-ADDED.                                       MEDMNT
044100     DISPLAY "** RECORDS UPDATED**".                              MEDMNT
044200     DISPLAY RECORDS-UPDATED.                                     MEDMNT
044300     DISPLAY "** RECORDS DELETED**".                              MEDMNT
044400     DISPLAY RECORDS-DELETED.                                     MEDMNT
044500     DISPLAY "** NOT-FOUND      **".                              MEDMNT
044600     DISPLAY RECORDS-NOT-FOUND.                                   MEDMNT
044700     DISPLAY "******** NORMAL END OF JOB MEDMNT ********".        MEDMNT
044800 900-EXIT.                                                        MEDMNT
044900     EXIT.                                                        MEDMNT
