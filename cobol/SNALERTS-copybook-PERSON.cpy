000100******************************************************************     PERSON
000200*  PERSON.CPY                                                   *     PERSON
000300*  RECORD LAYOUT FOR THE PERSON REGISTER (PERSMSTR).             *     PERSON
000400*  ONE ENTRY PER RESIDENT KNOWN TO THE COMMUNITY.  KEY IS        *     PERSON
000500*  FIRST-NAME + LAST-NAME, EXACT MATCH, NOT UNIQUE -- SEE        *     PERSON
000600*  PERSMNT FOR THE FIRST-MATCH-WINS MAINTENANCE RULE.            *     PERSON
000700*                                                                *     PERSON
000800*  CHANGE LOG                                                   *     PERSON
000900*  DATE     BY   TICKET    DESCRIPTION                          *     PERSON
001000*  01/01/08 JS   ---       ORIGINAL HOSPITAL PATIENT LAYOUT      *     PERSON
001100*                          (SUPERSEDED).                        *     PERSON
001200*  03/14/94 RLH  SN-0012   LAID OUT AS PERSON REGISTER FOR THE   *     PERSON
001300*                          COMMUNITY ALERTS SYSTEM.              *     PERSON
001400*  11/02/95 RLH  SN-0040   ADDED EMAIL-ADDR FOR COMMUNITY        *     PERSON
001500*                          MAILING RUNS.                        *     PERSON
001600*  08/19/99 TKO  SN-Y2K01  Y2K REVIEW -- NO DATE FIELDS ON THIS  *     PERSON
001700*                          RECORD, NO CHANGE REQUIRED.           *     PERSON
001800*  06/05/03 MPQ  SN-0081   WIDENED FILLER, RESERVED FOR A        *     PERSON
001900*                          MIDDLE-INITIAL FIELD THAT NEVER       *     PERSON
002000*                          MATERIALIZED -- LEAVE AS IS.          *     PERSON
002100******************************************************************     PERSON
002200 01  PERSON-REC.                                                       PERSON
002300     05  PN-FIRST-NAME           PIC X(15).                            PERSON
002400     05  PN-LAST-NAME            PIC X(20).                            PERSON
002500     05  PN-ADDRESS              PIC X(30).                            PERSON
002600     05  PN-CITY                 PIC X(20).                            PERSON
002700     05  PN-ZIP                  PIC X(05).                            PERSON
002800     05  PN-PHONE                PIC X(12).                            PERSON
002900     05  PN-EMAIL                PIC X(30).                            PERSON
003000     05  FILLER                  PIC X(04).                            PERSON
003100******************************************************************     PERSON
003200*  ALTERNATE VIEW OF PN-ADDRESS USED WHEN A QUERY PROGRAM NEEDS  *     PERSON
003300*  TO SPLIT THE HOUSE NUMBER OFF THE STREET NAME FOR DISPLAY.    *     PERSON
003400*  NOT POPULATED ON THE FILE ITSELF -- REDEFINES THE SAME BYTES. *     PERSON
003500******************************************************************     PERSON
003600 01  PERSON-REC-ADDR-VIEW REDEFINES PERSON-REC.                        PERSON
003700     05  FILLER                  PIC X(35).                            PERSON
003800     05  PN-ADDR-HOUSE-NBR       PIC X(06).                            PERSON
003900     05  PN-ADDR-STREET          PIC X(24).                            PERSON
004000     05  FILLER                  PIC X(61).                            PERSON
