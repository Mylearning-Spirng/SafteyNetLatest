000100******************************************************************     ABENDREC
000200*  ABENDREC.CPY                                                  *     ABENDREC
000300*  ONE-LINE ERROR MESSAGE LAYOUT SHARED BY THE THREE REGISTER     *     ABENDREC
000400*  MAINTENANCE JOBS (PERSMNT, STATMNT, MEDMNT) FOR REPORTING A    *     ABENDREC
000500*  REJECTED TRANSACTION TO SYSOUT.  DOES NOT ABEND THE JOB --     *     ABENDREC
000600*  NAME IS INHERITED FROM THE OLD HOSPITAL BILLING SHOP, WHERE    *     ABENDREC
000700*  THIS LAYOUT ORIGINALLY CARRIED A TRUE ABEND CODE.              *     ABENDREC
000800*                                                                *     ABENDREC
000900*  CHANGE LOG                                                    *     ABENDREC
001000*  DATE     BY   TICKET    DESCRIPTION                           *     ABENDREC
001100*  01/01/08 JS   ---       ORIGINAL BILLING-ABEND LAYOUT          *     ABENDREC
001200*                          (SUPERSEDED -- SEE BELOW).             *     ABENDREC
001300*  03/14/94 RLH  SN-0017   RELAID-OUT AS A REJECTED-TRANSACTION   *     ABENDREC
001400*                          MESSAGE LINE FOR THE REGISTER          *     ABENDREC
001500*                          MAINTENANCE JOBS.                     *     ABENDREC
001600*  08/19/99 TKO  SN-Y2K01  Y2K REVIEW -- NO DATE FIELDS ON THIS   *     ABENDREC
001700*                          RECORD, NO CHANGE REQUIRED.           *     ABENDREC
001800******************************************************************     ABENDREC
001900 01  ABEND-REC.                                                        ABENDREC
002000     05  FILLER                  PIC X(02) VALUE SPACES.               ABENDREC
002100     05  ABEND-REASON            PIC X(60) VALUE SPACES.               ABENDREC
002200     05  FILLER                  PIC X(70) VALUE SPACES.               ABENDREC
002300******************************************************************     ABENDREC
002400*  ALTERNATE VIEW SPLITS THE REASON TEXT SO 900-CLEANUP CAN        *     ABENDREC
002500*  ECHO JUST THE REJECT CODE (THE LEADING "**" MARKER AND THE      *     ABENDREC
002600*  FIRST WORD) TO THE CONSOLE WHEN UPSI-0 IS ON, WITHOUT A         *     ABENDREC
002700*  SEPARATE WORKING-STORAGE FIELD.                                 *     ABENDREC
002800******************************************************************     ABENDREC
002900 01  ABEND-REC-MARKER-VIEW REDEFINES ABEND-REC.                        ABENDREC
003000     05  FILLER                  PIC X(02).                            ABENDREC
003100     05  ABEND-MARKER            PIC X(02).                            ABENDREC
003200     05  FILLER                  PIC X(128).                           ABENDREC
