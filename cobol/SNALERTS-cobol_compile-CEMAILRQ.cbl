000100 IDENTIFICATION DIVISION.                                               CEMAILRQ
000200******************************************************************     CEMAILRQ
000300 PROGRAM-ID.  CEMAILRQ.                                                 CEMAILRQ
000400 AUTHOR. R L HASKINS.                                                   CEMAILRQ
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                CEMAILRQ
000600 DATE-WRITTEN. 05/02/94.                                                CEMAILRQ
000700 DATE-COMPILED. 05/02/94.                                               CEMAILRQ
000800 SECURITY. NON-CONFIDENTIAL.                                            CEMAILRQ
000900******************************************************************     CEMAILRQ
001000*  CEMAILRQ -- COMMUNITY E-MAIL LIST (FIRST-RESPONDER QUERY 5). *     CEMAILRQ
001100*                                                                *     CEMAILRQ
001200*  GIVEN A CITY NAME ON CMLREQ, WALKS THE PERSON TABLE AND LISTS *     CEMAILRQ
001300*  THE E-MAIL ADDRESS OF EVERY PERSON WHOSE CITY MATCHES -- ONE  *     CEMAILRQ
001400*  ADDRESS PER LINE, NO DUPLICATES REMOVED, IN TABLE ORDER.      *     CEMAILRQ
001500*  USED BY THE COMMUNITY-RELATIONS OFFICE TO PUSH WEATHER AND    *     CEMAILRQ
001600*  EVACUATION NOTICES BY CITY.  NO AGE OR MEDICAL LOOKUP IS      *     CEMAILRQ
001700*  NEEDED FOR THIS QUERY.                                       *     CEMAILRQ
001800*                                                                *     CEMAILRQ
001900*  THE CITY MATCH IS CASE-INSENSITIVE -- SEE 250-COMPARE-CITY.   *     CEMAILRQ
002000*                                                                *     CEMAILRQ
002100*  CHANGE LOG                                                   *     CEMAILRQ
002200*  DATE     BY   TICKET    DESCRIPTION                          *     CEMAILRQ
002300*  01/01/91 JS   ---       ORIGINAL PATDISCH DISCHARGE-NOTICE    *     CEMAILRQ
002400*                          MAILING JOB, GROUPED BY CITY OF       *     CEMAILRQ
002500*                          RESIDENCE (SUPERSEDED -- SEE BELOW).  *     CEMAILRQ
002600*  05/02/94 RLH  SN-0027   REWRITTEN AS THE COMMUNITY E-MAIL     *     CEMAILRQ
002700*                          QUERY FOR THE COMMUNITY ALERTS        *     CEMAILRQ
002800*                          SYSTEM -- DROPPED THE PRINTED-LABEL   *     CEMAILRQ
002900*                          FORMATTING, THIS QUERY WANTS E-MAIL   *     CEMAILRQ
003000*                          ADDRESSES, NOT MAILING LABELS.        *     CEMAILRQ
003100*  09/19/95 RLH  SN-0043   RAISED PERSON-TABLE TO 500 ENTRIES TO *     CEMAILRQ
003200*                          MATCH PERSMNT.                        *     CEMAILRQ
003300*  08/19/99 TKO  SN-Y2K01  Y2K REVIEW -- NO DATE CONTENT IN THIS *     CEMAILRQ
003400*                          QUERY.  NO CHANGE REQUIRED.           *     CEMAILRQ
003500******************************************************************     CEMAILRQ
003600 ENVIRONMENT DIVISION.                                                  CEMAILRQ
003700 CONFIGURATION SECTION.                                                 CEMAILRQ
003800 SOURCE-COMPUTER. IBM-390.                                              CEMAILRQ
003900 OBJECT-COMPUTER. IBM-390.                                              CEMAILRQ
004000 SPECIAL-NAMES.                                                        CEMAILRQ
004100     C01 IS TOP-OF-FORM                                                CEMAILRQ
004200     UPSI-0 ON STATUS IS SN-TRACE-ON                                   CEMAILRQ
004300            OFF STATUS IS SN-TRACE-OFF.                                CEMAILRQ
004400 INPUT-OUTPUT SECTION.                                                 CEMAILRQ
004500 FILE-CONTROL.                                                        CEMAILRQ
004600     SELECT SYSOUT                                                    CEMAILRQ
004700     ASSIGN TO UT-S-SYSOUT                                            CEMAILRQ
004800       ORGANIZATION IS SEQUENTIAL.                                    CEMAILRQ
004900                                                                      CEMAILRQ
005000     SELECT CMLREQ                                                    CEMAILRQ
005100     ASSIGN TO UT-S-CMLREQ                                            CEMAILRQ
005200       ACCESS MODE IS SEQUENTIAL                                      CEMAILRQ
005300       FILE STATUS IS IFCODE.                                         CEMAILRQ
005400                                                                      CEMAILRQ
005500     SELECT PERSMSTR                                                 CEMAILRQ
005600     ASSIGN TO PERSMSTR                                              CEMAILRQ
005700       ACCESS MODE IS SEQUENTIAL                                     CEMAILRQ
005800       FILE STATUS IS PERSMSTR-STATUS.                               CEMAILRQ
005900                                                                      CEMAILRQ
006000     SELECT CEMAILRQ-RPT                                             CEMAILRQ
006100     ASSIGN TO UT-S-CEMAILRQ                                         CEMAILRQ
006200       ORGANIZATION IS SEQUENTIAL.                                   CEMAILRQ
006300                                                                      CEMAILRQ
006400 DATA DIVISION.                                                       CEMAILRQ
006500 FILE SECTION.                                                        CEMAILRQ
006600 FD  SYSOUT                                                           CEMAILRQ
006700     RECORDING MODE IS F                                             CEMAILRQ
006800     LABEL RECORDS ARE STANDARD                                      CEMAILRQ
006900     RECORD CONTAINS 132 CHARACTERS                                  CEMAILRQ
007000     BLOCK CONTAINS 0 RECORDS                                        CEMAILRQ
007100     DATA RECORD IS SYSOUT-REC.                                      CEMAILRQ
007200 01  SYSOUT-REC                  PIC X(132).                         CEMAILRQ
007300                                                                     CEMAILRQ
007400****** CMLREQ CARRIES ONE COMMUNITY-E-MAIL REQUEST PER RECORD --     CEMAILRQ
007500****** THE CITY NAME TO REPORT ON.                                   CEMAILRQ
007600 FD  CMLREQ                                                           CEMAILRQ
007700     RECORDING MODE IS F                                              CEMAILRQ
007800     LABEL RECORDS ARE STANDARD                                      CEMAILRQ
007900     RECORD CONTAINS 20 CHARACTERS                                    CEMAILRQ
008000     BLOCK CONTAINS 0 RECORDS                                        CEMAILRQ
008100     DATA RECORD IS CMLREQ-REC.                                      CEMAILRQ
008200 01  CMLREQ-REC.                                                      CEMAILRQ
008300     05  CR-CITY                 PIC X(20).                           CEMAILRQ
008400******************************************************************   CEMAILRQ
008500*  ALTERNATE VIEW OF CMLREQ-REC -- DISPLAYED UPON SYSOUT WHEN    *   CEMAILRQ
008600*  UPSI-0 IS ON SO A TRACE RUN SHOWS THE REQUEST AS IT CAME IN.  *   CEMAILRQ
008700******************************************************************   CEMAILRQ
008800 01  CMLREQ-TRACE-VIEW REDEFINES CMLREQ-REC.                          CEMAILRQ
008900     05  FILLER                  PIC X(01).                           CEMAILRQ
009000     05  CR-TRACE-CITY           PIC X(19).                           CEMAILRQ
009100                                                                      CEMAILRQ
009200 FD  PERSMSTR                                                        CEMAILRQ
009300     RECORDING MODE IS F                                             CEMAILRQ
009400     LABEL RECORDS ARE STANDARD                                      CEMAILRQ
009500     RECORD CONTAINS 136 CHARACTERS                                  CEMAILRQ
009600     BLOCK CONTAINS 0 RECORDS                                        CEMAILRQ
009700     DATA RECORD IS PERSON-REC.                                      CEMAILRQ
009800 COPY PERSON.                                                        CEMAILRQ
009900                                                                      CEMAILRQ
010000 FD  CEMAILRQ-RPT                                                    CEMAILRQ
010100     RECORDING MODE IS F                                             CEMAILRQ
010200     LABEL RECORDS ARE STANDARD                                      CEMAILRQ
010300     RECORD CONTAINS 132 CHARACTERS                                  CEMAILRQ
010400     BLOCK CONTAINS 0 RECORDS                                        CEMAILRQ
010500     DATA RECORD IS CEMAILRQ-REC.                                    CEMAILRQ
010600 01  CEMAILRQ-REC                PIC X(132).                        CEMAILRQ
010700                                                                     CEMAILRQ
010800 WORKING-STORAGE SECTION.                                            CEMAILRQ
010900 01  FILE-STATUS-CODES.                                              CEMAILRQ
011000     05  IFCODE                  PIC X(2).                          CEMAILRQ
011100         88  CODE-READ           VALUE SPACES.                      CEMAILRQ
011200         88  NO-MORE-DATA        VALUE "10".                        CEMAILRQ
011300     05  PERSMSTR-STATUS         PIC X(2).                          CEMAILRQ
011400         88  NO-MORE-PERSMSTR    VALUE "10".                        CEMAILRQ
011500                                                                     CEMAILRQ
011600 01  MORE-CMLREQ-SW              PIC X(1) VALUE SPACE.               CEMAILRQ
011700     88  NO-MORE-CMLREQ-RECS     VALUE "N".                         CEMAILRQ
011800 01  MORE-PERSMSTR-SW            PIC X(1) VALUE SPACE.               CEMAILRQ
011900     88  NO-MORE-PERSMSTR-RECS   VALUE "N".                         CEMAILRQ
012000                                                                     CEMAILRQ
012100 01  COUNTERS-AND-ACCUMULATORS.                                     CEMAILRQ
012200     05  PN-COUNT                PIC 9(04) COMP.                    CEMAILRQ
012300     05  WS-EMAIL-COUNT          PIC 9(04) COMP.                    CEMAILRQ
012400                                                                     CEMAILRQ
012500 01  WS-SCAN-SWITCHES.                                               CEMAILRQ
012600     05  WS-CITY-MATCH-SW        PIC X(01) VALUE "N".                CEMAILRQ
012700         88  CITY-MATCHES        VALUE "Y".                        CEMAILRQ
012800                                                                     CEMAILRQ
012900 01  WS-COMPARE-FIELDS.                                              CEMAILRQ
013000     05  WS-REQ-CITY-FOLDED      PIC X(30).                         CEMAILRQ
013100     05  WS-PER-CITY-FOLDED      PIC X(30).                         CEMAILRQ
013200                                                                     CEMAILRQ
013300 01  PERSON-TABLE.                                                   CEMAILRQ
013400     05  PT-ENTRY OCCURS 500 TIMES                                   CEMAILRQ
013500                 INDEXED BY PN-IDX.                                  CEMAILRQ
013600         10  PN-FIRST-NAME       PIC X(15).                         CEMAILRQ
013700         10  PN-LAST-NAME        PIC X(20).                         CEMAILRQ
013800         10  PN-ADDRESS          PIC X(30).                         CEMAILRQ
013900         10  PN-CITY             PIC X(20).                         CEMAILRQ
014000         10  PN-ZIP              PIC X(05).                         CEMAILRQ
014100         10  PN-PHONE            PIC X(12).                         CEMAILRQ
014200         10  PN-EMAIL            PIC X(30).                         CEMAILRQ
014300         10  FILLER              PIC X(04).                         CEMAILRQ
014400                                                                      CEMAILRQ
014500 01  WS-HEADING-LINE.                                                CEMAILRQ
014600     05  FILLER                  PIC X(08) VALUE SPACES.             CEMAILRQ
014700     05  FILLER                  PIC X(25)                           CEMAILRQ
014800         VALUE "COMMUNITY E-MAIL LIST --".                           CEMAILRQ
014900     05  WS-HDG-CITY             PIC X(20).                          CEMAILRQ
015000     05  FILLER                  PIC X(79) VALUE SPACES.             CEMAILRQ
015100 01  WS-DETAIL-LINE.                                                 CEMAILRQ
015200     05  FILLER                  PIC X(10) VALUE SPACES.             CEMAILRQ
015300     05  WS-DL-EMAIL             PIC X(30).                         CEMAILRQ
015400     05  FILLER                  PIC X(92) VALUE SPACES.             CEMAILRQ
015500******************************************************************   CEMAILRQ
015600*  ALTERNATE VIEW OF WS-DETAIL-LINE -- THE TRAILING TOTAL LINE   *   CEMAILRQ
015700*  WRITTEN AFTER THE LAST E-MAIL ADDRESS FOR A CITY.             *   CEMAILRQ
015800******************************************************************   CEMAILRQ
015900 01  WS-DETAIL-LINE-TOTALS-VIEW REDEFINES WS-DETAIL-LINE.            CEMAILRQ
016000     05  FILLER                  PIC X(10).                         CEMAILRQ
016100     05  WS-TOT-LIT              PIC X(20).                         CEMAILRQ
016200     05  WS-TOT-EMAILS           PIC ZZZ9.                          CEMAILRQ
016300     05  FILLER                  PIC X(98) VALUE SPACES.            CEMAILRQ
016400     COPY ABENDREC.                                                 CEMAILRQ
016500                                                                     CEMAILRQ
016600 PROCEDURE DIVISION.                                                 CEMAILRQ
016700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        CEMAILRQ
016800     PERFORM 060-LOAD-PERSON-TABLE THRU 060-EXIT                    CEMAILRQ
016900         VARYING PN-IDX FROM 1 BY 1                                 CEMAILRQ
017000         UNTIL NO-MORE-PERSMSTR-RECS OR PN-IDX > 500.                CEMAILRQ
017100     PERFORM 100-MAINLINE THRU 100-EXIT                             CEMAILRQ
017200         UNTIL NO-MORE-CMLREQ-RECS.                                 CEMAILRQ
017300     PERFORM 900-CLEANUP THRU 900-EXIT.                             CEMAILRQ
017400     MOVE ZERO TO RETURN-CODE.                                      CEMAILRQ
017500     GOBACK.                                                        CEMAILRQ
017600                                                                     CEMAILRQ
017700 000-HOUSEKEEPING.                                                  CEMAILRQ
017800     DISPLAY "******** BEGIN JOB CEMAILRQ ********".                CEMAILRQ
017900     OPEN INPUT PERSMSTR, CMLREQ.                                   CEMAILRQ
018000     OPEN OUTPUT SYSOUT, CEMAILRQ-RPT.                              CEMAILRQ
018100     READ CMLREQ                                                    CEMAILRQ
018200         AT END                                                      CEMAILRQ
018300         MOVE "N" TO MORE-CMLREQ-SW                                 CEMAILRQ
018400     END-READ.                                                       CEMAILRQ
018500 000-EXIT.                                                           CEMAILRQ
018600     EXIT.                                                           CEMAILRQ
018700                                                                      CEMAILRQ
018800 060-LOAD-PERSON-TABLE.                                              CEMAILRQ
018900     READ PERSMSTR INTO PT-ENTRY (PN-IDX)                            CEMAILRQ
019000         AT END                                                      CEMAILRQ
019100         MOVE "N" TO MORE-PERSMSTR-SW                                CEMAILRQ
019200         GO TO 060-EXIT                                              CEMAILRQ
019300     END-READ.                                                       CEMAILRQ
019400     ADD 1 TO PN-COUNT.                                              CEMAILRQ
019500 060-EXIT.                                                           CEMAILRQ
019600     EXIT.                                                           CEMAILRQ
019700                                                                      CEMAILRQ
019800 100-MAINLINE.                                                       CEMAILRQ
019900     MOVE ZERO TO WS-EMAIL-COUNT.                                    CEMAILRQ
020000     MOVE CR-CITY TO WS-HDG-CITY.                                    CEMAILRQ
020100     WRITE CEMAILRQ-REC FROM WS-HEADING-LINE AFTER TOP-OF-FORM.      CEMAILRQ
020200     PERFORM 200-SCAN-PERSON-TABLE THRU 200-EXIT                     CEMAILRQ
020300         VARYING PN-IDX FROM 1 BY 1                                  CEMAILRQ
020400         UNTIL PN-IDX > PN-COUNT.                                    CEMAILRQ
020500     MOVE "TOTAL E-MAILS ......." TO WS-TOT-LIT.                     CEMAILRQ
020600     MOVE WS-EMAIL-COUNT          TO WS-TOT-EMAILS.                  CEMAILRQ
020700     WRITE CEMAILRQ-REC FROM WS-DETAIL-LINE-TOTALS-VIEW.             CEMAILRQ
020800     READ CMLREQ                                                     CEMAILRQ
020900         AT END                                                      CEMAILRQ
021000         MOVE "N" TO MORE-CMLREQ-SW                                 CEMAILRQ
021100     END-READ.                                                       CEMAILRQ
021200 100-EXIT.                                                           CEMAILRQ
021300     EXIT.                                                           CEMAILRQ
021400                                                                      CEMAILRQ
021500 200-SCAN-PERSON-TABLE.                                              CEMAILRQ
021600     PERFORM 250-COMPARE-CITY THRU 250-EXIT.                         CEMAILRQ
021700     IF CITY-MATCHES                                                 CEMAILRQ
021800         MOVE PN-EMAIL (PN-IDX) TO WS-DL-EMAIL                       CEMAILRQ
021900         WRITE CEMAILRQ-REC FROM WS-DETAIL-LINE                      CEMAILRQ
022000         ADD 1 TO WS-EMAIL-COUNT.                                    CEMAILRQ
022100 200-EXIT.                                                           CEMAILRQ
022200     EXIT.                                                           CEMAILRQ
022300                                                                      CEMAILRQ
022400****** CITY MATCH IS CASE-INSENSITIVE PER SN-0027 -- PEOPLE KEY      CEMAILRQ
022500****** THEIR OWN CITY NAME ON INTAKE AND SPELL IT ALL SORTS OF      CEMAILRQ
022600****** WAYS.  CALLS FOLDCASE, SAME AS FIREINFO AND STACOVR.         CEMAILRQ
022700 250-COMPARE-CITY.                                                   CEMAILRQ
022800     MOVE "N" TO WS-CITY-MATCH-SW.                                   CEMAILRQ
022900     MOVE CR-CITY             TO WS-REQ-CITY-FOLDED.                 CEMAILRQ
023000     MOVE PN-CITY (PN-IDX)    TO WS-PER-CITY-FOLDED.                 CEMAILRQ
023100     CALL "FOLDCASE" USING WS-REQ-CITY-FOLDED, WS-REQ-CITY-FOLDED.   CEMAILRQ
023200     CALL "FOLDCASE" USING WS-PER-CITY-FOLDED, WS-PER-CITY-FOLDED.   CEMAILRQ
023300     IF WS-REQ-CITY-FOLDED = WS-PER-CITY-FOLDED                      CEMAILRQ
023400         MOVE "Y" TO WS-CITY-MATCH-SW.                               CEMAILRQ
023500 250-EXIT.                                                           CEMAILRQ
023600     EXIT.                                                           CEMAILRQ
023700                                                                      CEMAILRQ
023800 700-CLOSE-FILES.                                                    CEMAILRQ
023900     CLOSE PERSMSTR, CMLREQ, SYSOUT, CEMAILRQ-RPT.                   CEMAILRQ
024000 700-EXIT.                                                           CEMAILRQ
024100     EXIT.                                                           CEMAILRQ
024200                                                                      CEMAILRQ
024300 900-CLEANUP.                                                        CEMAILRQ
024400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                         CEMAILRQ
024500     DISPLAY "******** NORMAL END OF JOB CEMAILRQ ********".        CEMAILRQ
024600 900-EXIT.                                                           CEMAILRQ
024700     EXIT.                                                           CEMAILRQ
