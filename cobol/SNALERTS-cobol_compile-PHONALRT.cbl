000100 IDENTIFICATION DIVISION.                                               PHONALRT
000200******************************************************************     PHONALRT
000300 PROGRAM-ID.  PHONALRT.                                                 PHONALRT
000400 AUTHOR. R L HASKINS.                                                   PHONALRT
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                PHONALRT
000600 DATE-WRITTEN. 04/18/94.                                                PHONALRT
000700 DATE-COMPILED. 04/18/94.                                               PHONALRT
000800 SECURITY. NON-CONFIDENTIAL.                                            PHONALRT
000900******************************************************************     PHONALRT
001000*  PHONALRT -- PHONE-ALERT LIST (FIRST-RESPONDER QUERY 3).       *     PHONALRT
001100*                                                                *     PHONALRT
001200*  GIVEN A FIRE-STATION NUMBER ON PHONREQ, WALKS THE FIRE-       *     PHONALRT
001300*  STATION TABLE FOR EVERY ADDRESS THAT STATION COVERS, THEN     *     PHONALRT
001400*  LISTS THE PHONE NUMBER OF EVERY PERSON LIVING AT ONE OF       *     PHONALRT
001500*  THOSE ADDRESSES -- ONE NUMBER PER LINE, NO DUPLICATES         *     PHONALRT
001600*  REMOVED, SO THE DIALING CREW CAN WORK STRAIGHT DOWN THE       *     PHONALRT
001700*  LIST -- SAME ADDRESS-MATCH IDIOM AS STACOVR.                  *     PHONALRT
001800*                                                                *     PHONALRT
001900*  CHANGE LOG                                                   *     PHONALRT
002000*  DATE     BY   TICKET    DESCRIPTION                          *     PHONALRT
002100*  01/01/90 JS   ---       ORIGINAL PCTPROC BED-OCCUPANCY-       *     PHONALRT
002200*                          PERCENTAGE DB2 JOB (SUPERSEDED --     *     PHONALRT
002300*                          SEE BELOW).                          *     PHONALRT
002400*  04/18/94 RLH  SN-0025   REWRITTEN AS THE PHONE-ALERT QUERY    *     PHONALRT
002500*                          FOR THE COMMUNITY ALERTS SYSTEM --    *     PHONALRT
002600*                          DROPPED ALL THE DB2 EXEC SQL LOGIC,   *     PHONALRT
002700*                          THIS SYSTEM KEEPS NO DB2 TABLES.      *     PHONALRT
002800*  09/19/95 RLH  SN-0041   RAISED STATION-TABLE AND PERSON-TABLE *     PHONALRT
002900*                          TO MATCH STATMNT/PERSMNT.             *     PHONALRT
003000*  08/19/99 TKO  SN-Y2K01  Y2K REVIEW -- NO DATE CONTENT IN THIS *     PHONALRT
003100*                          QUERY.  NO CHANGE REQUIRED.           *     PHONALRT
003200******************************************************************     PHONALRT
003300 ENVIRONMENT DIVISION.                                                  PHONALRT
003400 CONFIGURATION SECTION.                                                 PHONALRT
003500 SOURCE-COMPUTER. IBM-390.                                              PHONALRT
003600 OBJECT-COMPUTER. IBM-390.                                              PHONALRT
003700 SPECIAL-NAMES.                                                        PHONALRT
003800     C01 IS TOP-OF-FORM                                                PHONALRT
003900     UPSI-0 ON STATUS IS SN-TRACE-ON                                   PHONALRT
004000            OFF STATUS IS SN-TRACE-OFF.                                PHONALRT
004100 INPUT-OUTPUT SECTION.                                                 PHONALRT
004200 FILE-CONTROL.                                                        PHONALRT
004300     SELECT SYSOUT                                                    PHONALRT
004400     ASSIGN TO UT-S-SYSOUT                                            PHONALRT
004500       ORGANIZATION IS SEQUENTIAL.                                    PHONALRT
004600                                                                      PHONALRT
004700     SELECT PHONREQ                                                   PHONALRT
004800     ASSIGN TO UT-S-PHONREQ                                           PHONALRT
004900       ACCESS MODE IS SEQUENTIAL                                      PHONALRT
005000       FILE STATUS IS IFCODE.                                         PHONALRT
005100                                                                      PHONALRT
005200     SELECT STAMSTR                                                   PHONALRT
005300     ASSIGN TO STAMSTR                                                PHONALRT
005400       ACCESS MODE IS SEQUENTIAL                                      PHONALRT
005500       FILE STATUS IS STAMSTR-STATUS.                                 PHONALRT
005600                                                                      PHONALRT
005700     SELECT PERSMSTR                                                  PHONALRT
005800     ASSIGN TO PERSMSTR                                               PHONALRT
005900       ACCESS MODE IS SEQUENTIAL                                      PHONALRT
006000       FILE STATUS IS PERSMSTR-STATUS.                                PHONALRT
006100                                                                      PHONALRT
006200     SELECT PHONALRT-RPT                                              PHONALRT
006300     ASSIGN TO UT-S-PHONALRT                                          PHONALRT
006400       ORGANIZATION IS SEQUENTIAL.                                    PHONALRT
006500                                                                      PHONALRT
006600 DATA DIVISION.                                                       PHONALRT
006700 FILE SECTION.                                                        PHONALRT
006800 FD  SYSOUT                                                           PHONALRT
006900     RECORDING MODE IS F                                              PHONALRT
007000     LABEL RECORDS ARE STANDARD                                      PHONALRT
007100     RECORD CONTAINS 132 CHARACTERS                                  PHONALRT
007200     BLOCK CONTAINS 0 RECORDS                                        PHONALRT
007300     DATA RECORD IS SYSOUT-REC.                                      PHONALRT
007400 01  SYSOUT-REC                  PIC X(132).                         PHONALRT
007500                                                                     PHONALRT
007600****** PHONREQ CARRIES ONE PHONE-ALERT REQUEST PER RECORD -- THE    PHONALRT
007700****** STATION NUMBER TO RAISE THE ALERT FOR.                       PHONALRT
007800 FD  PHONREQ                                                         PHONALRT
007900     RECORDING MODE IS F                                             PHONALRT
008000     LABEL RECORDS ARE STANDARD                                      PHONALRT
008100     RECORD CONTAINS 02 CHARACTERS                                   PHONALRT
008200     BLOCK CONTAINS 0 RECORDS                                        PHONALRT
008300     DATA RECORD IS PHONREQ-REC.                                     PHONALRT
008400 01  PHONREQ-REC.                                                    PHONALRT
008500     05  PR-STATION-NBR          PIC 9(02).                          PHONALRT
008600                                                                      PHONALRT
008700 FD  STAMSTR                                                         PHONALRT
008800     RECORDING MODE IS F                                             PHONALRT
008900     LABEL RECORDS ARE STANDARD                                      PHONALRT
009000     RECORD CONTAINS 36 CHARACTERS                                   PHONALRT
009100     BLOCK CONTAINS 0 RECORDS                                        PHONALRT
009200     DATA RECORD IS FIRE-STATION-REC.                                 PHONALRT
009300 COPY FIRESTN.                                                        PHONALRT
009400                                                                      PHONALRT
009500 FD  PERSMSTR                                                        PHONALRT
009600     RECORDING MODE IS F                                             PHONALRT
009700     LABEL RECORDS ARE STANDARD                                      PHONALRT
009800     RECORD CONTAINS 136 CHARACTERS                                  PHONALRT
009900     BLOCK CONTAINS 0 RECORDS                                        PHONALRT
010000     DATA RECORD IS PERSON-REC.                                      PHONALRT
010100 COPY PERSON.                                                        PHONALRT
010200                                                                      PHONALRT
010300 FD  PHONALRT-RPT                                                    PHONALRT
010400     RECORDING MODE IS F                                             PHONALRT
010500     LABEL RECORDS ARE STANDARD                                      PHONALRT
010600     RECORD CONTAINS 132 CHARACTERS                                  PHONALRT
010700     BLOCK CONTAINS 0 RECORDS                                        PHONALRT
010800     DATA RECORD IS PHONALRT-REC.                                    PHONALRT
010900 01  PHONALRT-REC                PIC X(132).                        PHONALRT
011000                                                                     PHONALRT
011100 WORKING-STORAGE SECTION.                                            PHONALRT
011200 01  FILE-STATUS-CODES.                                              PHONALRT
011300     05  IFCODE                  PIC X(2).                          PHONALRT
011400         88  CODE-READ           VALUE SPACES.                      PHONALRT
011500         88  NO-MORE-DATA        VALUE "10".                        PHONALRT
011600     05  STAMSTR-STATUS          PIC X(2).                          PHONALRT
011700         88  NO-MORE-STAMSTR     VALUE "10".                        PHONALRT
011800     05  PERSMSTR-STATUS         PIC X(2).                          PHONALRT
011900         88  NO-MORE-PERSMSTR    VALUE "10".                        PHONALRT
012000                                                                     PHONALRT
012100 01  MORE-PHONREQ-SW             PIC X(1) VALUE SPACE.               PHONALRT
012200     88  NO-MORE-PHONREQ-RECS    VALUE "N".                         PHONALRT
012300 01  MORE-STAMSTR-SW             PIC X(1) VALUE SPACE.               PHONALRT
012400     88  NO-MORE-STAMSTR-RECS    VALUE "N".                         PHONALRT
012500 01  MORE-PERSMSTR-SW            PIC X(1) VALUE SPACE.               PHONALRT
012600     88  NO-MORE-PERSMSTR-RECS   VALUE "N".                         PHONALRT
012700                                                                     PHONALRT
012800 01  COUNTERS-AND-ACCUMULATORS.                                     PHONALRT
012900     05  FS-COUNT                PIC 9(04) COMP.                    PHONALRT
013000     05  PN-COUNT                PIC 9(04) COMP.                    PHONALRT
013100     05  WS-PHONE-COUNT          PIC 9(04) COMP.                    PHONALRT
013200                                                                     PHONALRT
013300 01  WS-SCAN-SWITCHES.                                               PHONALRT
013400     05  WS-FOUND-SW             PIC X(01) VALUE "N".               PHONALRT
013500         88  ADDR-FOUND          VALUE "Y".                        PHONALRT
013600                                                                     PHONALRT
013700 01  STATION-TABLE.                                                  PHONALRT
013800     05  FS-ENTRY OCCURS 300 TIMES                                   PHONALRT
013900                 INDEXED BY FS-IDX.                                  PHONALRT
014000         10  FS-ADDRESS          PIC X(30).                          PHONALRT
014100         10  FS-STATION-NBR      PIC 9(02).                          PHONALRT
014200         10  FILLER              PIC X(04).                          PHONALRT
014300                                                                      PHONALRT
014400 01  PERSON-TABLE.                                                   PHONALRT
014500     05  PT-ENTRY OCCURS 500 TIMES                                   PHONALRT
014600                 INDEXED BY PN-IDX.                                  PHONALRT
014700         10  PN-FIRST-NAME       PIC X(15).                         PHONALRT
014800         10  PN-LAST-NAME        PIC X(20).                         PHONALRT
014900         10  PN-ADDRESS          PIC X(30).                         PHONALRT
015000         10  PN-CITY             PIC X(20).                         PHONALRT
015100         10  PN-ZIP              PIC X(05).                         PHONALRT
015200         10  PN-PHONE            PIC X(12).                         PHONALRT
015300         10  PN-EMAIL            PIC X(30).                         PHONALRT
015400         10  FILLER              PIC X(04).                         PHONALRT
015500                                                                      PHONALRT
015600 01  WS-HEADING-LINE.                                                PHONALRT
015700     05  FILLER                  PIC X(10) VALUE SPACES.             PHONALRT
015800     05  WS-HDG-STATION-NBR      PIC 99.                             PHONALRT
015900     05  FILLER                  PIC X(02) VALUE SPACES.             PHONALRT
016000     05  FILLER                  PIC X(30)                           PHONALRT
016100         VALUE "PHONE ALERT LIST FOR STATION".                       PHONALRT
016200     05  FILLER                  PIC X(88) VALUE SPACES.             PHONALRT
016300 01  WS-DETAIL-LINE.                                                 PHONALRT
016400     05  FILLER                  PIC X(12) VALUE SPACES.             PHONALRT
016500     05  WS-DL-PHONE             PIC X(12).                          PHONALRT
016600     05  FILLER                  PIC X(02) VALUE SPACES.             PHONALRT
016700     05  WS-DL-FIRST-NAME        PIC X(15).                         PHONALRT
016800     05  FILLER                  PIC X(01) VALUE SPACE.              PHONALRT
016900     05  WS-DL-LAST-NAME         PIC X(20).                         PHONALRT
017000     05  FILLER                  PIC X(70) VALUE SPACES.             PHONALRT
017100******************************************************************   PHONALRT
017200*  ALTERNATE VIEW OF WS-DETAIL-LINE -- THE TRAILING TOTAL LINE   *   PHONALRT
017300*  WRITTEN AFTER THE LAST PHONE NUMBER FOR A STATION.            *   PHONALRT
017400******************************************************************   PHONALRT
017500 01  WS-DETAIL-LINE-TOTALS-VIEW REDEFINES WS-DETAIL-LINE.            PHONALRT
017600     05  FILLER                  PIC X(12).                         PHONALRT
017700     05  WS-TOT-LIT              PIC X(20).                         PHONALRT
017800     05  WS-TOT-PHONES           PIC ZZZ9.                          PHONALRT
017900     05  FILLER                  PIC X(96) VALUE SPACES.            PHONALRT
018000     COPY ABENDREC.                                                 PHONALRT
018100                                                                     PHONALRT
018200 PROCEDURE DIVISION.                                                 PHONALRT
018300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        PHONALRT
018400     PERFORM 050-LOAD-STATION-TABLE THRU 050-EXIT                   PHONALRT
018500         VARYING FS-IDX FROM 1 BY 1                                 PHONALRT
018600         UNTIL NO-MORE-STAMSTR-RECS OR FS-IDX > 300.                PHONALRT
018700     PERFORM 060-LOAD-PERSON-TABLE THRU 060-EXIT                    PHONALRT
018800         VARYING PN-IDX FROM 1 BY 1                                 PHONALRT
018900         UNTIL NO-MORE-PERSMSTR-RECS OR PN-IDX > 500.                PHONALRT
019000     PERFORM 100-MAINLINE THRU 100-EXIT                             PHONALRT
019100         UNTIL NO-MORE-PHONREQ-RECS.                                PHONALRT
019200     PERFORM 900-CLEANUP THRU 900-EXIT.                             PHONALRT
019300     MOVE ZERO TO RETURN-CODE.                                      PHONALRT
019400     GOBACK.                                                        PHONALRT
019500                                                                     PHONALRT
019600 000-HOUSEKEEPING.                                                  PHONALRT
019700     DISPLAY "******** BEGIN JOB PHONALRT ********".                PHONALRT
019800     OPEN INPUT STAMSTR, PERSMSTR, PHONREQ.                         PHONALRT
019900     OPEN OUTPUT SYSOUT, PHONALRT-RPT.                              PHONALRT
020000     READ PHONREQ                                                   PHONALRT
020100         AT END                                                     PHONALRT
020200         MOVE "N" TO MORE-PHONREQ-SW                               PHONALRT
020300     END-READ.                                                      PHONALRT
020400 000-EXIT.                                                          PHONALRT
020500     EXIT.                                                          PHONALRT
020600                                                                     PHONALRT
020700 050-LOAD-STATION-TABLE.                                            PHONALRT
020800     READ STAMSTR INTO FS-ENTRY (FS-IDX)                            PHONALRT
020900         AT END                                                      PHONALRT
021000         MOVE "N" TO MORE-STAMSTR-SW                                PHONALRT
021100         GO TO 050-EXIT                                              PHONALRT
021200     END-READ.                                                       PHONALRT
021300     ADD 1 TO FS-COUNT.                                              PHONALRT
021400 050-EXIT.                                                           PHONALRT
021500     EXIT.                                                           PHONALRT
021600                                                                      PHONALRT
021700 060-LOAD-PERSON-TABLE.                                              PHONALRT
021800     READ PERSMSTR INTO PT-ENTRY (PN-IDX)                            PHONALRT
021900         AT END                                                      PHONALRT
022000         MOVE "N" TO MORE-PERSMSTR-SW                                PHONALRT
022100         GO TO 060-EXIT                                              PHONALRT
022200     END-READ.                                                       PHONALRT
022300     ADD 1 TO PN-COUNT.                                              PHONALRT
022400 060-EXIT.                                                           PHONALRT
022500     EXIT.                                                           PHONALRT
022600                                                                      PHONALRT
022700 100-MAINLINE.                                                       PHONALRT
022800     MOVE ZERO TO WS-PHONE-COUNT.                                    PHONALRT
022900     MOVE PR-STATION-NBR TO WS-HDG-STATION-NBR.                      PHONALRT
023000     WRITE PHONALRT-REC FROM WS-HEADING-LINE AFTER TOP-OF-FORM.      PHONALRT
023100     PERFORM 200-SCAN-PERSON-TABLE THRU 200-EXIT                     PHONALRT
023200         VARYING PN-IDX FROM 1 BY 1                                  PHONALRT
023300         UNTIL PN-IDX > PN-COUNT.                                    PHONALRT
023400     MOVE "TOTAL NUMBERS ......." TO WS-TOT-LIT.                     PHONALRT
023500     MOVE WS-PHONE-COUNT          TO WS-TOT-PHONES.                  PHONALRT
023600     WRITE PHONALRT-REC FROM WS-DETAIL-LINE-TOTALS-VIEW.             PHONALRT
023700     READ PHONREQ                                                    PHONALRT
023800         AT END                                                      PHONALRT
023900         MOVE "N" TO MORE-PHONREQ-SW                                PHONALRT
024000     END-READ.                                                       PHONALRT
024100 100-EXIT.                                                           PHONALRT
024200     EXIT.                                                           PHONALRT
024300                                                                      PHONALRT
024400 200-SCAN-PERSON-TABLE.                                              PHONALRT
024500     PERFORM 250-FIND-ADDRESS-IN-TABLE THRU 250-EXIT                 PHONALRT
024600         VARYING FS-IDX FROM 1 BY 1                                  PHONALRT
024700         UNTIL FS-IDX > FS-COUNT.                                    PHONALRT
024800     IF WS-FOUND-SW = "Y"                                            PHONALRT
024900         MOVE PN-PHONE (PN-IDX)      TO WS-DL-PHONE                  PHONALRT
025000         MOVE PN-FIRST-NAME (PN-IDX) TO WS-DL-FIRST-NAME             PHONALRT
025100         MOVE PN-LAST-NAME (PN-IDX)  TO WS-DL-LAST-NAME              PHONALRT
025200         WRITE PHONALRT-REC FROM WS-DETAIL-LINE                      PHONALRT
025300         ADD 1 TO WS-PHONE-COUNT.                                    PHONALRT
025400 200-EXIT.                                                           PHONALRT
025500     EXIT.                                                           PHONALRT
025600                                                                      PHONALRT
025700 250-FIND-ADDRESS-IN-TABLE.                                          PHONALRT
025800     MOVE "N" TO WS-FOUND-SW.                                        PHONALRT
025900     IF FS-STATION-NBR (FS-IDX) = PR-STATION-NBR                     PHONALRT
026000         AND FS-ADDRESS (FS-IDX) = PN-ADDRESS (PN-IDX)                PHONALRT
026100         MOVE "Y" TO WS-FOUND-SW                                     PHONALRT
026200         SET FS-IDX TO FS-COUNT.                                     PHONALRT
026300 250-EXIT.                                                           PHONALRT
026400     EXIT.                                                           PHONALRT
026500                                                                      PHONALRT
026600 700-CLOSE-FILES.                                                    PHONALRT
026700     CLOSE STAMSTR, PERSMSTR, PHONREQ, SYSOUT, PHONALRT-RPT.         PHONALRT
026800 700-EXIT.                                                           PHONALRT
026900     EXIT.                                                           PHONALRT
027000                                                                      PHONALRT
027100 900-CLEANUP.                                                        PHONALRT
027200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                          PHONALRT
027300     DISPLAY "******** NORMAL END OF JOB PHONALRT ********".         PHONALRT
027400 900-EXIT.                                                           PHONALRT
027500     EXIT.                                                           PHONALRT
