000100******************************************************************     MEDREC
000200*  MEDREC.CPY                                                    *     MEDREC
000300*  RECORD LAYOUT FOR THE MEDICAL REGISTER (MEDMSTR).              *     MEDREC
000400*  ONE ENTRY PER RESIDENT WITH MEDICAL DATA ON FILE.  KEY IS     *     MEDREC
000500*  MED-FIRST-NAME + MED-LAST-NAME.  A RESIDENT WITH NO ENTRY      *     MEDREC
000600*  ON THIS FILE HAS NO MEDICATIONS, NO ALLERGIES, AND AGES       *     MEDREC
000700*  AS ZERO -- SEE AGECALC.                                       *     MEDREC
000800*                                                                *     MEDREC
000900*  CHANGE LOG                                                   *     MEDREC
001000*  DATE     BY   TICKET    DESCRIPTION                          *     MEDREC
001100*  03/22/94 RLH  SN-0014   NEW -- LAID OUT FROM THE PAPER        *     MEDREC
001200*                          MEDICAL-INTAKE CARDS.                *     MEDREC
001300*  07/09/96 RLH  SN-0051   RAISED MEDICATION/ALLERGY OCCURS      *     MEDREC
001400*                          FROM 3 TO 5 -- INTAKE FORM REDESIGN.  *     MEDREC
001500*  08/19/99 TKO  SN-Y2K01  Y2K REVIEW -- MED-BIRTHDATE IS TEXT   *     MEDREC
001600*                          MM/DD/YYYY, FOUR-DIGIT YEAR ALREADY.  *     MEDREC
001700*                          NO CHANGE REQUIRED.                  *     MEDREC
001800******************************************************************     MEDREC
001900 01  MEDICAL-REC.                                                      MEDREC
002000     05  MED-FIRST-NAME          PIC X(15).                            MEDREC
002100     05  MED-LAST-NAME           PIC X(20).                            MEDREC
002200     05  MED-BIRTHDATE           PIC X(10).                            MEDREC
002300     05  MED-MEDICATION-CNT      PIC 9(02).                            MEDREC
002400     05  MED-MEDICATION-TBL OCCURS 5 TIMES                             MEDREC
002500                             INDEXED BY MED-IDX.                       MEDREC
002600         10  MED-MEDICATION       PIC X(20).                           MEDREC
002700     05  MED-ALLERGY-CNT         PIC 9(02).                            MEDREC
002800     05  MED-ALLERGY-TBL OCCURS 5 TIMES                                MEDREC
002900                             INDEXED BY ALG-IDX.                       MEDREC
003000         10  MED-ALLERGY          PIC X(15).                           MEDREC
003100     05  FILLER                  PIC X(06).                            MEDREC
003200******************************************************************     MEDREC
003300*  ALTERNATE VIEW OF MED-BIRTHDATE SPLITTING OUT MONTH, DAY AND  *     MEDREC
003400*  YEAR -- USED BY AGECALC WHEN THE DATE IS NOT BLANK.  THE      *     MEDREC
003500*  SLASHES ARE NOT STORED, THEY FALL ON THE FILLER BYTES.        *     MEDREC
003600******************************************************************     MEDREC
003700 01  MED-BIRTHDATE-PARTS REDEFINES MED-BIRTHDATE.                      MEDREC
003800     05  MED-BD-MONTH            PIC 99.                               MEDREC
003900     05  FILLER                  PIC X.                                MEDREC
004000     05  MED-BD-DAY              PIC 99.                               MEDREC
004100     05  FILLER                  PIC X.                                MEDREC
004200     05  MED-BD-YEAR             PIC 9(04).                            MEDREC
004300******************************************************************     MEDREC
004400*  ALTERNATE VIEW USED WHEN A MAINTENANCE PROGRAM NEEDS TO BLANK *     MEDREC
004500*  OR MOVE THE MEDICATION AND ALLERGY PORTIONS OF THE RECORD AS  *     MEDREC
004600*  SINGLE FIELDS -- SEE MEDMNT 650-REPLACE-MED-FIELDS.           *     MEDREC
004700******************************************************************     MEDREC
004800 01  MEDICAL-REC-BLOCK-VIEW REDEFINES MEDICAL-REC.                     MEDREC
004900     05  FILLER                  PIC X(47).                            MEDREC
005000     05  MED-ALL-MEDICATIONS     PIC X(100).                           MEDREC
005100     05  FILLER                  PIC X(02).                            MEDREC
005200     05  MED-ALL-ALLERGIES       PIC X(75).                            MEDREC
005300     05  FILLER                  PIC X(06).                            MEDREC
