000100 IDENTIFICATION DIVISION.                                               FOLDCASE
000200******************************************************************     FOLDCASE
000300 PROGRAM-ID.  FOLDCASE.                                                 FOLDCASE
000400 AUTHOR. R L HASKINS.                                                   FOLDCASE
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                FOLDCASE
000600 DATE-WRITTEN. 03/21/94.                                                FOLDCASE
000700 DATE-COMPILED. 03/21/94.                                               FOLDCASE
000800 SECURITY. NON-CONFIDENTIAL.                                            FOLDCASE
000900******************************************************************     FOLDCASE
001000*  FOLDCASE RETURNS AN UPPERCASED, RIGHT-TRIMMED-TO-LEFT-JUSTIFY *     FOLDCASE
001100*  COPY OF A 30-BYTE TEXT FIELD SO THAT CALLERS CAN COMPARE TWO  *     FOLDCASE
001200*  NAMES, ADDRESSES OR CITIES WITHOUT REGARD TO CASE OR TO       *     FOLDCASE
001300*  LEADING/TRAILING BLANKS.  MAINTENANCE PROGRAMS DO NOT CALL    *     FOLDCASE
001400*  THIS -- THEY MATCH KEYS EXACTLY, CASE AND ALL.                *     FOLDCASE
001500******************************************************************     FOLDCASE
001600*  CHANGE LOG                                                   *     FOLDCASE
001700*  DATE     BY   TICKET    DESCRIPTION                          *     FOLDCASE
001800*  01/01/08 JS   ---       ORIGINAL STRLTH TEXT-LENGTH ROUTINE   *     FOLDCASE
001900*                          (SUPERSEDED -- SEE BELOW).            *     FOLDCASE
002000*  03/21/94 RLH  SN-0016   REWRITTEN AS THE CASE-FOLD ROUTINE    *     FOLDCASE
002100*                          SHARED BY THE QUERY JOBS.             *     FOLDCASE
002200*  06/30/94 RLH  SN-0028   ADDED THE LEADING-BLANK TRIM -- FIRE  *     FOLDCASE
002300*                          INFO COMPARES ADDRESSES WITH LEADING  *     FOLDCASE
002400*                          BLANKS STRIPPED AS WELL AS TRAILING.  *     FOLDCASE
002500*  08/19/99 TKO  SN-Y2K01  Y2K REVIEW -- NO DATE CONTENT IN THIS *     FOLDCASE
002600*                          ROUTINE.  NO CHANGE REQUIRED.         *     FOLDCASE
002700******************************************************************     FOLDCASE
002800 ENVIRONMENT DIVISION.                                                  FOLDCASE
002900 CONFIGURATION SECTION.                                                 FOLDCASE
003000 SOURCE-COMPUTER. IBM-390.                                              FOLDCASE
003100 OBJECT-COMPUTER. IBM-390.                                              FOLDCASE
003200 SPECIAL-NAMES.                                                         FOLDCASE
003300     CLASS LOWER-ALPHA IS "a" THRU "z"                                  FOLDCASE
003400     UPSI-0 ON STATUS IS SN-TRACE-ON                                    FOLDCASE
003500            OFF STATUS IS SN-TRACE-OFF.                                 FOLDCASE
003600 INPUT-OUTPUT SECTION.                                                  FOLDCASE
003700                                                                        FOLDCASE
003800 DATA DIVISION.                                                        FOLDCASE
003900 FILE SECTION.                                                         FOLDCASE
004000                                                                       FOLDCASE
004100 WORKING-STORAGE SECTION.                                              FOLDCASE
004200 01  MISC-FIELDS.                                                      FOLDCASE
004300     05  L                       PIC S9(4) COMP.                       FOLDCASE
004400     05  WS-UPPERED              PIC X(30).                            FOLDCASE
004500     05  WS-LOWER-ALPHA          PIC X(26) VALUE                       FOLDCASE
004600         "abcdefghijklmnopqrstuvwxyz".                                 FOLDCASE
004700     05  WS-UPPER-ALPHA          PIC X(26) VALUE                       FOLDCASE
004800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 FOLDCASE
004900******************************************************************    FOLDCASE
005000*    ALTERNATE VIEW OF MISC-FIELDS, DISPLAYED UPON CONSOLE WHEN    *    FOLDCASE
005100*    UPSI-0 (SN-TRACE-ON) IS ON AND THE CALLER'S COMPARE LOOKS     *    FOLDCASE
005200*    WRONG -- SAVES COUNTING COLUMNS BY HAND OFF A SYSOUT DUMP.    *    FOLDCASE
005300******************************************************************    FOLDCASE
005400 01  WS-MISC-FIELDS-TRACE-VIEW REDEFINES MISC-FIELDS.                  FOLDCASE
005500     05  WS-UT-LEN-HOLD          PIC S9(4) COMP.                       FOLDCASE
005600     05  WS-UT-FRONT             PIC X(15).                            FOLDCASE
005700     05  WS-UT-BACK              PIC X(15).                            FOLDCASE
005800     05  FILLER                  PIC X(28).                            FOLDCASE
005900                                                                       FOLDCASE
006000 LINKAGE SECTION.                                                      FOLDCASE
006100 01  LK-TEXT-IN                  PIC X(30).                            FOLDCASE
006200******************************************************************    FOLDCASE
006300*  ALTERNATE VIEW OF LK-TEXT-IN -- BYTE-AT-A-TIME FOR A TRACE    *    FOLDCASE
006400*  DUMP WHEN UPSI-0 IS ON AND THE CALLER'S FIELD LOOKS SUSPECT.  *    FOLDCASE
006500******************************************************************    FOLDCASE
006600 01  LK-TEXT-IN-BYTES REDEFINES LK-TEXT-IN.                            FOLDCASE
006700     05  LK-TEXT-IN-CHAR OCCURS 30 TIMES                               FOLDCASE
006800                         INDEXED BY IN-IDX     PIC X.                  FOLDCASE
006900 01  LK-TEXT-OUT                 PIC X(30).                            FOLDCASE
007000******************************************************************    FOLDCASE
007100*  ALTERNATE VIEW OF LK-TEXT-OUT USED ONLY WHILE SHIFTING THE    *    FOLDCASE
007200*  FOLDED TEXT LEFT TO DROP LEADING BLANKS -- SEE 200-LTRIM.     *    FOLDCASE
007300******************************************************************    FOLDCASE
007400 01  LK-TEXT-OUT-BYTES REDEFINES LK-TEXT-OUT.                          FOLDCASE
007500     05  LK-TEXT-OUT-CHAR OCCURS 30 TIMES                              FOLDCASE
007600                          INDEXED BY CHAR-IDX   PIC X.                 FOLDCASE
007700 PROCEDURE DIVISION USING LK-TEXT-IN, LK-TEXT-OUT.                     FOLDCASE
007800     MOVE LK-TEXT-IN TO WS-UPPERED.                                   FOLDCASE
007900     INSPECT WS-UPPERED CONVERTING WS-LOWER-ALPHA                     FOLDCASE
008000         TO WS-UPPER-ALPHA.                                          FOLDCASE
008100     MOVE SPACES TO LK-TEXT-OUT.                                      FOLDCASE
008200     MOVE ZERO TO L.                                                  FOLDCASE
008300     INSPECT WS-UPPERED TALLYING L FOR LEADING SPACE.                 FOLDCASE
008400     IF L < 30                                                        FOLDCASE
008500         MOVE WS-UPPERED (L + 1 : 30 - L) TO LK-TEXT-OUT.              FOLDCASE
008600     PERFORM 200-RTRIM THRU 200-EXIT.                                 FOLDCASE
008700     GOBACK.                                                          FOLDCASE
008800                                                                      FOLDCASE
008900 200-RTRIM.                                                           FOLDCASE
009000*    FUNCTION UPPER-CASE AND THE SUBSTRING ABOVE CAN LEAVE A     *    FOLDCASE
009100*    RUN OF LOW-VALUES WHERE THE CALLER PADDED WITH NULLS        *    FOLDCASE
009200*    INSTEAD OF SPACES -- FOLD THOSE TO SPACE SO = COMPARES WORK.*    FOLDCASE
009300     INSPECT LK-TEXT-OUT REPLACING ALL LOW-VALUES BY SPACES.          FOLDCASE
009400 200-EXIT.                                                            FOLDCASE
009500     EXIT.                                                            FOLDCASE
