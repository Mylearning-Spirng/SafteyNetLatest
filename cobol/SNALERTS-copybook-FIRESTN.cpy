000100******************************************************************     FIRESTN
000200*  FIRESTN.CPY                                                   *     FIRESTN
000300*  RECORD LAYOUT FOR THE FIRE-STATION REGISTER (STAMSTR).        *     FIRESTN
000400*  ONE ENTRY PER STREET-ADDRESS-TO-STATION MAPPING.  SEVERAL     *     FIRESTN
000500*  ADDRESSES MAY MAP TO ONE STATION; AN ADDRESS MAPS TO ONLY     *     FIRESTN
000600*  ONE STATION (FIRST MATCH WINS -- SEE STATMNT).                *     FIRESTN
000700*                                                                *     FIRESTN
000800*  CHANGE LOG                                                   *     FIRESTN
000900*  DATE     BY   TICKET    DESCRIPTION                          *     FIRESTN
001000*  01/01/08 JS   ---       ORIGINAL PROVIDER DCLGEN (SUPERSEDED) *     FIRESTN
001100*  03/14/94 RLH  SN-0013   LAID OUT AS FIRE-STATION REGISTER.    *     FIRESTN
001200*  08/19/99 TKO  SN-Y2K01  Y2K REVIEW -- NO DATE FIELDS, NO      *     FIRESTN
001300*                          CHANGE REQUIRED.                     *     FIRESTN
001400*  07/14/03 MPQ  SN-0084   NOTED BELOW -- STATMNT 430-COMPACT-   *     FIRESTN
001500*                          STATION-ENTRY NOW ACTUALLY USES THE   *     FIRESTN
001600*                          NUM-VIEW REDEFINES FOR THE NEW        *     FIRESTN
001700*                          DELETE-BY-STATION ACTION CODE.        *     FIRESTN
001800******************************************************************     FIRESTN
001900 01  FIRE-STATION-REC.                                                 FIRESTN
002000     05  FS-ADDRESS              PIC X(30).                            FIRESTN
002100     05  FS-STATION-NBR          PIC 9(02).                            FIRESTN
002200     05  FILLER                  PIC X(04).                            FIRESTN
002300******************************************************************     FIRESTN
002400*  ALTERNATE VIEW LETS STATMNT'S 430-COMPACT-STATION-ENTRY TEST  *     FIRESTN
002500*  THE STATION NUMBER AS A SIGNED COMP-3 FIELD DURING THE        *     FIRESTN
002600*  DELETE-BY-STATION (ACTION S) PASS -- A PACKED COMPARE IS      *     FIRESTN
002700*  CHEAPER THAN A ZONED ONE WHEN THE TABLE RUNS 300 ENTRIES.     *     FIRESTN
002800******************************************************************     FIRESTN
002900 01  FIRE-STATION-REC-NUM-VIEW REDEFINES FIRE-STATION-REC.             FIRESTN
003000     05  FILLER                  PIC X(30).                            FIRESTN
003100     05  FS-STATION-NBR-N        PIC S9(03) COMP-3.                    FIRESTN
003200     05  FILLER                  PIC X(04).                            FIRESTN
