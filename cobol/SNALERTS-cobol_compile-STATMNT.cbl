000100 IDENTIFICATION DIVISION.                                               STATMNT
000200******************************************************************     STATMNT
000300 PROGRAM-ID.  STATMNT.                                                  STATMNT
000400 AUTHOR. R L HASKINS.                                                   STATMNT
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                STATMNT
000600 DATE-WRITTEN. 03/16/94.                                                STATMNT
000700 DATE-COMPILED. 03/16/94.                                               STATMNT
000800 SECURITY. NON-CONFIDENTIAL.                                            STATMNT
000900******************************************************************     STATMNT
001000*  STATMNT -- FIRE-STATION REGISTER MAINTENANCE.                *     STATMNT
001100*                                                                *     STATMNT
001200*  LOADS THE FIRE-STATION REGISTER (STAMSTR) INTO A WORKING-     *     STATMNT
001300*  STORAGE TABLE, THEN APPLIES ONE TRANSACTION PER STATRAN       *     STATMNT
001400*  RECORD -- ADD, UPDATE, DELETE OR LIST.  ADD GOES IN AT THE    *     STATMNT
001500*  FRONT OF THE TABLE, SAME AS PERSMNT.  UPDATE AND DELETE ACT   *     STATMNT
001600*  ON THE FIRST ENTRY WHOSE ADDRESS MATCHES EXACTLY -- THE       *     STATMNT
001700*  ADDRESS IS THE KEY, CASE AND ALL.  EVERY SUCCESSFUL ADD,      *     STATMNT
001800*  UPDATE OR DELETE REWRITES THE WHOLE REGISTER; A NOT-FOUND     *     STATMNT
001900*  UPDATE OR DELETE DOES NOT.                                    *     STATMNT
002000*                                                                *     STATMNT
002100*  CHANGE LOG                                                   *     STATMNT
002200*  DATE     BY   TICKET    DESCRIPTION                          *     STATMNT
002300*  01/01/08 JS   ---       ORIGINAL DALYUPDT TREATMENT-UPDATE    *     STATMNT
002400*                          JOB (SUPERSEDED -- SEE BELOW).        *     STATMNT
002500*  03/16/94 RLH  SN-0018   REWRITTEN AS FIRE-STATION REGISTER    *     STATMNT
002600*                          MAINTENANCE FOR THE COMMUNITY         *     STATMNT
002700*                          ALERTS SYSTEM.                       *     STATMNT
002800*  09/19/95 RLH  SN-0038   RAISED STATION-TABLE OCCURS FROM 100  *     STATMNT
002900*                          TO 300 -- ANNEXATION ADDED A SECOND   *     STATMNT
003000*                          NEIGHBORHOOD, SAME AS PERSMNT.        *     STATMNT
003100*  08/19/99 TKO  SN-Y2K01  Y2K REVIEW -- NO DATE FIELDS ON THE   *     STATMNT
003200*                          FIRE-STATION RECORD.  NO CHANGE       *     STATMNT
003300*                          REQUIRED.                            *     STATMNT
003400*  02/11/02 MPQ  SN-0077   A NOT-FOUND UPDATE OR DELETE NO       *     STATMNT
003500*                          LONGER REWRITES STAMSTR -- SAME FIX   *     STATMNT
003600*                          AS PERSMNT SN-0076.                  *     STATMNT
003700*  07/14/03 MPQ  SN-0084   ADDED ACTION CODE S -- DELETE-BY-     *     STATMNT
003800*                          STATION.  FIRE DEPT WANTS TO RETIRE   *     STATMNT
003900*                          A WHOLE STATION NUMBER IN ONE         *     STATMNT
004000*                          TRANSACTION INSTEAD OF ONE DELETE     *     STATMNT
004100*                          PER ADDRESS.                          *     STATMNT
004200*  11/10/04 MPQ  SN-0085   STANDALONE SWITCHES RELAID OUT AS     *     STATMNT
004300*                          77-LEVEL ENTRIES, SHOP STANDARD --    *     STATMNT
004400*                          NO LOGIC CHANGE.                      *     STATMNT
004500******************************************************************     STATMNT
004600 ENVIRONMENT DIVISION.                                                  STATMNT
004700 CONFIGURATION SECTION.                                                 STATMNT
004800 SOURCE-COMPUTER. IBM-390.                                              STATMNT
004900 OBJECT-COMPUTER. IBM-390.                                              STATMNT
005000 SPECIAL-NAMES.                                                         STATMNT
005100     C01 IS TOP-OF-FORM                                                 STATMNT
005200     UPSI-0 ON STATUS IS SN-TRACE-ON                                    STATMNT
005300            OFF STATUS IS SN-TRACE-OFF.                                 STATMNT
005400 INPUT-OUTPUT SECTION.                                                  STATMNT
005500 FILE-CONTROL.                                                         STATMNT
005600     SELECT SYSOUT                                                     STATMNT
005700     ASSIGN TO UT-S-SYSOUT                                             STATMNT
005800       ORGANIZATION IS SEQUENTIAL.                                     STATMNT
005900                                                                       STATMNT
006000     SELECT STATRAN                                                    STATMNT
006100     ASSIGN TO UT-S-STATRAN                                            STATMNT
006200       ACCESS MODE IS SEQUENTIAL                                       STATMNT
006300       FILE STATUS IS IFCODE.                                          STATMNT
006400                                                                       STATMNT
006500     SELECT STAMSTR                                                    STATMNT
006600     ASSIGN TO STAMSTR                                                 STATMNT
006700       ACCESS MODE IS SEQUENTIAL                                       STATMNT
006800       FILE STATUS IS STAMSTR-STATUS.                                  STATMNT
006900                                                                       STATMNT
007000     SELECT STATLIST-RPT                                               STATMNT
007100     ASSIGN TO UT-S-STALIST                                            STATMNT
007200       ORGANIZATION IS SEQUENTIAL.                                     STATMNT
007300                                                                       STATMNT
007400 DATA DIVISION.                                                        STATMNT
007500 FILE SECTION.                                                         STATMNT
007600 FD  SYSOUT                                                            STATMNT
007700     RECORDING MODE IS F                                               STATMNT
007800     LABEL RECORDS ARE STANDARD                                       STATMNT
007900     RECORD CONTAINS 132 CHARACTERS                                   STATMNT
008000     BLOCK CONTAINS 0 RECORDS                                         STATMNT
008100     DATA RECORD IS SYSOUT-REC.                                       STATMNT
008200 01  SYSOUT-REC                  PIC X(132).                          STATMNT
008300                                                                       STATMNT
008400****** STATRAN CARRIES ONE MAINTENANCE REQUEST PER RECORD --          STATMNT
008500****** ACTION CODE A/U/D/L/S FOLLOWED BY THE ADDRESS AND STATION     STATMNT
008600****** NUMBER TO ADD OR TO REPLACE.  ON UPDATE, ONLY THE STATION     STATMNT
008700****** NUMBER IS APPLIED -- THE ADDRESS FIELD IS THE KEY.  ON THE    STATMNT
008800****** S (DELETE-BY-STATION) ACTION THE ADDRESS FIELD IS IGNORED --  STATMNT
008900****** EVERY ENTRY FOR THE GIVEN STATION NUMBER COMES OFF THE TABLE. STATMNT
009000 FD  STATRAN                                                          STATMNT
009100     RECORDING MODE IS F                                              STATMNT
009200     LABEL RECORDS ARE STANDARD                                       STATMNT
009300     RECORD CONTAINS 36 CHARACTERS                                    STATMNT
009400     BLOCK CONTAINS 0 RECORDS                                         STATMNT
009500     DATA RECORD IS STATRAN-REC.                                      STATMNT
009600 01  STATRAN-REC.                                                     STATMNT
009700     05  ST-ACTION-CODE          PIC X(01).                           STATMNT
009800         88  ST-ACTION-ADD        VALUE "A".                          STATMNT
009900         88  ST-ACTION-UPDATE     VALUE "U".                          STATMNT
010000         88  ST-ACTION-DELETE     VALUE "D".                          STATMNT
010100         88  ST-ACTION-DEL-STATN  VALUE "S".                          STATMNT
010200         88  ST-ACTION-LIST       VALUE "L".                          STATMNT
010300     05  ST-ADDRESS              PIC X(30).                           STATMNT
010400     05  ST-STATION-NBR          PIC 9(02).                           STATMNT
010500     05  FILLER                  PIC X(03).                           STATMNT
010600******************************************************************   STATMNT
010700*  ALTERNATE VIEW OF STATRAN-REC USED ONLY WHEN UPSI-0 IS ON TO  *   STATMNT
010800*  TRACE WHICH ADDRESS EACH TRANSACTION IS ACTING ON -- SEE       *   STATMNT
010900*  000-HOUSEKEEPING.  NOT USED IN NORMAL PRODUCTION RUNS.         *   STATMNT
011000******************************************************************   STATMNT
011100 01  STATRAN-TRACE-VIEW REDEFINES STATRAN-REC.                        STATMNT
011200     05  FILLER                  PIC X(01).                           STATMNT
011300     05  ST-TRACE-ADDRESS        PIC X(30).                           STATMNT
011400     05  FILLER                  PIC X(05).                           STATMNT
011500                                                                       STATMNT
011600****** QSAM FILE -- FULLY REWRITTEN EACH TIME 800-PERSIST-TABLE       STATMNT
011700****** RUNS.  NOT OPENED INDEXED -- SEE SPEC, NO KEYED ACCESS.        STATMNT
011800 FD  STAMSTR                                                         STATMNT
011900     RECORDING MODE IS F                                             STATMNT
012000     LABEL RECORDS ARE STANDARD                                      STATMNT
012100     RECORD CONTAINS 36 CHARACTERS                                   STATMNT
012200     BLOCK CONTAINS 0 RECORDS                                        STATMNT
012300     DATA RECORD IS FIRE-STATION-REC.                                STATMNT
012400 COPY FIRESTN.                                                       STATMNT
012500                                                                      STATMNT
012600 FD  STATLIST-RPT                                                    STATMNT
012700     RECORDING MODE IS F                                             STATMNT
012800     LABEL RECORDS ARE STANDARD                                      STATMNT
012900     RECORD CONTAINS 132 CHARACTERS                                  STATMNT
013000     BLOCK CONTAINS 0 RECORDS                                        STATMNT
013100     DATA RECORD IS STATLIST-REC.                                    STATMNT
013200 01  STATLIST-REC                PIC X(132).                         STATMNT
013300                                                                      STATMNT
013400 WORKING-STORAGE SECTION.                                            STATMNT
013500 01  FILE-STATUS-CODES.                                              STATMNT
013600     05  IFCODE                  PIC X(2).                           STATMNT
013700         88  CODE-READ           VALUE SPACES.                       STATMNT
013800         88  NO-MORE-DATA        VALUE "10".                         STATMNT
013900     05  STAMSTR-STATUS          PIC X(2).                           STATMNT
014000         88  CODE-READ-MSTR      VALUE SPACES.                       STATMNT
014100         88  NO-MORE-MSTR        VALUE "10".                         STATMNT
014200                                                                      STATMNT
014300 77  MORE-STATRAN-SW             PIC X(1) VALUE SPACE.                STATMNT
014400     88  NO-MORE-STATRAN-RECS    VALUE "N".                          STATMNT
014500 77  MORE-STAMSTR-SW             PIC X(1) VALUE SPACE.                STATMNT
014600     88  NO-MORE-STAMSTR-RECS    VALUE "N".                          STATMNT
014700                                                                      STATMNT
014800 77  WS-FOUND-SW                 PIC X(1) VALUE "N".                 STATMNT
014900     88  ADDR-FOUND              VALUE "Y".                         STATMNT
015000 77  WS-FOUND-IDX                PIC 9(04) COMP.                     STATMNT
015100 77  WS-STATION-ARG-N            PIC S9(03) COMP-3.                  STATMNT
015200 77  WS-STATION-DEL-COUNT        PIC 9(04) COMP.                     STATMNT
015300                                                                      STATMNT
015400 01  COUNTERS-AND-ACCUMULATORS.                                      STATMNT
015500     05  FS-COUNT                PIC 9(04) COMP.                     STATMNT
015600     05  FS-SUB                  PIC 9(04) COMP.                     STATMNT
015700     05  RECORDS-READ            PIC S9(7) COMP.                     STATMNT
015800     05  RECORDS-ADDED           PIC S9(7) COMP.                     STATMNT
015900     05  RECORDS-UPDATED         PIC S9(7) COMP.                     STATMNT
016000     05  RECORDS-DELETED         PIC S9(7) COMP.                     STATMNT
016100     05  RECORDS-NOT-FOUND       PIC S9(7) COMP.                     STATMNT
016200                                                                      STATMNT
016300****** THE IN-MEMORY FIRE-STATION REGISTER -- LOADED ONCE AT         STATMNT
016400****** START-UP, MAINTAINED HERE FOR THE REST OF THE RUN,            STATMNT
016500****** REWRITTEN TO STAMSTR AFTER EVERY SUCCESSFUL MUTATION.         STATMNT
016600 01  STATION-TABLE.                                                  STATMNT
016700     05  FS-ENTRY OCCURS 300 TIMES                                   STATMNT
016800                 INDEXED BY FS-IDX.                                   STATMNT
016900         10  FS-ADDRESS          PIC X(30).                          STATMNT
017000         10  FS-STATION-NBR      PIC 9(02).                          STATMNT
017100         10  FILLER              PIC X(04).                          STATMNT
017200                                                                      STATMNT
017300 01  WS-HEADING-LINE.                                                STATMNT
017400     05  FILLER                  PIC X(10) VALUE SPACES.             STATMNT
017500     05  FILLER                  PIC X(42)                           STATMNT
017600         VALUE "FIRE-STATION REGISTER LISTING -- ADDRESS".           STATMNT
017700     05  FILLER                  PIC X(80) VALUE SPACES.             STATMNT
017800 01  WS-DETAIL-LINE.                                                 STATMNT
017900     05  FILLER                  PIC X(02) VALUE SPACES.             STATMNT
018000     05  WS-DL-ADDRESS           PIC X(30).                          STATMNT
018100     05  FILLER                  PIC X(02) VALUE SPACE.              STATMNT
018200     05  WS-DL-STATION-NBR       PIC ZZ9.                            STATMNT
018300     05  FILLER                  PIC X(95) VALUE SPACES.             STATMNT
018400******************************************************************   STATMNT
018500*  ALTERNATE VIEW OF WS-DETAIL-LINE LETS 500-PRINT-LIST REUSE     *   STATMNT
018600*  THE SAME 132-BYTE AREA FOR A "NO STATIONS ON FILE" MESSAGE     *   STATMNT
018700*  LINE WITHOUT CARRYING A SEPARATE RECORD.                       *   STATMNT
018800******************************************************************   STATMNT
018900 01  WS-DETAIL-LINE-MSG-VIEW REDEFINES WS-DETAIL-LINE.               STATMNT
019000     05  FILLER                  PIC X(02).                         STATMNT
019100     05  WS-DL-MESSAGE           PIC X(60).                         STATMNT
019200     05  FILLER                  PIC X(70).                         STATMNT
019300     COPY ABENDREC.                                                 STATMNT
019400                                                                     STATMNT
019500 PROCEDURE DIVISION.                                                 STATMNT
019600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        STATMNT
019700     PERFORM 050-LOAD-STATION-TABLE THRU 050-EXIT                   STATMNT
019800         VARYING FS-IDX FROM 1 BY 1                                 STATMNT
019900         UNTIL NO-MORE-STAMSTR-RECS OR FS-IDX > 300.                STATMNT
020000     PERFORM 100-MAINLINE THRU 100-EXIT                             STATMNT
020100         UNTIL NO-MORE-STATRAN-RECS.                                STATMNT
020200     PERFORM 900-CLEANUP THRU 900-EXIT.                             STATMNT
020300     MOVE ZERO TO RETURN-CODE.                                      STATMNT
020400     GOBACK.                                                        STATMNT
020500                                                                     STATMNT
020600 000-HOUSEKEEPING.                                                  STATMNT
020700     DISPLAY "******** BEGIN JOB STATMNT ********".                 STATMNT
020800     OPEN INPUT STAMSTR, STATRAN.                                   STATMNT
020900     OPEN OUTPUT SYSOUT, STATLIST-RPT.                              STATMNT
021000     INITIALIZE COUNTERS-AND-ACCUMULATORS.                          STATMNT
021100     MOVE ZERO TO FS-COUNT.                                         STATMNT
021200     READ STATRAN                                                   STATMNT
021300         AT END                                                     STATMNT
021400         MOVE "N" TO MORE-STATRAN-SW                                STATMNT
021500     END-READ.                                                      STATMNT
021600     IF SN-TRACE-ON AND MORE-STATRAN-SW NOT = "N"                   STATMNT
021700         DISPLAY "TRACE: FIRST TRANSACTION IS FOR "                 STATMNT
021800             ST-TRACE-ADDRESS.                                      STATMNT
021900 000-EXIT.                                                          STATMNT
022000     EXIT.                                                          STATMNT
022100                                                                     STATMNT
022200 050-LOAD-STATION-TABLE.                                            STATMNT
022300     READ STAMSTR INTO FS-ENTRY (FS-IDX)                           STATMNT
022400         AT END                                                     STATMNT
022500         MOVE "N" TO MORE-STAMSTR-SW                               STATMNT
022600         GO TO 050-EXIT                                            STATMNT
022700     END-READ.                                                     STATMNT
022800     ADD 1 TO FS-COUNT.                                            STATMNT
022900     ADD 1 TO RECORDS-READ.                                        STATMNT
023000 050-EXIT.                                                         STATMNT
023100     EXIT.                                                         STATMNT
023200                                                                    STATMNT
023300 100-MAINLINE.                                                     STATMNT
023400     EVALUATE TRUE                                                 STATMNT
023500         WHEN ST-ACTION-ADD                                        STATMNT
023600             PERFORM 200-ADD-STATION THRU 200-EXIT                 STATMNT
023700         WHEN ST-ACTION-UPDATE                                     STATMNT
023800             PERFORM 300-UPDATE-STATION THRU 300-EXIT               STATMNT
023900         WHEN ST-ACTION-DELETE                                     STATMNT
024000             PERFORM 400-DELETE-STATION THRU 400-EXIT               STATMNT
024100         WHEN ST-ACTION-DEL-STATN                                  STATMNT
024200             PERFORM 420-DELETE-BY-STATION THRU 420-EXIT            STATMNT
024300         WHEN ST-ACTION-LIST                                       STATMNT
024400             PERFORM 500-LIST-STATION THRU 500-EXIT                STATMNT
024500         WHEN OTHER                                                STATMNT
024600             MOVE "** UNKNOWN ACTION CODE ON STATRAN" TO            STATMNT
024700                 ABEND-REASON                                      STATMNT
024800             WRITE SYSOUT-REC FROM ABEND-REC                       STATMNT
024900     END-EVALUATE.                                                 STATMNT
025000     READ STATRAN                                                  STATMNT
025100         AT END                                                    STATMNT
025200         MOVE "N" TO MORE-STATRAN-SW                               STATMNT
025300     END-READ.                                                     STATMNT
025400 100-EXIT.                                                         STATMNT
025500     EXIT.                                                         STATMNT
025600                                                                    STATMNT
025700 200-ADD-STATION.                                                  STATMNT
025800     IF FS-COUNT < 300                                             STATMNT
025900         PERFORM 250-SHIFT-TABLE-DOWN THRU 250-EXIT                STATMNT
026000             VARYING FS-SUB FROM FS-COUNT BY -1                    STATMNT
026100             UNTIL FS-SUB < 1                                      STATMNT
026200         MOVE ST-ADDRESS     TO FS-ADDRESS (1)                     STATMNT
026300         MOVE ST-STATION-NBR TO FS-STATION-NBR (1)                 STATMNT
026400         ADD 1 TO FS-COUNT                                         STATMNT
026500         ADD 1 TO RECORDS-ADDED                                    STATMNT
026600         PERFORM 800-PERSIST-TABLE THRU 800-EXIT                   STATMNT
026700     ELSE                                                          STATMNT
026800         MOVE "** STATION-TABLE FULL -- ADD REJECTED" TO            STATMNT
026900             ABEND-REASON                                          STATMNT
027000         WRITE SYSOUT-REC FROM ABEND-REC.                          STATMNT
027100 200-EXIT.                                                         STATMNT
027200     EXIT.                                                         STATMNT
027300                                                                    STATMNT
027400 250-SHIFT-TABLE-DOWN.                                             STATMNT
027500     MOVE FS-ENTRY (FS-SUB) TO FS-ENTRY (FS-SUB + 1).              STATMNT
027600 250-EXIT.                                                         STATMNT
027700     EXIT.                                                         STATMNT
027800                                                                    STATMNT
027900 300-UPDATE-STATION.                                               STATMNT
028000     PERFORM 350-SCAN-FOR-ADDRESS THRU 350-EXIT                    STATMNT
028100         VARYING FS-IDX FROM 1 BY 1                                STATMNT
028200         UNTIL ADDR-FOUND OR FS-IDX > FS-COUNT.                    STATMNT
028300     IF ADDR-FOUND                                                 STATMNT
028400         MOVE ST-STATION-NBR TO FS-STATION-NBR (WS-FOUND-IDX)       STATMNT
028500         ADD 1 TO RECORDS-UPDATED                                  STATMNT
028600         PERFORM 800-PERSIST-TABLE THRU 800-EXIT                   STATMNT
028700     ELSE                                                          STATMNT
028800         ADD 1 TO RECORDS-NOT-FOUND                                STATMNT
028900         MOVE "** ADDRESS NOT FOUND -- UPDATE REJECTED" TO          STATMNT
029000             ABEND-REASON                                          STATMNT
029100         WRITE SYSOUT-REC FROM ABEND-REC.                          STATMNT
029200 300-EXIT.                                                         STATMNT
029300     EXIT.                                                         STATMNT
029400                                                                    STATMNT
029500 350-SCAN-FOR-ADDRESS.                                             STATMNT
029600     IF WS-FOUND-SW = "N"                                          STATMNT
029700         IF FS-ADDRESS (FS-IDX) = ST-ADDRESS                       STATMNT
029800             MOVE "Y" TO WS-FOUND-SW                                STATMNT
029900             MOVE FS-IDX TO WS-FOUND-IDX.                           STATMNT
030000 350-EXIT.                                                         STATMNT
030100     EXIT.                                                         STATMNT
030200                                                                    STATMNT
030300 400-DELETE-STATION.                                               STATMNT
030400     MOVE "N" TO WS-FOUND-SW.                                      STATMNT
030500     PERFORM 350-SCAN-FOR-ADDRESS THRU 350-EXIT                    STATMNT
030600         VARYING FS-IDX FROM 1 BY 1                                STATMNT
030700         UNTIL ADDR-FOUND OR FS-IDX > FS-COUNT.                    STATMNT
030800     IF ADDR-FOUND                                                 STATMNT
030900         PERFORM 450-SHIFT-TABLE-UP THRU 450-EXIT                  STATMNT
031000             VARYING FS-SUB FROM WS-FOUND-IDX BY 1                  STATMNT
031100             UNTIL FS-SUB >= FS-COUNT                               STATMNT
031200         SUBTRACT 1 FROM FS-COUNT                                  STATMNT
031300         ADD 1 TO RECORDS-DELETED                                  STATMNT
031400         PERFORM 800-PERSIST-TABLE THRU 800-EXIT                   STATMNT
031500     ELSE                                                          STATMNT
031600         ADD 1 TO RECORDS-NOT-FOUND                                STATMNT
031700         MOVE "** ADDRESS NOT FOUND -- DELETE REJECTED" TO          STATMNT
031800             ABEND-REASON                                          STATMNT
031900         WRITE SYSOUT-REC FROM ABEND-REC.                          STATMNT
032000 400-EXIT.                                                         STATMNT
032100     EXIT.                                                         STATMNT
032200                                                                    STATMNT
032300******************************************************************   STATMNT
032400*  DELETE-BY-STATION (ACTION S) -- UNLIKE 400-DELETE-STATION,      *   STATMNT
032500*  WHICH ACTS ON ONE ADDRESS, THIS TAKES OFF EVERY ENTRY FOR THE   *   STATMNT
032600*  GIVEN STATION NUMBER IN ONE PASS (A STATION CAN HAVE SEVERAL    *   STATMNT
032700*  ADDRESSES MAPPED TO IT -- SEE FIRESTN).  430-COMPACT-STATION-   *   STATMNT
032800*  ENTRY SQUEEZES THE TABLE DOWN AS IT GOES RATHER THAN SHIFTING   *   STATMNT
032900*  ONE ROW AT A TIME PER MATCH.                                    *   STATMNT
033000******************************************************************   STATMNT
033100 420-DELETE-BY-STATION.                                            STATMNT
033200     MOVE ZERO TO WS-STATION-DEL-COUNT.                            STATMNT
033300     MOVE ST-STATION-NBR TO WS-STATION-ARG-N.                      STATMNT
033400     MOVE 1 TO FS-SUB.                                             STATMNT
033500     PERFORM 430-COMPACT-STATION-ENTRY THRU 430-EXIT               STATMNT
033600         VARYING FS-IDX FROM 1 BY 1                                STATMNT
033700         UNTIL FS-IDX > FS-COUNT.                                  STATMNT
033800     SUBTRACT WS-STATION-DEL-COUNT FROM FS-COUNT.                  STATMNT
033900     IF WS-STATION-DEL-COUNT > ZERO                                STATMNT
034000         ADD WS-STATION-DEL-COUNT TO RECORDS-DELETED               STATMNT
034100         PERFORM 800-PERSIST-TABLE THRU 800-EXIT                   STATMNT
034200     ELSE                                                          STATMNT
034300         ADD 1 TO RECORDS-NOT-FOUND                                STATMNT
034400         MOVE "** STATION NUMBER NOT FOUND -- DELETE REJECTED" TO   STATMNT
034500             ABEND-REASON                                          STATMNT
034600         WRITE SYSOUT-REC FROM ABEND-REC.                          STATMNT
034700 420-EXIT.                                                         STATMNT
034800     EXIT.                                                         STATMNT
034900                                                                    STATMNT
035000******************************************************************   STATMNT
035100*  STAGES EACH TABLE ROW INTO FIRE-STATION-REC SO THE STATION      *   STATMNT
035200*  NUMBER CAN BE TESTED THROUGH FS-STATION-NBR-N, THE PACKED-      *   STATMNT
035300*  DECIMAL VIEW IN FIRESTN -- A COMP-3 COMPARE AGAINST THE         *   STATMNT
035400*  ARGUMENT IS CHEAPER THAN A ZONED ONE ON A TABLE THIS SIZE.      *   STATMNT
035500*  NON-MATCHES ARE COPIED DOWN TO FS-SUB, THE NEXT KEPT SLOT.      *   STATMNT
035600******************************************************************   STATMNT
035700 430-COMPACT-STATION-ENTRY.                                        STATMNT
035800     MOVE FS-ENTRY (FS-IDX) TO FIRE-STATION-REC.                   STATMNT
035900     IF FS-STATION-NBR-N = WS-STATION-ARG-N                        STATMNT
036000         ADD 1 TO WS-STATION-DEL-COUNT                             STATMNT
036100     ELSE                                                          STATMNT
036200         MOVE FS-ENTRY (FS-IDX) TO FS-ENTRY (FS-SUB)                STATMNT
036300         ADD 1 TO FS-SUB.                                          STATMNT
036400 430-EXIT.                                                         STATMNT
036500     EXIT.                                                         STATMNT
036600                                                                    STATMNT
036700 450-SHIFT-TABLE-UP.                                               STATMNT
036800     MOVE FS-ENTRY (FS-SUB + 1) TO FS-ENTRY (FS-SUB).              STATMNT
036900 450-EXIT.                                                         STATMNT
037000     EXIT.                                                         STATMNT
037100                                                                    STATMNT
037200 500-LIST-STATION.                                                 STATMNT
037300     WRITE STATLIST-REC FROM WS-HEADING-LINE AFTER TOP-OF-FORM.    STATMNT
037400     IF FS-COUNT = ZERO                                            STATMNT
037500         MOVE "*** NO STATIONS CURRENTLY ON THE FIRE REGISTER" TO  STATMNT
037600             WS-DL-MESSAGE                                        STATMNT
037700         WRITE STATLIST-REC FROM WS-DETAIL-LINE-MSG-VIEW           STATMNT
037800     ELSE                                                          STATMNT
037900         PERFORM 550-PRINT-STATION-LINE THRU 550-EXIT              STATMNT
038000             VARYING FS-IDX FROM 1 BY 1                            STATMNT
038100             UNTIL FS-IDX > FS-COUNT.                              STATMNT
038200 500-EXIT.                                                         STATMNT
038300     EXIT.                                                         STATMNT
038400                                                                    STATMNT
038500 550-PRINT-STATION-LINE.                                           STATMNT
038600     MOVE FS-ADDRESS (FS-IDX)     TO WS-DL-ADDRESS.                STATMNT
038700     MOVE FS-STATION-NBR (FS-IDX) TO WS-DL-STATION-NBR.            STATMNT
038800     WRITE STATLIST-REC FROM WS-DETAIL-LINE.                       STATMNT
038900 550-EXIT.                                                         STATMNT
039000     EXIT.                                                         STATMNT
039100                                                                    STATMNT
039200 800-PERSIST-TABLE.                                                STATMNT
039300     CLOSE STAMSTR.                                                STATMNT
039400     OPEN OUTPUT STAMSTR.                                          STATMNT
039500     PERFORM 950-WRITE-STATION-REC THRU 950-EXIT                   STATMNT
039600         VARYING FS-IDX FROM 1 BY 1                                STATMNT
039700         UNTIL FS-IDX > FS-COUNT.                                  STATMNT
039800     CLOSE STAMSTR.                                                STATMNT
039900     OPEN INPUT STAMSTR.                                           STATMNT
040000 800-EXIT.                                                         STATMNT
040100     EXIT.                                                         STATMNT
040200                                                                    STATMNT
040300 950-WRITE-STATION-REC.                                           STATMNT
040400     WRITE FIRE-STATION-REC FROM FS-ENTRY (FS-IDX).               STATMNT
040500 950-EXIT.                                                        STATMNT
040600     EXIT.                                                        STATMNT
040700                                                                   STATMNT
040800 700-CLOSE-FILES.                                                 STATMNT
040900     CLOSE STAMSTR, STATRAN, SYSOUT, STATLIST-RPT.                STATMNT
041000 700-EXIT.                                                         STATMNT
041100     EXIT.                                                         STATMNT
041200                                                                    STATMNT
041300 900-CLEANUP.                                                     STATMNT
041400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                       STATMNT
041500     DISPLAY "** RECORDS READ   **".                              STATMNT
041600     DISPLAY RECORDS-READ.                                        STATMNT
041700     DISPLAY "** RECORDS ADDED  **".                              STATMNT
041800     DISPLAY RECORDS-ADDED.                                       STATMNT
041900     DISPLAY "** RECORDS UPDATED**".                              STATMNT
042000     DISPLAY RECORDS-UPDATED.                                     STATMNT
042100     DISPLAY "** RECORDS DELETED**".                              STATMNT
042200     DISPLAY RECORDS-DELETED.                                     STATMNT
042300     DISPLAY "** NOT-FOUND      **".                              STATMNT
042400     DISPLAY RECORDS-NOT-FOUND.                                   STATMNT
042500     DISPLAY "******** NORMAL END OF JOB STATMNT ********".       STATMNT
042600 900-EXIT.                                                        STATMNT
042700     EXIT.                                                        STATMNT
