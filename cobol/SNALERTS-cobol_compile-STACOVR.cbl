000100 IDENTIFICATION DIVISION.                                               STACOVR
000200******************************************************************     STACOVR
000300 PROGRAM-ID.  STACOVR.                                                  STACOVR
000400 AUTHOR. R L HASKINS.                                                   STACOVR
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                STACOVR
000600 DATE-WRITTEN. 04/04/94.                                                STACOVR
000700 DATE-COMPILED. 04/04/94.                                               STACOVR
000800 SECURITY. NON-CONFIDENTIAL.                                            STACOVR
000900******************************************************************     STACOVR
001000*  STACOVR -- STATION-COVERAGE ROSTER (FIRST-RESPONDER QUERY 1).*     STACOVR
001100*                                                                *     STACOVR
001200*  GIVEN A FIRE-STATION NUMBER ON STAREQ, SEARCHES THE FIRE-     *     STACOVR
001300*  STATION TABLE FOR EVERY ADDRESS THAT STATION COVERS, THEN     *     STACOVR
001400*  LISTS EVERY PERSON LIVING AT ONE OF THOSE ADDRESSES -- NAME,  *     STACOVR
001500*  PHONE, AND WHETHER THE PERSON IS AN ADULT OR A CHILD, PLUS    *     STACOVR
001600*  A COUNT OF EACH.  ADDRESS COMPARE IS EXACT, CASE AND ALL --   *     STACOVR
001700*  SAME RULE AS STATMNT.  A PERSON WITH NO ENTRY ON THE MEDICAL  *     STACOVR
001800*  REGISTER HAS NO BIRTHDATE AND COUNTS AS A CHILD -- SEE        *     STACOVR
001900*  AGECALC.                                                      *     STACOVR
002000*                                                                *     STACOVR
002100*  CHANGE LOG                                                   *     STACOVR
002200*  DATE     BY   TICKET    DESCRIPTION                          *     STACOVR
002300*  01/01/08 JS   ---       ORIGINAL PATSRCH EQUIPMENT-CHARGE     *     STACOVR
002400*                          SEARCH JOB (SUPERSEDED -- SEE BELOW). *     STACOVR
002500*  04/04/94 RLH  SN-0023   REWRITTEN AS THE STATION-COVERAGE     *     STACOVR
002600*                          QUERY FOR THE COMMUNITY ALERTS        *     STACOVR
002700*                          SYSTEM -- REUSED THE OLD SEARCH        *     STACOVR
002800*                          VERB IDIOM AGAINST THE STATION TABLE.  *     STACOVR
002900*  09/19/95 RLH  SN-0039   RAISED PERSON-TABLE AND STATION-TABLE  *     STACOVR
003000*                          OCCURS TO MATCH PERSMNT/STATMNT.       *     STACOVR
003100*  08/19/99 TKO  SN-Y2K01  Y2K REVIEW -- AGE CALCULATION USES     *     STACOVR
003200*                          THE 4-DIGIT PROCESSING YEAR PASSED IN  *     STACOVR
003300*                          ON THE REQUEST RECORD.  NO CHANGE      *     STACOVR
003400*                          REQUIRED.                             *     STACOVR
003500*  02/18/02 MPQ  SN-0079   ADDED THE ADULT/CHILD COUNTS -- FIELD  *     STACOVR
003600*                          OFFICE WAS COUNTING THEM BY HAND OFF   *     STACOVR
003700*                          THE NAME LIST.                        *     STACOVR
003800*  07/02/03 MPQ  SN-0082   MEDICAL-RECORD NAME LOOKUP NOW FOLDS   *     STACOVR
003900*                          CASE BEFORE COMPARING -- A RESIDENT    *     STACOVR
004000*                          ENTERED IN MIXED CASE WAS SHOWING AGE  *     STACOVR
004100*                          ZERO BECAUSE THE MEDICAL RECORD NEVER  *     STACOVR
004200*                          MATCHED.  CALLS FOLDCASE, SAME AS      *     STACOVR
004300*                          FIREINFO.                              *     STACOVR
004400*  11/10/04 MPQ  SN-0085   STANDALONE SWITCHES RELAID OUT AS      *     STACOVR
004500*                          77-LEVEL ENTRIES, SHOP STANDARD --     *     STACOVR
004600*                          NO LOGIC CHANGE.                       *     STACOVR
004700******************************************************************     STACOVR
004800 ENVIRONMENT DIVISION.                                                  STACOVR
004900 CONFIGURATION SECTION.                                                 STACOVR
005000 SOURCE-COMPUTER. IBM-390.                                              STACOVR
005100 OBJECT-COMPUTER. IBM-390.                                              STACOVR
005200 SPECIAL-NAMES.                                                         STACOVR
005300     C01 IS TOP-OF-FORM                                                 STACOVR
005400     UPSI-0 ON STATUS IS SN-TRACE-ON                                    STACOVR
005500            OFF STATUS IS SN-TRACE-OFF.                                 STACOVR
005600 INPUT-OUTPUT SECTION.                                                  STACOVR
005700 FILE-CONTROL.                                                         STACOVR
005800     SELECT SYSOUT                                                     STACOVR
005900     ASSIGN TO UT-S-SYSOUT                                             STACOVR
006000       ORGANIZATION IS SEQUENTIAL.                                     STACOVR
006100                                                                       STACOVR
006200     SELECT STAREQ                                                     STACOVR
006300     ASSIGN TO UT-S-STAREQ                                             STACOVR
006400       ACCESS MODE IS SEQUENTIAL                                       STACOVR
006500       FILE STATUS IS IFCODE.                                          STACOVR
006600                                                                       STACOVR
006700     SELECT STAMSTR                                                   STACOVR
006800     ASSIGN TO STAMSTR                                                STACOVR
006900       ACCESS MODE IS SEQUENTIAL                                       STACOVR
007000       FILE STATUS IS STAMSTR-STATUS.                                  STACOVR
007100                                                                       STACOVR
007200     SELECT PERSMSTR                                                   STACOVR
007300     ASSIGN TO PERSMSTR                                                STACOVR
007400       ACCESS MODE IS SEQUENTIAL                                       STACOVR
007500       FILE STATUS IS PERSMSTR-STATUS.                                 STACOVR
007600                                                                       STACOVR
007700     SELECT MEDMSTR                                                    STACOVR
007800     ASSIGN TO MEDMSTR                                                 STACOVR
007900       ACCESS MODE IS SEQUENTIAL                                       STACOVR
008000       FILE STATUS IS MEDMSTR-STATUS.                                  STACOVR
008100                                                                       STACOVR
008200     SELECT STACOVR-RPT                                                STACOVR
008300     ASSIGN TO UT-S-STACOVR                                            STACOVR
008400       ORGANIZATION IS SEQUENTIAL.                                     STACOVR
008500                                                                       STACOVR
008600 DATA DIVISION.                                                        STACOVR
008700 FILE SECTION.                                                         STACOVR
008800 FD  SYSOUT                                                            STACOVR
008900     RECORDING MODE IS F                                               STACOVR
009000     LABEL RECORDS ARE STANDARD                                       STACOVR
009100     RECORD CONTAINS 132 CHARACTERS                                   STACOVR
009200     BLOCK CONTAINS 0 RECORDS                                         STACOVR
009300     DATA RECORD IS SYSOUT-REC.                                       STACOVR
009400 01  SYSOUT-REC                  PIC X(132).                          STACOVR
009500                                                                       STACOVR
009600****** STAREQ CARRIES ONE STATION-COVERAGE REQUEST PER RECORD --      STACOVR
009700****** THE STATION NUMBER TO REPORT ON AND THE PROCESSING DATE       STACOVR
009800****** TO AGE RESIDENTS AGAINST.                                      STACOVR
009900 FD  STAREQ                                                            STACOVR
010000     RECORDING MODE IS F                                              STACOVR
010100     LABEL RECORDS ARE STANDARD                                       STACOVR
010200     RECORD CONTAINS 10 CHARACTERS                                    STACOVR
010300     BLOCK CONTAINS 0 RECORDS                                         STACOVR
010400     DATA RECORD IS STAREQ-REC.                                       STACOVR
010500 01  STAREQ-REC.                                                      STACOVR
010600     05  SR-STATION-NBR          PIC 9(02).                           STACOVR
010700     05  SR-PROCESS-DATE.                                             STACOVR
010800         10  SR-PD-YEAR           PIC 9(04).                          STACOVR
010900         10  SR-PD-MONTH          PIC 99.                             STACOVR
011000         10  SR-PD-DAY            PIC 99.                             STACOVR
011100                                                                       STACOVR
011200 FD  STAMSTR                                                          STACOVR
011300     RECORDING MODE IS F                                              STACOVR
011400     LABEL RECORDS ARE STANDARD                                       STACOVR
011500     RECORD CONTAINS 36 CHARACTERS                                    STACOVR
011600     BLOCK CONTAINS 0 RECORDS                                         STACOVR
011700     DATA RECORD IS FIRE-STATION-REC.                                 STACOVR
011800 COPY FIRESTN.                                                        STACOVR
011900                                                                       STACOVR
012000 FD  PERSMSTR                                                         STACOVR
012100     RECORDING MODE IS F                                              STACOVR
012200     LABEL RECORDS ARE STANDARD                                       STACOVR
012300     RECORD CONTAINS 136 CHARACTERS                                   STACOVR
012400     BLOCK CONTAINS 0 RECORDS                                         STACOVR
012500     DATA RECORD IS PERSON-REC.                                       STACOVR
012600 COPY PERSON.                                                         STACOVR
012700                                                                       STACOVR
012800 FD  MEDMSTR                                                          STACOVR
012900     RECORDING MODE IS F                                              STACOVR
013000     LABEL RECORDS ARE STANDARD                                       STACOVR
013100     RECORD CONTAINS 230 CHARACTERS                                   STACOVR
013200     BLOCK CONTAINS 0 RECORDS                                         STACOVR
013300     DATA RECORD IS MEDICAL-REC.                                      STACOVR
013400 COPY MEDREC.                                                         STACOVR
013500                                                                       STACOVR
013600 FD  STACOVR-RPT                                                      STACOVR
013700     RECORDING MODE IS F                                              STACOVR
013800     LABEL RECORDS ARE STANDARD                                       STACOVR
013900     RECORD CONTAINS 132 CHARACTERS                                   STACOVR
014000     BLOCK CONTAINS 0 RECORDS                                         STACOVR
014100     DATA RECORD IS STACOVR-REC.                                      STACOVR
014200 01  STACOVR-REC                 PIC X(132).                         STACOVR
014300                                                                      STACOVR
014400 WORKING-STORAGE SECTION.                                             STACOVR
014500 01  FILE-STATUS-CODES.                                               STACOVR
014600     05  IFCODE                  PIC X(2).                           STACOVR
014700         88  CODE-READ           VALUE SPACES.                       STACOVR
014800         88  NO-MORE-DATA        VALUE "10".                         STACOVR
014900     05  STAMSTR-STATUS          PIC X(2).                           STACOVR
015000         88  NO-MORE-STAMSTR     VALUE "10".                         STACOVR
015100     05  PERSMSTR-STATUS         PIC X(2).                           STACOVR
015200         88  NO-MORE-PERSMSTR    VALUE "10".                         STACOVR
015300     05  MEDMSTR-STATUS          PIC X(2).                           STACOVR
015400         88  NO-MORE-MEDMSTR     VALUE "10".                         STACOVR
015500                                                                      STACOVR
015600 77  MORE-STAREQ-SW              PIC X(1) VALUE SPACE.                STACOVR
015700     88  NO-MORE-STAREQ-RECS     VALUE "N".                          STACOVR
015800 77  MORE-STAMSTR-SW             PIC X(1) VALUE SPACE.                STACOVR
015900     88  NO-MORE-STAMSTR-RECS    VALUE "N".                          STACOVR
016000 77  MORE-PERSMSTR-SW            PIC X(1) VALUE SPACE.                STACOVR
016100     88  NO-MORE-PERSMSTR-RECS   VALUE "N".                          STACOVR
016200 77  MORE-MEDMSTR-SW             PIC X(1) VALUE SPACE.                STACOVR
016300     88  NO-MORE-MEDMSTR-RECS    VALUE "N".                          STACOVR
016400                                                                      STACOVR
016500 01  COUNTERS-AND-ACCUMULATORS.                                      STACOVR
016600     05  FS-COUNT                PIC 9(04) COMP.                     STACOVR
016700     05  PN-COUNT                PIC 9(04) COMP.                     STACOVR
016800     05  MD-COUNT                PIC 9(04) COMP.                     STACOVR
016900     05  WS-ADULT-COUNT          PIC 9(04) COMP.                     STACOVR
017000     05  WS-CHILD-COUNT          PIC 9(04) COMP.                     STACOVR
017100     05  WS-AGE-YEARS            PIC 9(03).                          STACOVR
017200     05  CALC-CALL-RET-CODE      PIC 9(04) COMP.                     STACOVR
017300                                                                      STACOVR
017400 77  WS-FOUND-SW                 PIC X(01) VALUE "N".                 STACOVR
017500     88  ADDR-FOUND              VALUE "Y".                           STACOVR
017600 77  WS-MED-FOUND-SW             PIC X(01) VALUE "N".                 STACOVR
017700     88  MED-FOUND               VALUE "Y".                           STACOVR
017800                                                                      STACOVR
017900 01  WS-COMPARE-FIELDS.                                               STACOVR
018000     05  WS-REQ-FIRST-FOLDED     PIC X(30).                           STACOVR
018100     05  WS-REQ-LAST-FOLDED      PIC X(30).                           STACOVR
018200     05  WS-MED-FIRST-FOLDED     PIC X(30).                           STACOVR
018300     05  WS-MED-LAST-FOLDED      PIC X(30).                           STACOVR
018400                                                                      STACOVR
018500 01  WS-AGE-HOLD-FIELDS.                                              STACOVR
018600     05  LK-BD-MONTH-HOLD        PIC 99.                              STACOVR
018700     05  LK-BD-DAY-HOLD          PIC 99.                              STACOVR
018800     05  LK-BD-YEAR-HOLD         PIC 9(04).                           STACOVR
018900                                                                      STACOVR
019000 01  WS-MED-BD-HOLD              PIC X(10).                          STACOVR
019100******************************************************************   STACOVR
019200*  ALTERNATE VIEW OF WS-MED-BD-HOLD -- BREAKS THE MATCHED MEDICAL*    STACOVR
019300*  RECORD'S BIRTHDATE INTO MM/DD/YYYY PARTS FOR THE CALL TO      *    STACOVR
019400*  AGECALC -- SEE 350-GET-AGE AND 360-SCAN-MEDICAL-TABLE.        *    STACOVR
019500******************************************************************   STACOVR
019600 01  WS-MED-BD-PARTS REDEFINES WS-MED-BD-HOLD.                       STACOVR
019700     05  LK-BD-MONTH-PARTS       PIC 99.                              STACOVR
019800     05  FILLER                  PIC X.                               STACOVR
019900     05  LK-BD-DAY-PARTS         PIC 99.                               STACOVR
020000     05  FILLER                  PIC X.                               STACOVR
020100     05  LK-BD-YEAR-PARTS        PIC 9(04).                           STACOVR
020200                                                                      STACOVR
020300****** THE FIRE-STATION TABLE IS LOADED INDEXED-SEQUENTIAL SO       STACOVR
020400****** 200-FIND-ADDRESS-IN-TABLE CAN USE THE SEARCH VERB THE        STACOVR
020500****** SAME WAY PATSRCH ONCE SEARCHED ITS EQUIPMENT TABLE.          STACOVR
020600 01  STATION-TABLE.                                                  STACOVR
020700     05  FS-ENTRY OCCURS 300 TIMES                                   STACOVR
020800                 INDEXED BY FS-IDX.                                  STACOVR
020900         10  FS-ADDRESS          PIC X(30).                          STACOVR
021000         10  FS-STATION-NBR      PIC 9(02).                          STACOVR
021100         10  FILLER              PIC X(04).                          STACOVR
021200                                                                      STACOVR
021300 01  PERSON-TABLE.                                                   STACOVR
021400     05  PT-ENTRY OCCURS 500 TIMES                                   STACOVR
021500                 INDEXED BY PN-IDX.                                  STACOVR
021600         10  PN-FIRST-NAME       PIC X(15).                          STACOVR
021700         10  PN-LAST-NAME        PIC X(20).                          STACOVR
021800         10  PN-ADDRESS          PIC X(30).                          STACOVR
021900         10  PN-CITY             PIC X(20).                          STACOVR
022000         10  PN-ZIP              PIC X(05).                          STACOVR
022100         10  PN-PHONE            PIC X(12).                          STACOVR
022200         10  PN-EMAIL            PIC X(30).                          STACOVR
022300         10  FILLER              PIC X(04).                          STACOVR
022400                                                                      STACOVR
022500 01  MEDICAL-TABLE.                                                  STACOVR
022600     05  MD-ENTRY OCCURS 500 TIMES                                   STACOVR
022700                 INDEXED BY MD-IDX.                                  STACOVR
022800         10  MD-FIRST-NAME       PIC X(15).                          STACOVR
022900         10  MD-LAST-NAME        PIC X(20).                          STACOVR
023000         10  MD-BIRTHDATE        PIC X(10).                          STACOVR
023100         10  FILLER              PIC X(185).                        STACOVR
023200                                                                      STACOVR
023300 01  WS-HEADING-LINE.                                                STACOVR
023400     05  FILLER                  PIC X(10) VALUE SPACES.             STACOVR
023500     05  WS-HDG-STATION-NBR      PIC 99.                             STACOVR
023600     05  FILLER                  PIC X(02) VALUE SPACES.             STACOVR
023700     05  FILLER                  PIC X(43)                           STACOVR
023800         VALUE "COVERAGE ROSTER -- NAME          PHONE  AGE".        STACOVR
023900     05  FILLER                  PIC X(75) VALUE SPACES.             STACOVR
024000 01  WS-DETAIL-LINE.                                                 STACOVR
024100     05  FILLER                  PIC X(02) VALUE SPACES.             STACOVR
024200     05  WS-DL-FIRST-NAME        PIC X(15).                          STACOVR
024300     05  FILLER                  PIC X(01) VALUE SPACE.              STACOVR
024400     05  WS-DL-LAST-NAME         PIC X(20).                          STACOVR
024500     05  FILLER                  PIC X(01) VALUE SPACE.              STACOVR
024600     05  WS-DL-PHONE             PIC X(12).                          STACOVR
024700     05  FILLER                  PIC X(02) VALUE SPACES.             STACOVR
024800     05  WS-DL-AGE               PIC ZZ9.                            STACOVR
024900     05  FILLER                  PIC X(01) VALUE SPACE.              STACOVR
025000     05  WS-DL-ADULT-CHILD       PIC X(05).                          STACOVR
025100     05  FILLER                  PIC X(68) VALUE SPACES.             STACOVR
025200******************************************************************   STACOVR
025300*  ALTERNATE VIEW OF WS-DETAIL-LINE -- THE TRAILING TOTALS LINE  *   STACOVR
025400*  WRITTEN AFTER THE LAST RESIDENT FOR A STATION.                *   STACOVR
025500******************************************************************   STACOVR
025600 01  WS-DETAIL-LINE-TOTALS-VIEW REDEFINES WS-DETAIL-LINE.            STACOVR
025700     05  FILLER                  PIC X(02).                         STACOVR
025800     05  WS-TOT-LIT              PIC X(20).                         STACOVR
025900     05  WS-TOT-ADULTS           PIC ZZ9.                           STACOVR
026000     05  WS-TOT-LIT2             PIC X(10).                         STACOVR
026100     05  WS-TOT-CHILDREN         PIC ZZ9.                            STACOVR
026200     05  FILLER                  PIC X(75) VALUE SPACES.             STACOVR
026300     COPY ABENDREC.                                                 STACOVR
026400                                                                     STACOVR
026500 LINKAGE SECTION.                                                    STACOVR
026600*  LINKAGE FOR THE CALL TO AGECALC -- SEE 350-GET-AGE.               STACOVR
026700 01  LK-BIRTHDATE.                                                   STACOVR
026800     05  LK-BD-MONTH             PIC 99.                             STACOVR
026900     05  FILLER                  PIC X.                              STACOVR
027000     05  LK-BD-DAY               PIC 99.                             STACOVR
027100     05  FILLER                  PIC X.                              STACOVR
027200     05  LK-BD-YEAR              PIC 9(04).                          STACOVR
027300 01  LK-PROCESS-DATE.                                                STACOVR
027400     05  LK-PD-YEAR              PIC 9(04).                          STACOVR
027500     05  LK-PD-MONTH             PIC 99.                             STACOVR
027600     05  LK-PD-DAY               PIC 99.                             STACOVR
027700 01  LK-AGE-YEARS                PIC 9(03).                          STACOVR
027800 01  LK-RETURN-CD                PIC 9(04) COMP.                     STACOVR
027900                                                                      STACOVR
028000 PROCEDURE DIVISION.                                                  STACOVR
028100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                         STACOVR
028200     PERFORM 050-LOAD-STATION-TABLE THRU 050-EXIT                    STACOVR
028300         VARYING FS-IDX FROM 1 BY 1                                  STACOVR
028400         UNTIL NO-MORE-STAMSTR-RECS OR FS-IDX > 300.                 STACOVR
028500     PERFORM 060-LOAD-PERSON-TABLE THRU 060-EXIT                     STACOVR
028600         VARYING PN-IDX FROM 1 BY 1                                  STACOVR
028700         UNTIL NO-MORE-PERSMSTR-RECS OR PN-IDX > 500.                STACOVR
028800     PERFORM 070-LOAD-MEDICAL-TABLE THRU 070-EXIT                    STACOVR
028900         VARYING MD-IDX FROM 1 BY 1                                  STACOVR
029000         UNTIL NO-MORE-MEDMSTR-RECS OR MD-IDX > 500.                 STACOVR
029100     PERFORM 100-MAINLINE THRU 100-EXIT                              STACOVR
029200         UNTIL NO-MORE-STAREQ-RECS.                                 STACOVR
029300     PERFORM 900-CLEANUP THRU 900-EXIT.                              STACOVR
029400     MOVE ZERO TO RETURN-CODE.                                       STACOVR
029500     GOBACK.                                                         STACOVR
029600                                                                      STACOVR
029700 000-HOUSEKEEPING.                                                   STACOVR
029800     DISPLAY "******** BEGIN JOB STACOVR ********".                  STACOVR
029900     OPEN INPUT STAMSTR, PERSMSTR, MEDMSTR, STAREQ.                  STACOVR
030000     OPEN OUTPUT SYSOUT, STACOVR-RPT.                                STACOVR
030100     READ STAREQ                                                     STACOVR
030200         AT END                                                      STACOVR
030300         MOVE "N" TO MORE-STAREQ-SW                                  STACOVR
030400     END-READ.                                                       STACOVR
030500 000-EXIT.                                                           STACOVR
030600     EXIT.                                                           STACOVR
030700                                                                      STACOVR
030800 050-LOAD-STATION-TABLE.                                             STACOVR
030900     READ STAMSTR INTO FS-ENTRY (FS-IDX)                            STACOVR
031000         AT END                                                      STACOVR
031100         MOVE "N" TO MORE-STAMSTR-SW                                 STACOVR
031200         GO TO 050-EXIT                                              STACOVR
031300     END-READ.                                                       STACOVR
031400     ADD 1 TO FS-COUNT.                                              STACOVR
031500 050-EXIT.                                                           STACOVR
031600     EXIT.                                                           STACOVR
031700                                                                      STACOVR
031800 060-LOAD-PERSON-TABLE.                                              STACOVR
031900     READ PERSMSTR INTO PT-ENTRY (PN-IDX)                            STACOVR
032000         AT END                                                      STACOVR
032100         MOVE "N" TO MORE-PERSMSTR-SW                                STACOVR
032200         GO TO 060-EXIT                                              STACOVR
032300     END-READ.                                                       STACOVR
032400     ADD 1 TO PN-COUNT.                                              STACOVR
032500 060-EXIT.                                                           STACOVR
032600     EXIT.                                                           STACOVR
032700                                                                      STACOVR
032800 070-LOAD-MEDICAL-TABLE.                                             STACOVR
032900     READ MEDMSTR                                                    STACOVR
033000         AT END                                                      STACOVR
033100         MOVE "N" TO MORE-MEDMSTR-SW                                 STACOVR
033200         GO TO 070-EXIT                                              STACOVR
033300     END-READ.                                                       STACOVR
033400     MOVE MED-FIRST-NAME TO MD-FIRST-NAME (MD-IDX).                  STACOVR
033500     MOVE MED-LAST-NAME  TO MD-LAST-NAME (MD-IDX).                   STACOVR
033600     MOVE MED-BIRTHDATE  TO MD-BIRTHDATE (MD-IDX).                   STACOVR
033700     ADD 1 TO MD-COUNT.                                              STACOVR
033800 070-EXIT.                                                           STACOVR
033900     EXIT.                                                           STACOVR
034000                                                                      STACOVR
034100 100-MAINLINE.                                                       STACOVR
034200     MOVE ZERO TO WS-ADULT-COUNT.                                    STACOVR
034300     MOVE ZERO TO WS-CHILD-COUNT.                                    STACOVR
034400     MOVE SR-STATION-NBR TO WS-HDG-STATION-NBR.                      STACOVR
034500     WRITE STACOVR-REC FROM WS-HEADING-LINE AFTER TOP-OF-FORM.       STACOVR
034600     PERFORM 200-SCAN-PERSON-TABLE THRU 200-EXIT                     STACOVR
034700         VARYING PN-IDX FROM 1 BY 1                                  STACOVR
034800         UNTIL PN-IDX > PN-COUNT.                                    STACOVR
034900     MOVE "TOTAL ADULTS ......." TO WS-TOT-LIT.                      STACOVR
035000     MOVE WS-ADULT-COUNT         TO WS-TOT-ADULTS.                   STACOVR
035100     MOVE "CHILDREN .."          TO WS-TOT-LIT2.                     STACOVR
035200     MOVE WS-CHILD-COUNT         TO WS-TOT-CHILDREN.                 STACOVR
035300     WRITE STACOVR-REC FROM WS-DETAIL-LINE-TOTALS-VIEW.              STACOVR
035400     READ STAREQ                                                     STACOVR
035500         AT END                                                      STACOVR
035600         MOVE "N" TO MORE-STAREQ-SW                                  STACOVR
035700     END-READ.                                                       STACOVR
035800 100-EXIT.                                                           STACOVR
035900     EXIT.                                                           STACOVR
036000                                                                      STACOVR
036100 200-SCAN-PERSON-TABLE.                                              STACOVR
036200     PERFORM 250-FIND-ADDRESS-IN-TABLE THRU 250-EXIT                 STACOVR
036300         VARYING FS-IDX FROM 1 BY 1                                  STACOVR
036400         UNTIL FS-IDX > FS-COUNT.                                    STACOVR
036500     IF WS-FOUND-SW = "Y"                                            STACOVR
036600         PERFORM 300-PRINT-RESIDENT THRU 300-EXIT.                   STACOVR
036700 200-EXIT.                                                           STACOVR
036800     EXIT.                                                           STACOVR
036900                                                                      STACOVR
037000 250-FIND-ADDRESS-IN-TABLE.                                          STACOVR
037100     MOVE "N" TO WS-FOUND-SW.                                        STACOVR
037200     IF FS-STATION-NBR (FS-IDX) = SR-STATION-NBR                     STACOVR
037300         AND FS-ADDRESS (FS-IDX) = PN-ADDRESS (PN-IDX)                STACOVR
037400         MOVE "Y" TO WS-FOUND-SW                                     STACOVR
037500         SET FS-IDX TO FS-COUNT.                                     STACOVR
037600 250-EXIT.                                                           STACOVR
037700     EXIT.                                                           STACOVR
037800                                                                      STACOVR
037900 300-PRINT-RESIDENT.                                                 STACOVR
038000     MOVE PN-FIRST-NAME (PN-IDX) TO WS-DL-FIRST-NAME.                STACOVR
038100     MOVE PN-LAST-NAME (PN-IDX)  TO WS-DL-LAST-NAME.                 STACOVR
038200     MOVE PN-PHONE (PN-IDX)      TO WS-DL-PHONE.                     STACOVR
038300     PERFORM 350-GET-AGE THRU 350-EXIT.                              STACOVR
038400     MOVE WS-AGE-YEARS           TO WS-DL-AGE.                       STACOVR
038500     IF WS-AGE-YEARS > 18                                            STACOVR
038600         MOVE "ADULT" TO WS-DL-ADULT-CHILD                           STACOVR
038700         ADD 1 TO WS-ADULT-COUNT                                     STACOVR
038800     ELSE                                                            STACOVR
038900         MOVE "CHILD" TO WS-DL-ADULT-CHILD                           STACOVR
039000         ADD 1 TO WS-CHILD-COUNT.                                    STACOVR
039100     WRITE STACOVR-REC FROM WS-DETAIL-LINE.                          STACOVR
039200 300-EXIT.                                                           STACOVR
039300     EXIT.                                                           STACOVR
039400                                                                      STACOVR
039500 350-GET-AGE.                                                        STACOVR
039600     MOVE ZERO TO WS-AGE-YEARS.                                      STACOVR
039700     MOVE "N" TO WS-MED-FOUND-SW.                                    STACOVR
039800     PERFORM 360-SCAN-MEDICAL-TABLE THRU 360-EXIT                    STACOVR
039900         VARYING MD-IDX FROM 1 BY 1                                  STACOVR
040000         UNTIL WS-MED-FOUND-SW = "Y" OR MD-IDX > MD-COUNT.           STACOVR
040100     IF WS-MED-FOUND-SW = "Y"                                        STACOVR
040200         MOVE LK-BD-MONTH-HOLD TO LK-BD-MONTH                        STACOVR
040300         MOVE LK-BD-DAY-HOLD   TO LK-BD-DAY                          STACOVR
040400         MOVE LK-BD-YEAR-HOLD  TO LK-BD-YEAR                         STACOVR
040500         MOVE SR-PD-YEAR       TO LK-PD-YEAR                        STACOVR
040600         MOVE SR-PD-MONTH      TO LK-PD-MONTH                       STACOVR
040700         MOVE SR-PD-DAY        TO LK-PD-DAY                         STACOVR
040800         CALL "AGECALC" USING LK-BIRTHDATE, LK-PROCESS-DATE,         STACOVR
040900             LK-AGE-YEARS, LK-RETURN-CD                              STACOVR
041000         MOVE LK-AGE-YEARS TO WS-AGE-YEARS.                          STACOVR
041100 350-EXIT.                                                           STACOVR
041200     EXIT.                                                           STACOVR
041300                                                                      STACOVR
041400****** NAME MATCH AGAINST THE MEDICAL REGISTER IS CASE-INSENSITIVE  STACOVR
041500****** PER SN-0082 -- FOLDCASE IS THE SAME ROUTINE FIREINFO USES.   STACOVR
041600 360-SCAN-MEDICAL-TABLE.                                             STACOVR
041700     MOVE PN-FIRST-NAME (PN-IDX) TO WS-REQ-FIRST-FOLDED.             STACOVR
041800     MOVE PN-LAST-NAME (PN-IDX)  TO WS-REQ-LAST-FOLDED.              STACOVR
041900     MOVE MD-FIRST-NAME (MD-IDX) TO WS-MED-FIRST-FOLDED.             STACOVR
042000     MOVE MD-LAST-NAME (MD-IDX)  TO WS-MED-LAST-FOLDED.              STACOVR
042100     CALL "FOLDCASE" USING WS-REQ-FIRST-FOLDED, WS-REQ-FIRST-FOLDED. STACOVR
042200     CALL "FOLDCASE" USING WS-REQ-LAST-FOLDED, WS-REQ-LAST-FOLDED.   STACOVR
042300     CALL "FOLDCASE" USING WS-MED-FIRST-FOLDED, WS-MED-FIRST-FOLDED. STACOVR
042400     CALL "FOLDCASE" USING WS-MED-LAST-FOLDED, WS-MED-LAST-FOLDED.   STACOVR
042500     IF WS-REQ-FIRST-FOLDED = WS-MED-FIRST-FOLDED                    STACOVR
042600         AND WS-REQ-LAST-FOLDED = WS-MED-LAST-FOLDED                 STACOVR
042700         AND MD-BIRTHDATE (MD-IDX) NOT = SPACES                      STACOVR
042800         MOVE "Y" TO WS-MED-FOUND-SW                                 STACOVR
042900         MOVE MD-BIRTHDATE (MD-IDX) TO WS-MED-BD-HOLD                STACOVR
043000         MOVE LK-BD-MONTH-PARTS TO LK-BD-MONTH-HOLD                  STACOVR
043100         MOVE LK-BD-DAY-PARTS   TO LK-BD-DAY-HOLD                    STACOVR
043200         MOVE LK-BD-YEAR-PARTS  TO LK-BD-YEAR-HOLD.                  STACOVR
043300 360-EXIT.                                                           STACOVR
043400     EXIT.                                                           STACOVR
043500                                                                      STACOVR
043600 700-CLOSE-FILES.                                                    STACOVR
043700     CLOSE STAMSTR, PERSMSTR, MEDMSTR, STAREQ, SYSOUT, STACOVR-RPT.  STACOVR
043800 700-EXIT.                                                           STACOVR
043900     EXIT.                                                           STACOVR
044000                                                                      STACOVR
044100 900-CLEANUP.                                                        STACOVR
044200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                          STACOVR
044300     DISPLAY "******** NORMAL END OF JOB STACOVR ********".          STACOVR
044400 900-EXIT.                                                           STACOVR
044500     EXIT.                                                           STACOVR
